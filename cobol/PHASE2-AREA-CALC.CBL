000100******************************************************************
000200* PROGRAM:   2-AREA-CALC
000300* TITLE:     POLYGON AREA AND PERIMETER BY THE SHOELACE METHOD
000400* AUTHOR:    R. J. THIBODEAUX
000500* INSTALLATION: EVANGELINE ENGINEERING & DRAINAGE RECORDS -- DP
000600* DATE-WRITTEN:  18/02/1994
000700* DATE-COMPILED:
000800* SECURITY:  UNCLASSIFIED -- INTERNAL ENGINEERING USE ONLY
000900*-----------------------------------------------------------------
001000* PURPOSE:   READS THE POLYGON VERTEX DECK IN POLY-ID, VERTEX-SEQ
001100*            ORDER AND ACCUMULATES ONE CLOSED RING PER POLYGON.
001200*            ON A CHANGE OF POLY-ID (OR END OF FILE) THE RING IS
001300*            CLOSED AND THE SHOELACE AREA AND PERIMETER ARE
001400*            COMPUTED AND WRITTEN TO THE AREA WORK FILE FOR
001500*            PHASE4-DRAINAGE-BUILD.  A POLYGON WITH FEWER THAN
001600*            THREE VERTICES CANNOT CLOSE A RING AND IS REJECTED.
001700*            BYTE 7 OF POLY-ID CARRIES THE POLYGON TYPE -- 'T' IS
001800*            THE TOTAL BOUNDARY OF A DRAINAGE AREA, 'I' IS ONE OF
001900*            ITS IMPERVIOUS SUB-AREAS -- SO PHASE4 CAN TELL THEM
002000*            APART WHEN IT BUILDS THE IMPERVIOUS/PERVIOUS SPLIT.
002100*-----------------------------------------------------------------
002200*    MAINT LOG
002300*    18/02/1994  RJT  EEDR-0105  ORIGINAL PROGRAM, ADAPTED FROM
002400*                                THE 1993 REGIONAL ROLL-UP DECK
002500*    07/06/1995  RJT  EEDR-0136  ADDED PERIMETER -- DITCH DESIGN
002600*                                NEEDED THE RING LENGTH AS WELL
002700*                                AS THE AREA
002800*    22/08/1997  LMB  EEDR-0201  ADDED THE HAND SQUARE-ROOT
002900*                                SUBROUTINE, 9600-SQUARE-ROOT --
003000*                                THIS SHOP'S COMPILER HAS NO
003100*                                SQRT FUNCTION
003200*    14/01/1999  LMB  EEDR-0233  Y2K REVIEW -- NO DATE FIELDS ON
003300*                                THIS DECK, NO CHANGE REQUIRED
003400*    03/05/2003  CSO  EEDR-0279  REJECTED-POLYGON COUNT ADDED TO
003500*                                CONTROL TOTALS AT OPERATOR'S
003600*                                REQUEST
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.     2-AREA-CALC.
004000 AUTHOR.         R. J. THIBODEAUX.
004100 INSTALLATION.   EVANGELINE ENGINEERING AND DRAINAGE RECORDS.
004200 DATE-WRITTEN.   18/02/1994.
004300 DATE-COMPILED.
004400 SECURITY.       UNCLASSIFIED -- INTERNAL ENGINEERING USE ONLY.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT  VERTEX-FILE  ASSIGN TO VERTEX-FILE
005500             ORGANIZATION LINE SEQUENTIAL
005600             FILE STATUS IS FS-VERTEX.
005700
005800     SELECT  AREA-FILE    ASSIGN TO AREA-FILE
005900             ORGANIZATION LINE SEQUENTIAL
006000             FILE STATUS IS FS-AREA.
006100
006200******************************************************************
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  VERTEX-FILE.
006700 01  VTX-VERTEX-RECORD.
006800     05  VTX-POLY-ID.
006900         10  VTX-POLY-AREA-STEM  PIC X(06).
007000         10  VTX-POLY-TYPE-CD    PIC X(01).
007100             88  VTX-POLY-IS-TOTAL VALUE 'T'.
007200             88  VTX-POLY-IS-IMPERV VALUE 'I'.
007300         10  VTX-POLY-SUB-SEQ    PIC X(01).
007400     05  VTX-VERTEX-SEQ-X        PIC X(03).
007500     05  VTX-VERT-X-X             PIC X(10).
007600     05  VTX-VERT-Y-X             PIC X(10).
007700     05  FILLER                   PIC X(09).
007800
007900*    NUMERIC VIEW OF THE VERTEX COORDINATES AND SEQUENCE NUMBER,
008000*    USED ONCE THE RECORD HAS BEEN ROUTED TO 2100-ADD-VERTEX.
008100 01  VTX-VERTEX-RECORD-R1 REDEFINES VTX-VERTEX-RECORD.
008200     05  FILLER                   PIC X(08).
008300     05  VTX-R1-VERTEX-SEQ        PIC 9(03).
008400     05  VTX-R1-VERT-X            PIC S9(07)V9(03).
008500     05  VTX-R1-VERT-Y            PIC S9(07)V9(03).
008600     05  FILLER                   PIC X(09).
008700
008800*    KEY-ONLY VIEW USED BY THE CONTROL-BREAK COMPARE IN
008900*    2000-PROCESS-VERTICES.
009000 01  VTX-VERTEX-RECORD-R2 REDEFINES VTX-VERTEX-RECORD.
009100     05  VTX-R2-POLY-ID           PIC X(08).
009200     05  FILLER                   PIC X(32).
009300
009400 FD  AREA-FILE.
009500 01  ARF-AREA-RESULT-RECORD.
009600     05  ARF-POLY-ID              PIC X(08).
009700     05  ARF-AREA-SQFT            PIC 9(08)V99.
009800     05  ARF-AREA-ACRES           PIC 9(04)V9(04).
009900     05  ARF-PERIMETER-FT         PIC 9(06)V99.
010000     05  ARF-VERTEX-COUNT         PIC 9(03).
010100     05  ARF-POLY-REJECTED        PIC X(01).
010200         88  ARF-POLY-IS-REJECTED VALUE 'Y'.
010300         88  ARF-POLY-IS-OK VALUE 'N'.
010400     05  FILLER                   PIC X(20).
010500
010600*    KEY-ONLY VIEW USED WHEN A REJECTED POLYGON IS TRACED TO THE
010700*    OPERATOR CONSOLE.
010800 01  ARF-AREA-RESULT-RECORD-R1 REDEFINES ARF-AREA-RESULT-RECORD.
010900     05  ARF-R1-POLY-ID           PIC X(08).
011000     05  FILLER                   PIC X(49).
011100
011200 WORKING-STORAGE SECTION.
011300
011400 77  FS-VERTEX                   PIC 9(02).
011500 77  FS-AREA                     PIC 9(02).
011600
011700 77  FIN-ENREG                   PIC X(01) VALUE SPACE.
011800     88  FF VALUE HIGH-VALUE.
011900
012000 77  WS-VERTICES-READ            PIC 9(06).
012100 77  WS-POLYGONS-WRITTEN         PIC 9(06).
012200 77  WS-POLYGONS-REJECTED        PIC 9(06).
012300
012600 01  WS-RING-MANAGER.
012700     05  WS-CURRENT-POLY-ID      PIC X(08) VALUE SPACES.
012800     05  WS-VTX-COUNT            PIC 9(03) VALUE ZERO.
012900     05  WS-VTX-SUBSCRIPT        PIC 9(03) VALUE ZERO.
013000     05  WS-VTX-NEXT-SUB         PIC 9(03) VALUE ZERO.
013100     05  WS-MAX-VERTICES         PIC 9(03) VALUE 50.
013200
013300 01  WS-VERTEX-TABLE.
013400     05  WS-VTX-ENTRY OCCURS 50 TIMES
013500                       INDEXED BY WS-VTX-IDX.
013600         10  WS-VTX-X            PIC S9(07)V9(03).
013700         10  WS-VTX-Y            PIC S9(07)V9(03).
013800
013900 01  WS-SHOELACE-FIELDS.
014000     05  WS-SHOELACE-SUM         PIC S9(15)V9(06).
014100     05  WS-CROSS-TERM-1         PIC S9(15)V9(06).
014200     05  WS-CROSS-TERM-2         PIC S9(15)V9(06).
014300     05  WS-POLY-SQFT            PIC 9(08)V99.
014400     05  WS-POLY-ACRES           PIC 9(04)V9(04).
014500     05  WS-PERIMETER-SUM        PIC 9(06)V99.
014600     05  WS-DELTA-X              PIC S9(07)V9(03).
014700     05  WS-DELTA-Y              PIC S9(07)V9(03).
014800     05  WS-SEGMENT-LENGTH       PIC 9(06)V99.
014900
015000*    ALTERNATE VIEW OF THE SHOELACE FIELDS BLOCK, LAID OUT SO
015100*    THE TRACE DISPLAY IN 2200-FLUSH-POLYGON CAN PRINT AREA AND
015200*    PERIMETER TOGETHER WITHOUT A SEPARATE WORKING COPY.
015300 01  WS-SHOELACE-FIELDS-R1 REDEFINES WS-SHOELACE-FIELDS.
015400     05  FILLER                  PIC X(33).
015500     05  WS-R1-POLY-SQFT         PIC 9(08)V99.
015600     05  WS-R1-POLY-ACRES        PIC 9(04)V9(04).
015700     05  WS-R1-PERIMETER-SUM     PIC 9(06)V99.
015800     05  FILLER                  PIC X(17).
015900
016000 01  WS-SQUARE-ROOT-WORK.
016100     05  WS-SQRT-INPUT           PIC S9(09)V9(06).
016200     05  WS-SQRT-GUESS           PIC S9(09)V9(06).
016300     05  WS-SQRT-RESULT          PIC S9(09)V9(06).
016400     05  WS-SQRT-ITERATIONS      PIC 9(02).
016500
016600 PROCEDURE DIVISION.
016700
016800 MAIN-PROCEDURE.
016900     PERFORM 1000-INITIALIZE
017000     PERFORM 2000-PROCESS-VERTICES THRU 2000-EXIT
017100         UNTIL FF
017200     PERFORM 8000-DISPLAY-TOTALS
017300     PERFORM 9000-TERMINATE
017400     .
017500
017600 1000-INITIALIZE.
017700     OPEN INPUT  VERTEX-FILE
017800     OPEN OUTPUT AREA-FILE
017900     MOVE ZERO TO WS-VERTICES-READ
018000     MOVE ZERO TO WS-POLYGONS-WRITTEN
018100     MOVE ZERO TO WS-POLYGONS-REJECTED
018200     MOVE ZERO TO WS-VTX-COUNT
018300     MOVE SPACES TO WS-CURRENT-POLY-ID
018400     .
018500
018600 2000-PROCESS-VERTICES.
018700     READ VERTEX-FILE
018800     IF FS-VERTEX = '00'
018900         ADD 1 TO WS-VERTICES-READ
019000         IF WS-CURRENT-POLY-ID = VTX-R2-POLY-ID
019100            OR WS-CURRENT-POLY-ID = SPACES
019200             PERFORM 2100-ADD-VERTEX
019300         ELSE
019400             PERFORM 2200-FLUSH-POLYGON THRU 2200-EXIT
019500             PERFORM 2100-ADD-VERTEX
019600         END-IF
019700     ELSE
019800         IF FS-VERTEX = '10'
019900             PERFORM 2200-FLUSH-POLYGON THRU 2200-EXIT
020000         ELSE
020100             DISPLAY 'VERTEX-FILE READ ERROR, STATUS ' FS-VERTEX
020200         END-IF
020300         SET FF TO TRUE
020400     END-IF
020500     .
020600 2000-EXIT.
020700     EXIT.
020800
020900 2100-ADD-VERTEX.
021000     IF WS-VTX-COUNT < WS-MAX-VERTICES
021100         ADD 1 TO WS-VTX-COUNT
021200         SET WS-VTX-IDX TO WS-VTX-COUNT
021300         MOVE VTX-R1-VERT-X TO WS-VTX-X (WS-VTX-IDX)
021400         MOVE VTX-R1-VERT-Y TO WS-VTX-Y (WS-VTX-IDX)
021500     ELSE
021600         DISPLAY 'POLYGON EXCEEDS ' WS-MAX-VERTICES
021700                  ' VERTICES, EXTRA VERTEX IGNORED'
021800     END-IF
021900     MOVE VTX-R2-POLY-ID TO WS-CURRENT-POLY-ID
022000     .
022100
022200 2200-FLUSH-POLYGON.
022300     MOVE WS-CURRENT-POLY-ID TO ARF-POLY-ID
022400     MOVE WS-VTX-COUNT       TO ARF-VERTEX-COUNT
022500     IF WS-VTX-COUNT < 3
022600         SET ARF-POLY-IS-REJECTED TO TRUE
022700         MOVE ZERO TO ARF-AREA-SQFT
022800         MOVE ZERO TO ARF-AREA-ACRES
022900         MOVE ZERO TO ARF-PERIMETER-FT
023000         ADD 1 TO WS-POLYGONS-REJECTED
023100         DISPLAY 'POLYGON REJECTED, UNDER 3 VERTICES -- '
023200                  ARF-R1-POLY-ID
023300     ELSE
023400         SET ARF-POLY-IS-OK TO TRUE
023500         PERFORM 2210-SHOELACE-AREA THRU 2210-EXIT
023600         PERFORM 2220-RING-PERIMETER THRU 2220-EXIT
023700         MOVE WS-POLY-SQFT      TO ARF-AREA-SQFT
023800         MOVE WS-POLY-ACRES     TO ARF-AREA-ACRES
023900         MOVE WS-PERIMETER-SUM  TO ARF-PERIMETER-FT
024000         ADD 1 TO WS-POLYGONS-WRITTEN
024100     END-IF
024200     WRITE ARF-AREA-RESULT-RECORD
024300     MOVE ZERO TO WS-VTX-COUNT
024400     MOVE SPACES TO WS-CURRENT-POLY-ID
024500     .
024600 2200-EXIT.
024700     EXIT.
024800
024900 2210-SHOELACE-AREA.
025000     MOVE ZERO TO WS-SHOELACE-SUM
025100     PERFORM 2211-SHOELACE-TERM THRU 2211-EXIT
025200             VARYING WS-VTX-SUBSCRIPT FROM 1 BY 1
025300             UNTIL WS-VTX-SUBSCRIPT > WS-VTX-COUNT
025400     IF WS-SHOELACE-SUM < ZERO
025500         COMPUTE WS-POLY-SQFT ROUNDED =
025600                 (WS-SHOELACE-SUM * -1) / 2
025700     ELSE
025800         COMPUTE WS-POLY-SQFT ROUNDED = WS-SHOELACE-SUM / 2
025900     END-IF
026000     COMPUTE WS-POLY-ACRES ROUNDED = WS-POLY-SQFT / 43560
026100     .
026200 2210-EXIT.
026300     EXIT.
026400
026500 2211-SHOELACE-TERM.
026600     IF WS-VTX-SUBSCRIPT = WS-VTX-COUNT
026700         MOVE 1 TO WS-VTX-NEXT-SUB
026800     ELSE
026900         COMPUTE WS-VTX-NEXT-SUB = WS-VTX-SUBSCRIPT + 1
027000     END-IF
027100     COMPUTE WS-CROSS-TERM-1 =
027200             WS-VTX-X (WS-VTX-SUBSCRIPT) *
027300             WS-VTX-Y (WS-VTX-NEXT-SUB)
027400     COMPUTE WS-CROSS-TERM-2 =
027500             WS-VTX-X (WS-VTX-NEXT-SUB) *
027600             WS-VTX-Y (WS-VTX-SUBSCRIPT)
027700     COMPUTE WS-SHOELACE-SUM =
027800             WS-SHOELACE-SUM + WS-CROSS-TERM-1
027900             - WS-CROSS-TERM-2
028000     .
028100 2211-EXIT.
028200     EXIT.
028300
028400 2220-RING-PERIMETER.
028500     MOVE ZERO TO WS-PERIMETER-SUM
028600     PERFORM 2221-PERIMETER-TERM THRU 2221-EXIT
028700             VARYING WS-VTX-SUBSCRIPT FROM 1 BY 1
028800             UNTIL WS-VTX-SUBSCRIPT > WS-VTX-COUNT
028900     .
029000 2220-EXIT.
029100     EXIT.
029200
029300 2221-PERIMETER-TERM.
029400     IF WS-VTX-SUBSCRIPT = WS-VTX-COUNT
029500         MOVE 1 TO WS-VTX-NEXT-SUB
029600     ELSE
029700         COMPUTE WS-VTX-NEXT-SUB = WS-VTX-SUBSCRIPT + 1
029800     END-IF
029900     COMPUTE WS-DELTA-X =
030000             WS-VTX-X (WS-VTX-NEXT-SUB)
030100             - WS-VTX-X (WS-VTX-SUBSCRIPT)
030200     COMPUTE WS-DELTA-Y =
030300             WS-VTX-Y (WS-VTX-NEXT-SUB)
030400             - WS-VTX-Y (WS-VTX-SUBSCRIPT)
030500     COMPUTE WS-SQRT-INPUT ROUNDED =
030600             (WS-DELTA-X * WS-DELTA-X) +
030700             (WS-DELTA-Y * WS-DELTA-Y)
030800     PERFORM 9600-SQUARE-ROOT THRU 9600-EXIT
030900     MOVE WS-SQRT-RESULT TO WS-SEGMENT-LENGTH
031000     ADD WS-SEGMENT-LENGTH TO WS-PERIMETER-SUM
031100     .
031200 2221-EXIT.
031300     EXIT.
031400
031500 8000-DISPLAY-TOTALS.
031600     DISPLAY 'VERTICES READ.......... ' WS-VERTICES-READ
031700     DISPLAY 'POLYGONS WRITTEN........ ' WS-POLYGONS-WRITTEN
031800     DISPLAY 'POLYGONS REJECTED....... ' WS-POLYGONS-REJECTED
031900     .
032000
032100 9000-TERMINATE.
032200     CLOSE VERTEX-FILE AREA-FILE
032300     .
032400
032500*-----------------------------------------------------------------
032600* 9600-SQUARE-ROOT -- NEWTON'S METHOD, EIGHT ITERATIONS.  THIS
032700* SHOP'S COMPILER CARRIES NO SQRT FUNCTION, SO THE RING-LENGTH
032800* ROUTINE ABOVE CALLS HERE FOR EACH SEGMENT.  WS-SQRT-INPUT IN,
032900* WS-SQRT-RESULT OUT.
033000*-----------------------------------------------------------------
033100 9600-SQUARE-ROOT.
033200     IF WS-SQRT-INPUT = ZERO
033300         MOVE ZERO TO WS-SQRT-RESULT
033400     ELSE
033500         COMPUTE WS-SQRT-GUESS = WS-SQRT-INPUT / 2
033600         IF WS-SQRT-GUESS = ZERO
033700             MOVE 1 TO WS-SQRT-GUESS
033800         END-IF
033900         PERFORM 9610-SQRT-ITERATE THRU 9610-EXIT
034000                 VARYING WS-SQRT-ITERATIONS FROM 1 BY 1
034100                 UNTIL WS-SQRT-ITERATIONS > 8
034200         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
034300     END-IF
034400     .
034500 9600-EXIT.
034600     EXIT.
034700
034800 9610-SQRT-ITERATE.
034900     COMPUTE WS-SQRT-GUESS ROUNDED =
035000             (WS-SQRT-GUESS +
035100              (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2
035200     .
035300 9610-EXIT.
035400     EXIT.
035500
035600 FIN-PGM.
035700     STOP RUN.
