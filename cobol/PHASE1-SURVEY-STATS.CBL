000100******************************************************************
000200* PROGRAM:   1-SURVEY-STATS
000300* TITLE:     FIELD SURVEY POINT STATISTICS
000400* AUTHOR:    R. J. THIBODEAUX
000500* INSTALLATION: EVANGELINE ENGINEERING & DRAINAGE RECORDS -- DP
000600* DATE-WRITTEN:  02/10/1994
000700* DATE-COMPILED:
000800* SECURITY:  UNCLASSIFIED -- INTERNAL ENGINEERING USE ONLY
000900*-----------------------------------------------------------------
001000* PURPOSE:   READS THE FIELD SURVEY POINT DECK AND ACCUMULATES
001100*            MINIMUM, MAXIMUM AND COUNT STATISTICS ON NORTHING,
001200*            EASTING AND ELEVATION FOR THE DRAINAGE IMPACT
001300*            ANALYSIS JOB STREAM.  ANY POINT CARRYING A NON-
001400*            NUMERIC COORDINATE IS COUNTED AS REJECTED AND DOES
001500*            NOT ENTER THE ACCUMULATORS -- IT IS NOT A FATAL
001600*            CONDITION FOR THE RUN.
001700*-----------------------------------------------------------------
001800*    MAINT LOG
001900*    02/10/1994  RJT  EEDR-0101  ORIGINAL PROGRAM
002000*    14/04/1995  RJT  EEDR-0131  ADDED EASTING MIN/MAX, PROGRAM
002100*                                HAD CARRIED NORTHING ONLY
002200*    09/12/1996  LMB  EEDR-0178  ADDED ELEVATION RANGE LINE TO
002300*                                THE CONTROL TOTAL DISPLAY
002400*    14/01/1999  LMB  EEDR-0233  Y2K REVIEW -- NO DATE FIELDS ON
002500*                                THIS DECK, NO CHANGE REQUIRED
002600*    11/07/2002  CSO  EEDR-0271  REJECTED-POINT COUNT WAS NOT
002700*                                BEING RESET BETWEEN RUNS UNDER
002800*                                THE NEW SCHEDULER -- FORCED
002900*                                INITIALIZE IN 1000-INITIALIZE
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.     1-SURVEY-STATS.
003300 AUTHOR.         R. J. THIBODEAUX.
003400 INSTALLATION.   EVANGELINE ENGINEERING AND DRAINAGE RECORDS.
003500 DATE-WRITTEN.   02/10/1994.
003600 DATE-COMPILED.
003700 SECURITY.       UNCLASSIFIED -- INTERNAL ENGINEERING USE ONLY.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700*    SURVEY POINT DECK -- ONE RECORD PER FIELD SURVEY SHOT
004800     SELECT  SURVEY-FILE  ASSIGN TO SURVEY-FILE
004900             ORGANIZATION LINE SEQUENTIAL
005000             FILE STATUS IS FS-SURVEY.
005100
005200******************************************************************
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  SURVEY-FILE.
005700 01  SVY-POINT-RECORD.
005800     05  SVY-POINT-NAME          PIC X(10).
005900     05  SVY-NORTHING-X          PIC X(10).
006000     05  SVY-EASTING-X           PIC X(10).
006100     05  SVY-ELEVATION-X         PIC X(07).
006200     05  SVY-POINT-CODE          PIC X(10).
006300     05  FILLER                  PIC X(03).
006400
006500*    NUMERIC-EDITED VIEW USED ONCE A POINT HAS PASSED THE
006600*    NUMERIC CLASS TEST BELOW -- SAVES A SEPARATE WORKING-
006700*    STORAGE MOVE OF EACH COORDINATE FIELD.
006800 01  SVY-POINT-RECORD-R1 REDEFINES SVY-POINT-RECORD.
006900     05  FILLER                  PIC X(10).
007000     05  SVY-R1-NORTHING         PIC S9(07)V9(03).
007100     05  SVY-R1-EASTING          PIC S9(07)V9(03).
007200     05  SVY-R1-ELEVATION        PIC S9(04)V9(03).
007300     05  FILLER                  PIC X(13).
007400
007500*    KEY-ONLY VIEW USED WHEN A REJECTED POINT IS TRACED TO THE
007600*    OPERATOR CONSOLE -- POINT NAME AND CLASSIFICATION CODE ONLY.
007700 01  SVY-POINT-RECORD-R2 REDEFINES SVY-POINT-RECORD.
007800     05  SVY-R2-POINT-NAME       PIC X(10).
007900     05  FILLER                  PIC X(27).
008000     05  SVY-R2-POINT-CODE       PIC X(10).
008100     05  FILLER                  PIC X(03).
008200
008300 WORKING-STORAGE SECTION.
008400
008500 77  FS-SURVEY                   PIC 9(02).
008600
008700 77  FIN-ENREG                   PIC X(01) VALUE SPACE.
008800     88  FF VALUE HIGH-VALUE.
008900
009000 77  WS-READ-COUNT               PIC 9(06).
009100 77  WS-ACCEPT-COUNT             PIC 9(06).
009200 77  WS-REJECT-COUNT             PIC 9(06).
009300
009400 77  WS-FIRST-POINT-SW           PIC X(01) VALUE 'Y'.
009500     88  WS-FIRST-POINT VALUE 'Y'.
009600     88  WS-NOT-FIRST-POINT VALUE 'N'.
009700
010100 01  WS-STAT-ACCUMULATORS.
010200     05  WS-MIN-NORTHING         PIC S9(07)V9(03).
010300     05  WS-MAX-NORTHING         PIC S9(07)V9(03).
010400     05  WS-MIN-EASTING          PIC S9(07)V9(03).
010500     05  WS-MAX-EASTING          PIC S9(07)V9(03).
010600     05  WS-MIN-ELEVATION        PIC S9(04)V9(03).
010700     05  WS-MAX-ELEVATION        PIC S9(04)V9(03).
010800     05  WS-ELEVATION-RANGE      PIC S9(04)V9(03).
010900
011000*    ALTERNATE VIEW OF THE ACCUMULATOR BLOCK USED BY
011100*    8000-DISPLAY-STATS WHEN ROUTING THE ELEVATION PAIR TO THE
011200*    CONTROL-TOTAL LINE WITHOUT A SEPARATE SET OF MOVES.
011300 01  WS-STAT-ACCUMULATORS-R1 REDEFINES WS-STAT-ACCUMULATORS.
011400     05  FILLER                  PIC X(20).
011500     05  WS-R1-MIN-ELEVATION     PIC S9(04)V9(03).
011600     05  WS-R1-MAX-ELEVATION     PIC S9(04)V9(03).
011700
011800 01  WS-CONTROL-TOTAL-LINE.
011900     05  FILLER                  PIC X(18) VALUE
012000            'SURVEY POINTS READ'.
012100     05  FILLER                  PIC X(02) VALUE SPACES.
012200     05  CT-READ-OUT             PIC ZZZ,ZZ9.
012300     05  FILLER                  PIC X(80) VALUE SPACES.
012400
012500 PROCEDURE DIVISION.
012600
012700 MAIN-PROCEDURE.
012800     PERFORM 1000-INITIALIZE
012900     PERFORM 2000-VALIDATE-POINT THRU 2000-EXIT
013000         UNTIL FF
013100     PERFORM 8000-DISPLAY-STATS
013200     PERFORM 9000-TERMINATE
013300     .
013400
013500 1000-INITIALIZE.
013600     OPEN INPUT SURVEY-FILE
013700     MOVE ZERO TO WS-READ-COUNT
013800     MOVE ZERO TO WS-ACCEPT-COUNT
013900     MOVE ZERO TO WS-REJECT-COUNT
014000     SET WS-FIRST-POINT TO TRUE
014100     MOVE ZERO TO WS-ELEVATION-RANGE
014200     READ SURVEY-FILE
014300         AT END
014400             SET FF TO TRUE
014500     END-READ
014600     .
014700
014800 2000-VALIDATE-POINT.
014900     ADD 1 TO WS-READ-COUNT
015000     IF SVY-NORTHING-X IS NUMERIC
015100        AND SVY-EASTING-X IS NUMERIC
015200        AND SVY-ELEVATION-X IS NUMERIC
015300         PERFORM 2100-ACCUMULATE-STATS
015400     ELSE
015500         ADD 1 TO WS-REJECT-COUNT
015600         DISPLAY 'REJECTED SURVEY POINT -- ' SVY-R2-POINT-NAME
015700                  ' CODE ' SVY-R2-POINT-CODE
015800     END-IF
015900     READ SURVEY-FILE
016000         AT END
016100             SET FF TO TRUE
016200     END-READ
016300     .
016400 2000-EXIT.
016500     EXIT.
016600
016700 2100-ACCUMULATE-STATS.
016800     ADD 1 TO WS-ACCEPT-COUNT
016900     IF WS-FIRST-POINT
017000         MOVE SVY-R1-NORTHING  TO WS-MIN-NORTHING
017100         MOVE SVY-R1-NORTHING  TO WS-MAX-NORTHING
017200         MOVE SVY-R1-EASTING   TO WS-MIN-EASTING
017300         MOVE SVY-R1-EASTING   TO WS-MAX-EASTING
017400         MOVE SVY-R1-ELEVATION TO WS-MIN-ELEVATION
017500         MOVE SVY-R1-ELEVATION TO WS-MAX-ELEVATION
017600         SET WS-NOT-FIRST-POINT TO TRUE
017700     ELSE
017800         IF SVY-R1-NORTHING < WS-MIN-NORTHING
017900             MOVE SVY-R1-NORTHING TO WS-MIN-NORTHING
018000         END-IF
018100         IF SVY-R1-NORTHING > WS-MAX-NORTHING
018200             MOVE SVY-R1-NORTHING TO WS-MAX-NORTHING
018300         END-IF
018400         IF SVY-R1-EASTING < WS-MIN-EASTING
018500             MOVE SVY-R1-EASTING TO WS-MIN-EASTING
018600         END-IF
018700         IF SVY-R1-EASTING > WS-MAX-EASTING
018800             MOVE SVY-R1-EASTING TO WS-MAX-EASTING
018900         END-IF
019000         IF SVY-R1-ELEVATION < WS-MIN-ELEVATION
019100             MOVE SVY-R1-ELEVATION TO WS-MIN-ELEVATION
019200         END-IF
019300         IF SVY-R1-ELEVATION > WS-MAX-ELEVATION
019400             MOVE SVY-R1-ELEVATION TO WS-MAX-ELEVATION
019500         END-IF
019600     END-IF
019700     .
019800
019900 8000-DISPLAY-STATS.
020000     COMPUTE WS-ELEVATION-RANGE =
020100             WS-R1-MAX-ELEVATION - WS-R1-MIN-ELEVATION
020200     MOVE WS-READ-COUNT TO CT-READ-OUT
020300     DISPLAY WS-CONTROL-TOTAL-LINE
020400     DISPLAY 'SURVEY POINTS ACCEPTED.... ' WS-ACCEPT-COUNT
020500     DISPLAY 'SURVEY POINTS REJECTED.... ' WS-REJECT-COUNT
020600     DISPLAY 'NORTHING MINIMUM........ ' WS-MIN-NORTHING
020700     DISPLAY 'NORTHING MAXIMUM........ ' WS-MAX-NORTHING
020800     DISPLAY 'EASTING  MINIMUM........ ' WS-MIN-EASTING
020900     DISPLAY 'EASTING  MAXIMUM........ ' WS-MAX-EASTING
021000     DISPLAY 'ELEVATION MINIMUM....... ' WS-MIN-ELEVATION
021100     DISPLAY 'ELEVATION MAXIMUM....... ' WS-MAX-ELEVATION
021200     DISPLAY 'ELEVATION RANGE......... ' WS-ELEVATION-RANGE
021300     .
021400
021500 9000-TERMINATE.
021600     CLOSE SURVEY-FILE
021700     .
021800
021900 FIN-PGM.
022000     STOP RUN.
