000100******************************************************************
000200* COPYBOOK:  DRNAREA
000300* TITLE:     DRAINAGE AREA MASTER RECORD
000400* PURPOSE:   ONE OCCURRENCE PER DRAINAGE AREA (LABEL E-DA1, ETC).
000500*            CARRIES THE AREA/IMPERVIOUSNESS FIGURES BUILT BY
000600*            PHASE2-AREA-CALC AND PHASE4-DRAINAGE-BUILD, THE
000650*            WEIGHTED
000700*            RUNOFF COEFFICIENT BUILT BY PHASE3-WEIGHTED-C, AND
000800*            THE RAW TIME-OF-CONCENTRATION INPUTS CARRIED ON
000900*            THE DRAINAGE-FILE INPUT DECK.  USED AS THE FD RECORD
001000*            FOR DRNAREA-FILE IN PHASE4 (WRITER), PHASE5 (READER)
001100*            AND PHASE8 (READER).
001200*-----------------------------------------------------------------
001300*    MAINT LOG
001400*    10/02/1994  RJT  EEDR-0118  ORIGINAL LAYOUT FOR PH4/PH5/PH8
001500*    03/11/1995  RJT  EEDR-0142  ADDED DRN-TC-METHOD SWITCH
001600*    22/08/1997  LMB  EEDR-0201  WIDENED RESERVED BLOCK FOR
001700*                                FUTURE DETENTION FIELDS
001800*    14/01/1999  LMB  EEDR-0233  Y2K - DRN-RUN-DATE NOW CCYYMMDD
001900*    19/06/2001  CSO  EEDR-0261  ADDED DRN-CVALUE-ERROR SWITCH
002000*    05/09/2004  CSO  EEDR-0288  ADDED ALT NUMERIC-EDITED VIEW
002100*                                FOR THE PRINT PROGRAMS
002150*    14/05/2007  CSO  EEDR-0311  DRN-DETENTION-TARGET-PCT NOW LIVE
002160*                                -- PHASE5 READS IT FOR THE
002170*                                DETENTION-TARGET CHECK PER THE
002180*                                REVISED DRAINAGE DESIGN MANUAL,
002190*                                SECTION 3A.  NO LAYOUT CHANGE.
002200******************************************************************
002300 01  DRN-AREA-RECORD.
002400     05  DRN-AREA-LABEL          PIC X(08).
002500     05  DRN-RUN-DATE            PIC 9(08).
002600     05  DRN-AREA-FIGURES.
002700         10  DRN-TOTAL-SQFT      PIC 9(08)V99.
002800         10  DRN-TOTAL-ACRES     PIC 9(04)V9(04).
002900         10  DRN-IMPERV-SQFT     PIC 9(08)V99.
003000         10  DRN-PERV-SQFT       PIC 9(08)V99.
003100         10  DRN-IMPERV-PCT      PIC 9(03)V9.
003200         10  DRN-WEIGHTED-C      PIC 9V9(03).
003300     05  DRN-TC-INPUTS.
003400         10  DRN-FLOW-LENGTH-FT  PIC 9(05)V9(02).
003500         10  DRN-ELEV-CHANGE-FT  PIC 9(04)V9(02).
003600         10  DRN-CN-VALUE        PIC 9(03).
003700         10  DRN-MANNING-N       PIC 9V9(03).
003800         10  DRN-FLOW-DEPTH-FT   PIC 9(02)V9(02).
003900         10  DRN-TC-METHOD       PIC X(01).
004000             88  DRN-TC-NRCS VALUE 'N'.
004100             88  DRN-TC-KIRPICH VALUE 'K'.
004200             88  DRN-TC-FAA VALUE 'F'.
004300             88  DRN-TC-MANNING VALUE 'M'.
004400             88  DRN-TC-METHOD-VALID VALUE 'N' 'K' 'F' 'M'.
004500     05  DRN-STATUS-FLAGS.
004600         10  DRN-AREA-REJECTED   PIC X(01).
004700             88  DRN-AREA-IS-REJECTED VALUE 'Y'.
004800             88  DRN-AREA-IS-OK VALUE 'N'.
004900         10  DRN-CVALUE-ERROR    PIC X(01).
005000             88  DRN-CVALUE-IS-ERROR VALUE 'Y'.
005100             88  DRN-CVALUE-IS-OK VALUE 'N'.
005200         10  DRN-VERTEX-COUNT    PIC 9(03).
005210*    DRN-DETENTION-TARGET-PCT CARRIES THE POST-DEVELOPMENT
005220*    DISCHARGE TARGET AS A PERCENT OF THE PRE-DEVELOPMENT PEAK
005230*    FLOW (E.G. 85.0 = 85 PERCENT) -- SEE PHASE5
005240*    5100-COMPUTE-DETENTION.  GROUP NAME KEPT AS-IS.
005300     05  DRN-RESERVED-FUTURE.
005400         10  DRN-DETENTION-TARGET-PCT
005500                                 PIC 9(03)V9 VALUE ZERO.
005600         10  FILLER              PIC X(14) VALUE SPACES.
005700     05  FILLER                  PIC X(09) VALUE SPACES.
005800*-----------------------------------------------------------------
005900*    ALTERNATE NUMERIC-EDITED VIEW OF THE FIGURES BLOCK, BUILT
006000*    04/09/2004 FOR THE LISTING PROGRAMS THAT NEED TO DISPLAY THE
006100*    FIGURES WITHOUT A SEPARATE WORKING-STORAGE MOVE.
006200*-----------------------------------------------------------------
006300 01  DRN-AREA-RECORD-R1 REDEFINES DRN-AREA-RECORD.
006400     05  DRN-R1-AREA-LABEL       PIC X(08).
006500     05  DRN-R1-RUN-DATE.
006600         10  DRN-R1-RUN-CCYY     PIC 9(04).
006700         10  DRN-R1-RUN-MM       PIC 9(02).
006800         10  DRN-R1-RUN-DD       PIC 9(02).
006900     05  FILLER                  PIC X(102).
007000*-----------------------------------------------------------------
007100*    KEY-ONLY VIEW USED BY THE TABLE-BUILD LOGIC IN PHASE4 AND
007200*    PHASE5 WHEN ALL THAT IS NEEDED IS THE LABEL AND STATUS BYTES.
007300*-----------------------------------------------------------------
007400 01  DRN-AREA-RECORD-R2 REDEFINES DRN-AREA-RECORD.
007500     05  DRN-R2-AREA-LABEL       PIC X(08).
007600     05  FILLER                  PIC X(79).
007700     05  DRN-R2-REJECTED         PIC X(01).
007800     05  DRN-R2-CVALUE-ERROR     PIC X(01).
007900     05  FILLER                  PIC X(29).
