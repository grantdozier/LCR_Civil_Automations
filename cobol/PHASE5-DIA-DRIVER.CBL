000100******************************************************************
000200* PROGRAM:   5-DIA-DRIVER
000300* TITLE:     DIA MAIN BATCH FLOW -- TC, NOAA INTENSITY, RATIONAL Q
000400* AUTHOR:    R. J. THIBODEAUX
000500* INSTALLATION: EVANGELINE ENGINEERING & DRAINAGE RECORDS -- DP
000600* DATE-WRITTEN:  14/03/1994
000700* DATE-COMPILED:
000800* SECURITY:  UNCLASSIFIED -- INTERNAL ENGINEERING USE ONLY
000900*-----------------------------------------------------------------
001000* PURPOSE:   THE DRIVER OF THE DIA BATCH -- LOADS THE DRAINAGE
001100* AREA MASTER (DRNAREA-FILE) INTO A WORK TABLE, THEN FOR EACH
001200*            OF THE FOUR STANDARD STORM EVENTS (10/25/50/100-YEAR)
001300*            AND EACH LOADED DRAINAGE AREA:  COMPUTES TIME OF
001400*            CONCENTRATION BY THE AREA'S SELECTED METHOD (NRCS,
001500*            KIRPICH, FAA OR MANNING), LOOKS UP THE DESIGN
001600*            RAINFALL
001700*            INTENSITY OFF THE NOAA ATLAS 14 TABLE FOR LAFAYETTE
001800*            PARISH (EXACT MATCH, ELSE LINEAR INTERPOLATION ON
001900*            DURATION, ELSE THE STANDARD FALLBACK MAP), COMPUTES
002000*            PEAK FLOW BY THE RATIONAL METHOD Q=CIA, AND WRITES
002100*            ONE
002200*            FLW-RESULT-RECORD PER AREA/STORM PAIR TO RESULT-FILE.
002300*            ALSO SUMS EACH STORM'S SUB-AREA FLOWS INTO A
002400*            COMPOSITE TOTAL WITH CONTROLLING TC, CHECKS EACH
002500*            AREA AGAINST ITS POST-DEVELOPMENT DETENTION TARGET,
002600*            AND VALIDATES THE COMPOSITE AGAINST THE PRELIMINARY
002700*            PERMIT-STAGE EXPECTED Q -- SEE EEDR-0311.
002800*-----------------------------------------------------------------
002900*    MAINT LOG
003000*    14/03/1994  RJT  EEDR-0112  ORIGINAL PROGRAM -- NRCS METHOD
003100*    ONLY, FOUR STORMS HARD-CODED PER THE
003200*                                DRAINAGE DESIGN MANUAL
003300*    09/09/1995  RJT  EEDR-0139  ADDED KIRPICH, FAA AND MANNING
003400*                                KINEMATIC METHODS, SELECTED BY
003500*                                DRN-TC-METHOD ON THE AREA MASTER
003600*    30/01/1997  LMB  EEDR-0171  ADDED LINEAR INTERPOLATION ON
003700*                                DURATION WHEN THE NOAA TABLE HAS
003800*                                NO EXACT-DURATION ROW
003900*    14/01/1999  LMB  EEDR-0233  Y2K REVIEW -- NO DATE FIELDS ON
004000*                                THIS DECK, NO CHANGE REQUIRED
004100*    26/06/2001  CSO  EEDR-0263  ADDED FALLBACK INTENSITY MAP FOR
004200*                                DURATIONS OUTSIDE THE TABLE
004300*                                RANGE,
004400*                                PER THE REVISED DESIGN MANUAL
004500*    17/11/2003  CSO  EEDR-0284  CN AND SLOPE NOW
004600*    DEFAULTED/TRAPPED BEFORE THE TC FORMULAS RUN, AVOIDS
004700*                                A ZERO-DIVIDE ON A BAD INPUT DECK
004800*    14/05/2007  CSO  EEDR-0311  ADDED COMPOSITE FLOW SUMMATION
004900*    WITH CONTROLLING TC, THE POST-DEVELOPMENT DETENTION TARGET
005000*    CHECK, AND THE EXPECTED-Q ACCURACY VALIDATION, PER THE
005100*    REVISED DRAINAGE DESIGN MANUAL, SECTION 3A
005200******************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.     5-DIA-DRIVER.
005500 AUTHOR.         R. J. THIBODEAUX.
005600 INSTALLATION.   EVANGELINE ENGINEERING AND DRAINAGE RECORDS.
005700 DATE-WRITTEN.   14/03/1994.
005800 DATE-COMPILED.
005900 SECURITY.       UNCLASSIFIED -- INTERNAL ENGINEERING USE ONLY.
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900     SELECT  DRNAREA-FILE ASSIGN TO DRNAREA-FILE
007000             ORGANIZATION LINE SEQUENTIAL
007100             FILE STATUS IS FS-DRNAREA.
007200
007300     SELECT  RESULT-FILE  ASSIGN TO RESULT-FILE
007400             ORGANIZATION LINE SEQUENTIAL
007500             FILE STATUS IS FS-RESULT.
007600
007700******************************************************************
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 FD  DRNAREA-FILE.
008200 COPY DRNAREA.
008300
008400 FD  RESULT-FILE.
008500 COPY FLOWRES.
008600
008700******************************************************************
008800 WORKING-STORAGE SECTION.
008900
009000 77  FS-DRNAREA                   PIC 9(02).
009100 77  FS-RESULT                    PIC 9(02).
009200
009300 77  FIN-DRNAREA                  PIC X(01) VALUE SPACE.
009400     88  FF-DRNAREA VALUE HIGH-VALUE.
009500
009600 77  WS-AREAS-LOADED              PIC 9(06).
009700 77  WS-RESULTS-WRITTEN           PIC 9(06).
009800 77  WS-INTENSITY-INTERP-CNT      PIC 9(06).
009900 77  WS-INTENSITY-FALLBK-CNT      PIC 9(06).
010000 77  WS-TC-DEFAULT-CNT            PIC 9(06).
010100
010200*    DRAINAGE AREA MASTER LOADED INTO MEMORY ONCE AND RE-USED
010300*    ACROSS ALL FOUR STORM PASSES -- SEE EEDR-0112.
010400 01  WS-DRNAREA-TABLE-CONTROL.
010500     05  WS-DRNAREA-COUNT          PIC 9(03) VALUE ZERO.
010600     05  WS-MAX-DRNAREA-SLOTS      PIC 9(03) VALUE 50.
010700
010800 01  WS-DRNAREA-TABLE.
010900     05  WS-DA-ENTRY OCCURS 50 TIMES
011000                      INDEXED BY WS-AREA-IDX.
011100         10  WS-DA-AREA-LABEL      PIC X(08).
011200         10  WS-DA-TOTAL-ACRES     PIC 9(04)V9(04).
011300         10  WS-DA-WEIGHTED-C      PIC 9V9(03).
011400         10  WS-DA-FLOW-LENGTH-FT  PIC 9(05)V9(02).
011500         10  WS-DA-ELEV-CHANGE-FT  PIC 9(04)V9(02).
011600         10  WS-DA-CN-VALUE        PIC 9(03).
011700         10  WS-DA-MANNING-N       PIC 9V9(03).
011800         10  WS-DA-FLOW-DEPTH-FT   PIC 9(02)V9(02).
011900         10  WS-DA-TC-METHOD       PIC X(01).
012000         10  WS-DA-REJECTED-SW     PIC X(01).
012100         10  WS-DA-CVALUE-ERROR-SW PIC X(01).
012200*    EEDR-0311 -- POST-DEVELOPMENT DISCHARGE TARGET OFF
012300*    DRN-DETENTION-TARGET-PCT, CARRIED FOR THE DETENTION CHECK.
012400         10  WS-DA-DETENTION-PCT   PIC 9(03)V9.
012500
012600*    KEY-ONLY VIEW OF THE AREA TABLE USED BY THE TRACE AND
012700*    ERROR PARAGRAPHS WHEN ROUTING AN AREA-LABEL TO THE
012800*    CONSOLE WITHOUT A SEPARATE SET OF MOVES.
012900 01  WS-DRNAREA-TABLE-R1 REDEFINES WS-DRNAREA-TABLE.
013000     05  WS-R1-DA-ENTRY OCCURS 50 TIMES
013100                        INDEXED BY WS-AREA-R1-IDX.
013200         10  WS-R1-DA-AREA-LABEL   PIC X(08).
013300         10  FILLER                PIC X(43).
013400
013500*    THE FOUR STANDARD STORM EVENTS RUN EVERY JOB -- SEE THE
013600*    DRAINAGE DESIGN MANUAL, SECTION 3.
013700 01  WS-STORM-TABLE.
013800     05  WS-STORM-ENTRY OCCURS 4 TIMES
013900                        INDEXED BY WS-STORM-IDX.
014000         10  WS-STORM-EVENT-NAME   PIC X(08).
014100         10  WS-STORM-RETURN-PER   PIC 9(04).
014200         10  WS-STORM-FALLBACK-I   PIC 9(02)V9(04).
014300*    EEDR-0311 -- PRELIMINARY PERMIT-STAGE COMPOSITE PEAK FLOW
014400*    ESTIMATE FOR THIS STORM, CARRIED FORWARD FROM THE ORIGINAL
014500*    HYDROLOGY STUDY, USED TO SANITY-CHECK THE COMPUTED RUN.
014600         10  WS-STORM-EXPECTED-Q   PIC 9(05)V9(03).
014700
014800*    KEY-ONLY VIEW OF THE STORM TABLE USED BY 3000-PROCESS-
014900*    DRAINAGE-AREA WHEN MATCHING THE CURRENT STORM PASS.
015000 01  WS-STORM-TABLE-R1 REDEFINES WS-STORM-TABLE.
015100     05  WS-R1-STORM-ENTRY OCCURS 4 TIMES
015200                          INDEXED BY WS-STORM-R1-IDX.
015300         10  WS-R1-STORM-EVENT-NAME PIC X(08).
015400         10  FILLER                 PIC X(18).
015500
015600*    NOAA ATLAS 14 INTENSITY TABLE, LAFAYETTE PARISH, LOUISIANA.
015700*    ONE ROW PER STORM DURATION, ONE COLUMN PER RETURN PERIOD.
015800*    KEPT IN ASCENDING DURATION ORDER FOR SEARCH ALL -- SEE
015900*    4500-LOOKUP-INTENSITY.
016000 01  WS-NOAA-TABLE.
016100     05  WS-NOAA-ENTRY OCCURS 5 TIMES
016200                       ASCENDING KEY IS WS-NOAA-DURATION
016300                       INDEXED BY WS-NOAA-IDX.
016400         10  WS-NOAA-DURATION      PIC 9(04).
016500         10  WS-NOAA-I-10YR        PIC 9(02)V9(04).
016600         10  WS-NOAA-I-25YR        PIC 9(02)V9(04).
016700         10  WS-NOAA-I-50YR        PIC 9(02)V9(04).
016800         10  WS-NOAA-I-100YR       PIC 9(02)V9(04).
016900
017000*    DURATION-ONLY VIEW OF THE NOAA TABLE USED BY THE
017100*    BRACKETING SEARCH IN 4500-LOOKUP-INTENSITY.
017200 01  WS-NOAA-TABLE-R1 REDEFINES WS-NOAA-TABLE.
017300     05  WS-R1-NOAA-ENTRY OCCURS 5 TIMES
017400                          INDEXED BY WS-NOAA-R1-IDX.
017500         10  WS-R1-NOAA-DURATION    PIC 9(04).
017600         10  FILLER                 PIC X(24).
017700
017800 01  WS-CURRENT-STORM.
017900     05  WS-CUR-STORM-NAME         PIC X(08).
018000     05  WS-CUR-RETURN-PERIOD      PIC 9(04).
018100     05  WS-CUR-FALLBACK-I         PIC 9(02)V9(04).
018200     05  WS-STORM-TOTAL-Q          PIC 9(07)V9(03).
018300     05  WS-CUR-EXPECTED-Q         PIC 9(05)V9(03).
018400
018500 01  WS-CURRENT-AREA.
018600     05  WS-CUR-AREA-LABEL         PIC X(08).
018700     05  WS-CUR-ACRES              PIC 9(04)V9(04).
018800     05  WS-CUR-C-VALUE            PIC 9V9(03).
018900     05  WS-CUR-FLOW-LENGTH-FT     PIC 9(05)V9(02).
019000     05  WS-CUR-ELEV-CHANGE-FT     PIC 9(04)V9(02).
019100     05  WS-CUR-CN-VALUE           PIC 9(03).
019200     05  WS-CUR-MANNING-N          PIC 9V9(03).
019300     05  WS-CUR-FLOW-DEPTH-FT      PIC 9(02)V9(02).
019400     05  WS-CUR-TC-METHOD          PIC X(01).
019500     05  WS-CUR-DETENTION-PCT      PIC 9(03)V9.
019600
019700 01  WS-TC-WORK.
019800     05  WS-TC-MINUTES             PIC 9(03)V99.
019900     05  WS-TC-HOURS               PIC 9(03)V9(06).
020000     05  WS-SLOPE                  PIC 9V9(06).
020100     05  WS-SLOPE-PCT              PIC 9(03)V9(04).
020200     05  WS-TC-DURATION-ROUNDED    PIC 9(04).
020300
020400 01  WS-INTENSITY-WORK.
020500     05  WS-INTENSITY              PIC 9(02)V9(04).
020600     05  WS-INTENSITY-FOUND-SW     PIC X(01).
020700         88  WS-INTENSITY-IS-FOUND VALUE 'Y'.
020800         88  WS-INTENSITY-NOT-FOUND VALUE 'N'.
020900     05  WS-BRACKET-LO-IDX         PIC 9(02).
021000     05  WS-BRACKET-HI-IDX         PIC 9(02).
021100     05  WS-BRACKET-FOUND-SW       PIC X(01).
021200         88  WS-BRACKET-FOUND VALUE 'Y'.
021300         88  WS-BRACKET-NOT-FOUND VALUE 'N'.
021400
021500 01  WS-FLOW-WORK.
021600     05  WS-PEAK-FLOW-CFS          PIC 9(05)V9(03).
021700     05  WS-Q-VALID-SW             PIC X(01).
021800         88  WS-Q-IS-VALID VALUE 'Y'.
021900         88  WS-Q-IS-INVALID VALUE 'N'.
022000
022100 77  WS-GRAND-TOTAL-Q             PIC 9(08)V9(03).
022200*-----------------------------------------------------------------
022300*    EEDR-0311 -- COMPOSITE FLOW, DETENTION AND ACCURACY
022400*    VALIDATION FIELDS, PER THE REVISED DRAINAGE DESIGN MANUAL,
022500*    SECTION 3A.  SEE 2600-COMPUTE-COMPOSITE-FLOW,
022600*    5100-COMPUTE-DETENTION AND 2700-VALIDATE-ACCURACY.
022700*-----------------------------------------------------------------
022800 77  WS-STORM-SUBAREA-CNT         PIC 9(03).
022900 77  WS-STORM-CONTROLLING-TC      PIC 9(03)V99.
023000
023100*    STANDING PRE-DEVELOPMENT RUNOFF COEFFICIENT -- NATURAL/
023200*    UNDEVELOPED GROUND COVER PER THE DRAINAGE DESIGN MANUAL,
023300*    TABLE 3A-1, USED AS THE PRE-DEVELOPMENT BASELINE FOR THE
023400*    DETENTION CHECK ON EVERY AREA.
023500 77  WS-PRE-DEV-C-VALUE           PIC 9V9(03) VALUE 0.200.
023600
023700*    DEFAULT ACCURACY TOLERANCE WHEN NONE IS SPECIFIED BY THE
023800*    JOB -- SEE 2700-VALIDATE-ACCURACY.
023900 77  WS-ACCURACY-TOLERANCE-PCT    PIC 9(02)V9(01) VALUE 2.0.
024000
024100 01  WS-DETENTION-WORK.
024200     05  WS-PRE-DEV-Q              PIC 9(05)V9(03).
024300     05  WS-DETENTION-TARGET-FACTOR
024400                                   PIC 9V9(03).
024500     05  WS-DETENTION-TARGET       PIC 9(05)V9(03).
024600     05  WS-REDUCTION-REQUIRED     PIC 9(05)V9(03).
024700     05  WS-FLOW-INCREASE-PCT      PIC S9(03)V9.
024800     05  WS-DETENTION-REQUIRED-SW  PIC X(01).
024900         88  WS-DETENTION-IS-REQUIRED VALUE 'Y'.
025000         88  WS-DETENTION-NOT-REQUIRED VALUE 'N'.
025100
025200 01  WS-ACCURACY-WORK.
025300     05  WS-ACCURACY-ERROR-PCT     PIC 9(03)V9(02).
025400     05  WS-ACCURACY-VALID-SW      PIC X(01).
025500         88  WS-ACCURACY-IS-VALID VALUE 'Y'.
025600         88  WS-ACCURACY-IS-INVALID VALUE 'N'.
025700
025800******************************************************************
025900 PROCEDURE DIVISION.
026000
026100 MAIN-PROCEDURE.
026200     PERFORM 1000-INITIALIZE
026300     PERFORM 2000-LOAD-DRNAREA-TABLE THRU 2000-EXIT
026400         UNTIL FF-DRNAREA
026500     PERFORM 2500-PROCESS-STORM-EVENT THRU 2500-EXIT
026600         VARYING WS-STORM-IDX FROM 1 BY 1
026700         UNTIL WS-STORM-IDX > 4
026800     PERFORM 9000-WRITE-CONTROL-TOTALS
026900     PERFORM 9500-TERMINATE
027000     .
027100
027200 1000-INITIALIZE.
027300     OPEN INPUT  DRNAREA-FILE
027400     OPEN OUTPUT RESULT-FILE
027500     MOVE ZERO TO WS-AREAS-LOADED
027600     MOVE ZERO TO WS-RESULTS-WRITTEN
027700     MOVE ZERO TO WS-INTENSITY-INTERP-CNT
027800     MOVE ZERO TO WS-INTENSITY-FALLBK-CNT
027900     MOVE ZERO TO WS-TC-DEFAULT-CNT
028000     MOVE ZERO TO WS-GRAND-TOTAL-Q
028100     MOVE ZERO TO WS-STORM-SUBAREA-CNT
028200     MOVE ZERO TO WS-STORM-CONTROLLING-TC
028300     PERFORM 1200-LOAD-STORM-TABLE
028400     PERFORM 1300-LOAD-NOAA-TABLE
028500     .
028600
028700*-----------------------------------------------------------------
028800*    1200-LOAD-STORM-TABLE -- THE FOUR STANDARD RETURN PERIODS AND
028900*    THEIR FALLBACK INTENSITIES PER EEDR-0263 ABOVE.  EACH STORM
029000*    ALSO CARRIES ITS PRELIMINARY PERMIT-STAGE EXPECTED COMPOSITE
029100*    Q OFF THE ORIGINAL HYDROLOGY STUDY -- SEE EEDR-0311 AND
029200*    2700-VALIDATE-ACCURACY.
029300*-----------------------------------------------------------------
029400 1200-LOAD-STORM-TABLE.
029500     MOVE '10-YEAR '  TO WS-STORM-EVENT-NAME (1)
029600     MOVE 10          TO WS-STORM-RETURN-PER (1)
029700     MOVE 7.2500      TO WS-STORM-FALLBACK-I (1)
029800     MOVE 850.000   TO WS-STORM-EXPECTED-Q (1)
029900     MOVE '25-YEAR '  TO WS-STORM-EVENT-NAME (2)
030000     MOVE 25          TO WS-STORM-RETURN-PER (2)
030100     MOVE 8.5000      TO WS-STORM-FALLBACK-I (2)
030200     MOVE 1050.000  TO WS-STORM-EXPECTED-Q (2)
030300     MOVE '50-YEAR '  TO WS-STORM-EVENT-NAME (3)
030400     MOVE 50          TO WS-STORM-RETURN-PER (3)
030500     MOVE 9.5000      TO WS-STORM-FALLBACK-I (3)
030600     MOVE 1220.000  TO WS-STORM-EXPECTED-Q (3)
030700     MOVE '100-YEAR'  TO WS-STORM-EVENT-NAME (4)
030800     MOVE 100         TO WS-STORM-RETURN-PER (4)
030900     MOVE 10.5000     TO WS-STORM-FALLBACK-I (4)
031000     MOVE 1400.000  TO WS-STORM-EXPECTED-Q (4)
031100     .
031200
031300*-----------------------------------------------------------------
031400*    1300-LOAD-NOAA-TABLE -- NOAA ATLAS 14 POINT PRECIPITATION
031500*    FREQUENCY ESTIMATES, LAFAYETTE PARISH.  ROWS MUST STAY IN
031600*    ASCENDING DURATION ORDER -- SEARCH ALL DEPENDS ON IT.
031700*-----------------------------------------------------------------
031800 1300-LOAD-NOAA-TABLE.
031900     MOVE 5           TO WS-NOAA-DURATION (1)
032000     MOVE 8.9200      TO WS-NOAA-I-10YR   (1)
032100     MOVE 10.6500     TO WS-NOAA-I-25YR   (1)
032200     MOVE 12.0800     TO WS-NOAA-I-50YR   (1)
032300     MOVE 13.6000     TO WS-NOAA-I-100YR  (1)
032400     MOVE 10          TO WS-NOAA-DURATION (2)
032500     MOVE 7.2500      TO WS-NOAA-I-10YR   (2)
032600     MOVE 8.6500      TO WS-NOAA-I-25YR   (2)
032700     MOVE 9.8200      TO WS-NOAA-I-50YR   (2)
032800     MOVE 11.0500     TO WS-NOAA-I-100YR  (2)
032900     MOVE 15          TO WS-NOAA-DURATION (3)
033000     MOVE 6.3800      TO WS-NOAA-I-10YR   (3)
033100     MOVE 7.6200      TO WS-NOAA-I-25YR   (3)
033200     MOVE 8.6500      TO WS-NOAA-I-50YR   (3)
033300     MOVE 9.7400      TO WS-NOAA-I-100YR  (3)
033400     MOVE 30          TO WS-NOAA-DURATION (4)
033500     MOVE 4.8500      TO WS-NOAA-I-10YR   (4)
033600     MOVE 5.7900      TO WS-NOAA-I-25YR   (4)
033700     MOVE 6.5700      TO WS-NOAA-I-50YR   (4)
033800     MOVE 7.4000      TO WS-NOAA-I-100YR  (4)
033900     MOVE 60          TO WS-NOAA-DURATION (5)
034000     MOVE 3.5400      TO WS-NOAA-I-10YR   (5)
034100     MOVE 4.2300      TO WS-NOAA-I-25YR   (5)
034200     MOVE 4.8000      TO WS-NOAA-I-50YR   (5)
034300     MOVE 5.4100      TO WS-NOAA-I-100YR  (5)
034400     .
034500
034600*-----------------------------------------------------------------
034700*    2000-LOAD-DRNAREA-TABLE -- READS DRNAREA-FILE ONCE AND
034800*    CARRIES
034900*    EVERY AREA INTO WS-DRNAREA-TABLE FOR RE-USE ACROSS ALL FOUR
035000*    STORM PASSES.
035100*-----------------------------------------------------------------
035200 2000-LOAD-DRNAREA-TABLE.
035300     READ DRNAREA-FILE
035400     IF FS-DRNAREA = '00'
035500         IF WS-DRNAREA-COUNT < WS-MAX-DRNAREA-SLOTS
035600             ADD 1 TO WS-DRNAREA-COUNT
035700             ADD 1 TO WS-AREAS-LOADED
035800             SET WS-AREA-IDX TO WS-DRNAREA-COUNT
035900            MOVE DRN-AREA-LABEL
036000                TO WS-DA-AREA-LABEL (WS-AREA-IDX)
036100            MOVE DRN-TOTAL-ACRES
036200                TO WS-DA-TOTAL-ACRES (WS-AREA-IDX)
036300            MOVE DRN-WEIGHTED-C
036400                TO WS-DA-WEIGHTED-C (WS-AREA-IDX)
036500             MOVE DRN-FLOW-LENGTH-FT
036600                 TO WS-DA-FLOW-LENGTH-FT (WS-AREA-IDX)
036700             MOVE DRN-ELEV-CHANGE-FT
036800                 TO WS-DA-ELEV-CHANGE-FT (WS-AREA-IDX)
036900            MOVE DRN-CN-VALUE
037000                TO WS-DA-CN-VALUE (WS-AREA-IDX)
037100            MOVE DRN-MANNING-N
037200                TO WS-DA-MANNING-N (WS-AREA-IDX)
037300             MOVE DRN-FLOW-DEPTH-FT
037400                 TO WS-DA-FLOW-DEPTH-FT (WS-AREA-IDX)
037500            MOVE DRN-TC-METHOD
037600                TO WS-DA-TC-METHOD (WS-AREA-IDX)
037700            MOVE DRN-AREA-REJECTED
037800                TO WS-DA-REJECTED-SW (WS-AREA-IDX)
037900             MOVE DRN-CVALUE-ERROR
038000                 TO WS-DA-CVALUE-ERROR-SW (WS-AREA-IDX)
038100             MOVE DRN-DETENTION-TARGET-PCT
038200                 TO WS-DA-DETENTION-PCT (WS-AREA-IDX)
038300         ELSE
038400             DISPLAY 'DRNAREA-FILE TABLE FULL, AREA DROPPED -- '
038500                      DRN-AREA-LABEL
038600         END-IF
038700     ELSE
038800         IF FS-DRNAREA NOT = '10'
038900             DISPLAY 'DRNAREA-FILE READ ERROR, STATUS ' FS-DRNAREA
039000         END-IF
039100         SET FF-DRNAREA TO TRUE
039200     END-IF
039300     .
039400 2000-EXIT.
039500     EXIT.
039600
039700*-----------------------------------------------------------------
039800*    2500-PROCESS-STORM-EVENT -- ONE FULL PASS OF ALL LOADED AREAS
039900*    FOR THE STORM EVENT AT WS-STORM-IDX.
040000*-----------------------------------------------------------------
040100 2500-PROCESS-STORM-EVENT.
040200     MOVE WS-STORM-EVENT-NAME (WS-STORM-IDX) TO WS-CUR-STORM-NAME
040300    MOVE WS-STORM-RETURN-PER (WS-STORM-IDX)
040400        TO WS-CUR-RETURN-PERIOD
040500     MOVE WS-STORM-FALLBACK-I (WS-STORM-IDX) TO WS-CUR-FALLBACK-I
040600     MOVE ZERO TO WS-STORM-TOTAL-Q
040700     MOVE WS-STORM-EXPECTED-Q (WS-STORM-IDX) TO WS-CUR-EXPECTED-Q
040800     MOVE ZERO TO WS-STORM-SUBAREA-CNT
040900     MOVE ZERO TO WS-STORM-CONTROLLING-TC
041000     PERFORM 3000-PROCESS-DRAINAGE-AREA THRU 3000-EXIT
041100         VARYING WS-AREA-IDX FROM 1 BY 1
041200         UNTIL WS-AREA-IDX > WS-DRNAREA-COUNT
041300     PERFORM 2600-COMPUTE-COMPOSITE-FLOW THRU 2600-EXIT
041400     PERFORM 2700-VALIDATE-ACCURACY THRU 2700-EXIT
041500     DISPLAY 'STORM ' WS-CUR-STORM-NAME ' TOTAL Q (CFS) = '
041600              WS-STORM-TOTAL-Q
041700     ADD WS-STORM-TOTAL-Q TO WS-GRAND-TOTAL-Q
041800     .
041900 2500-EXIT.
042000     EXIT.
042100
042200*-----------------------------------------------------------------
042300*    2600-COMPUTE-COMPOSITE-FLOW -- EEDR-0311.  THE AREA LOOP IN
042400*    2500-PROCESS-STORM-EVENT ALREADY LEFT THE CONSERVATIVE SUM
042500*    OF SUB-AREA PEAK FLOWS IN WS-STORM-TOTAL-Q AND THE RUNNING
042600*    MINIMUM SUB-AREA TC IN WS-STORM-CONTROLLING-TC (SEE
042700*    3050-TRACK-SUBAREA-TC) -- THIS PARAGRAPH JUST CHECKS AT
042800*    LEAST ONE SUB-AREA RAN AND TRACES THE COMPOSITE.
042900*-----------------------------------------------------------------
043000 2600-COMPUTE-COMPOSITE-FLOW.
043100     IF WS-STORM-SUBAREA-CNT = ZERO
043200         DISPLAY 'NO SUB-AREAS LOADED, COMPOSITE FLOW NOT '
043300             'COMPUTED -- ' WS-CUR-STORM-NAME
043400     ELSE
043500         DISPLAY 'STORM ' WS-CUR-STORM-NAME ' COMPOSITE Q (CFS) '
043600             '= ' WS-STORM-TOTAL-Q ' CONTROLLING TC (MIN) = '
043700             WS-STORM-CONTROLLING-TC
043800     END-IF
043900     .
044000 2600-EXIT.
044100     EXIT.
044200
044300*-----------------------------------------------------------------
044400*    2700-VALIDATE-ACCURACY -- EEDR-0311.  COMPARES THE COMPOSITE
044500*    Q JUST COMPUTED AGAINST THE STORM'S PRELIMINARY PERMIT-STAGE
044600*    EXPECTED Q.  NO FUNCTION ABS ON THIS COMPILER -- THE ERROR
044700*    PERCENT IS BUILT BY HAND, SAME AS 9600-SQUARE-ROOT DOES ITS
044800*    OWN ARITHMETIC WITHOUT AN INTRINSIC FUNCTION.
044900*-----------------------------------------------------------------
045000 2700-VALIDATE-ACCURACY.
045100     IF WS-CUR-EXPECTED-Q = ZERO
045200         SET WS-ACCURACY-IS-INVALID TO TRUE
045300         DISPLAY 'ACCURACY VALIDATION SKIPPED, NO EXPECTED Q '
045400             'ON FILE -- ' WS-CUR-STORM-NAME
045500     ELSE
045600         IF WS-STORM-TOTAL-Q >= WS-CUR-EXPECTED-Q
045700             COMPUTE WS-ACCURACY-ERROR-PCT ROUNDED =
045800                 (WS-STORM-TOTAL-Q - WS-CUR-EXPECTED-Q)
045900                 / WS-CUR-EXPECTED-Q * 100
046000         ELSE
046100             COMPUTE WS-ACCURACY-ERROR-PCT ROUNDED =
046200                 (WS-CUR-EXPECTED-Q - WS-STORM-TOTAL-Q)
046300                 / WS-CUR-EXPECTED-Q * 100
046400         END-IF
046500         IF WS-ACCURACY-ERROR-PCT <= WS-ACCURACY-TOLERANCE-PCT
046600             SET WS-ACCURACY-IS-VALID TO TRUE
046700         ELSE
046800             SET WS-ACCURACY-IS-INVALID TO TRUE
046900         END-IF
047000         DISPLAY 'STORM ' WS-CUR-STORM-NAME ' ACCURACY ERROR PCT '
047100             '= ' WS-ACCURACY-ERROR-PCT ' VALID = '
047200             WS-ACCURACY-VALID-SW
047300     END-IF
047400     .
047500 2700-EXIT.
047600     EXIT.
047700
047800
047900*-----------------------------------------------------------------
048000*    3000-PROCESS-DRAINAGE-AREA -- ONE AREA/STORM PAIR: TC, THEN
048100*    INTENSITY, THEN PEAK FLOW.
048200*-----------------------------------------------------------------
048300 3000-PROCESS-DRAINAGE-AREA.
048400     MOVE WS-DA-AREA-LABEL     (WS-AREA-IDX) TO WS-CUR-AREA-LABEL
048500     MOVE WS-DA-TOTAL-ACRES    (WS-AREA-IDX) TO WS-CUR-ACRES
048600     MOVE WS-DA-WEIGHTED-C     (WS-AREA-IDX) TO WS-CUR-C-VALUE
048700    MOVE WS-DA-FLOW-LENGTH-FT (WS-AREA-IDX)
048800        TO WS-CUR-FLOW-LENGTH-FT
048900    MOVE WS-DA-ELEV-CHANGE-FT (WS-AREA-IDX)
049000        TO WS-CUR-ELEV-CHANGE-FT
049100     MOVE WS-DA-CN-VALUE       (WS-AREA-IDX) TO WS-CUR-CN-VALUE
049200     MOVE WS-DA-MANNING-N      (WS-AREA-IDX) TO WS-CUR-MANNING-N
049300    MOVE WS-DA-FLOW-DEPTH-FT  (WS-AREA-IDX)
049400        TO WS-CUR-FLOW-DEPTH-FT
049500     MOVE WS-DA-TC-METHOD      (WS-AREA-IDX) TO WS-CUR-TC-METHOD
049600     MOVE WS-DA-DETENTION-PCT (WS-AREA-IDX)
049700         TO WS-CUR-DETENTION-PCT
049800     PERFORM 4000-COMPUTE-TC THRU 4000-EXIT
049900     PERFORM 3050-TRACK-SUBAREA-TC THRU 3050-EXIT
050000     PERFORM 4500-LOOKUP-INTENSITY THRU 4500-EXIT
050100     PERFORM 5000-COMPUTE-PEAK-FLOW THRU 5000-EXIT
050200     PERFORM 5100-COMPUTE-DETENTION THRU 5100-EXIT
050300     .
050400 3000-EXIT.
050500     EXIT.
050600
050700*-----------------------------------------------------------------
050800*    3050-TRACK-SUBAREA-TC -- EEDR-0311.  KEEPS THE RUNNING
050900*    MINIMUM TC ACROSS ALL SUB-AREAS LOADED FOR THE CURRENT STORM
051000*    PASS, FOR THE COMPOSITE FLOW'S CONTROLLING TC IN
051100*    2600-COMPUTE-COMPOSITE-FLOW.
051200*-----------------------------------------------------------------
051300 3050-TRACK-SUBAREA-TC.
051400     ADD 1 TO WS-STORM-SUBAREA-CNT
051500     IF WS-STORM-SUBAREA-CNT = 1
051600             OR WS-TC-MINUTES < WS-STORM-CONTROLLING-TC
051700         MOVE WS-TC-MINUTES TO WS-STORM-CONTROLLING-TC
051800     END-IF
051900     .
052000 3050-EXIT.
052100     EXIT.
052200
052300
052400*-----------------------------------------------------------------
052500*    4000-COMPUTE-TC -- TRAPS BAD SLOPE/CN INPUTS, THEN DISPATCHES
052600*    TO THE AREA'S SELECTED METHOD.  DEFAULT METHOD IS NRCS WITH
052700*    CN=70 WHEN THE AREA MASTER CARRIES NO VALID METHOD OR CN --
052800*    SEE EEDR-0284.
052900*-----------------------------------------------------------------
053000 4000-COMPUTE-TC.
053100     MOVE ZERO TO WS-TC-MINUTES
053200     IF WS-CUR-FLOW-LENGTH-FT > ZERO
053300             AND WS-CUR-ELEV-CHANGE-FT > ZERO
053400         COMPUTE WS-SLOPE =
053500                 WS-CUR-ELEV-CHANGE-FT / WS-CUR-FLOW-LENGTH-FT
053600         COMPUTE WS-SLOPE-PCT = WS-SLOPE * 100
053700         IF WS-CUR-CN-VALUE < 30 OR WS-CUR-CN-VALUE > 100
053800             MOVE 70 TO WS-CUR-CN-VALUE
053900             ADD 1 TO WS-TC-DEFAULT-CNT
054000         END-IF
054100         EVALUATE WS-CUR-TC-METHOD
054200             WHEN 'N'
054300                 PERFORM 4100-COMPUTE-TC-NRCS THRU 4100-EXIT
054400             WHEN 'K'
054500                 PERFORM 4200-COMPUTE-TC-KIRPICH THRU 4200-EXIT
054600             WHEN 'F'
054700                 PERFORM 4300-COMPUTE-TC-FAA THRU 4300-EXIT
054800             WHEN 'M'
054900                 PERFORM 4400-COMPUTE-TC-MANNING THRU 4400-EXIT
055000             WHEN OTHER
055100                 ADD 1 TO WS-TC-DEFAULT-CNT
055200                 PERFORM 4100-COMPUTE-TC-NRCS THRU 4100-EXIT
055300         END-EVALUATE
055400     ELSE
055500         DISPLAY 'BAD TC INPUT, FLOW LENGTH/ELEV CHANGE -- '
055600                  WS-CUR-AREA-LABEL
055700     END-IF
055800     .
055900 4000-EXIT.
056000     EXIT.
056100
056200*-----------------------------------------------------------------
056300*    4100-COMPUTE-TC-NRCS -- NRCS LAG METHOD.
056400*-----------------------------------------------------------------
056500 4100-COMPUTE-TC-NRCS.
056600     COMPUTE WS-TC-HOURS =
056700             (WS-CUR-FLOW-LENGTH-FT ** 0.8)
056800             * ((1000 / WS-CUR-CN-VALUE - 9) ** 0.7)
056900             / (1140 * (WS-SLOPE ** 0.5))
057000     COMPUTE WS-TC-MINUTES ROUNDED = WS-TC-HOURS * 60
057100     .
057200 4100-EXIT.
057300     EXIT.
057400
057500*-----------------------------------------------------------------
057600*    4200-COMPUTE-TC-KIRPICH.
057700*-----------------------------------------------------------------
057800 4200-COMPUTE-TC-KIRPICH.
057900     COMPUTE WS-TC-MINUTES ROUNDED =
058000             0.0078 * (WS-CUR-FLOW-LENGTH-FT ** 0.77)
058100             * (WS-SLOPE ** -0.385)
058200     .
058300 4200-EXIT.
058400     EXIT.
058500
058600*-----------------------------------------------------------------
058700*    4300-COMPUTE-TC-FAA.
058800*-----------------------------------------------------------------
058900 4300-COMPUTE-TC-FAA.
059000     COMPUTE WS-TC-MINUTES ROUNDED =
059100             1.8 * (1.1 - WS-CUR-C-VALUE)
059200             * (WS-CUR-FLOW-LENGTH-FT ** 0.5)
059300             / (WS-SLOPE-PCT ** (1 / 3))
059400     .
059500 4300-EXIT.
059600     EXIT.
059700
059800*-----------------------------------------------------------------
059900*    4400-COMPUTE-TC-MANNING -- MANNING KINEMATIC WAVE METHOD.
060000*-----------------------------------------------------------------
060100 4400-COMPUTE-TC-MANNING.
060200     IF WS-CUR-FLOW-DEPTH-FT > ZERO
060300         COMPUTE WS-TC-HOURS =
060400                 0.007 * WS-CUR-MANNING-N * WS-CUR-FLOW-LENGTH-FT
060500                 / ((WS-SLOPE ** 0.5)
060600                 * (WS-CUR-FLOW-DEPTH-FT ** 0.67))
060700         COMPUTE WS-TC-MINUTES ROUNDED = WS-TC-HOURS * 60
060800     ELSE
060900         DISPLAY 'BAD MANNING FLOW DEPTH -- ' WS-CUR-AREA-LABEL
061000     END-IF
061100     .
061200 4400-EXIT.
061300     EXIT.
061400
061500*-----------------------------------------------------------------
061600*    4500-LOOKUP-INTENSITY -- EXACT MATCH BY SEARCH ALL ON ROUNDED
061700*    DURATION AND THE STORM'S RETURN PERIOD; ELSE INTERPOLATE;
061800*    ELSE THE FALLBACK MAP.
061900*-----------------------------------------------------------------
062000 4500-LOOKUP-INTENSITY.
062100     COMPUTE WS-TC-DURATION-ROUNDED ROUNDED = WS-TC-MINUTES
062200     SET WS-INTENSITY-NOT-FOUND TO TRUE
062300     SEARCH ALL WS-NOAA-ENTRY
062400         AT END
062500             CONTINUE
062600        WHEN WS-NOAA-DURATION (WS-NOAA-IDX)
062700              = WS-TC-DURATION-ROUNDED
062800             PERFORM 4550-PICK-COLUMN THRU 4550-EXIT
062900             SET WS-INTENSITY-IS-FOUND TO TRUE
063000     END-SEARCH
063100     IF WS-INTENSITY-NOT-FOUND
063200         PERFORM 4600-INTERPOLATE-INTENSITY THRU 4600-EXIT
063300     END-IF
063400     IF WS-INTENSITY-NOT-FOUND
063500         PERFORM 4700-FALLBACK-INTENSITY THRU 4700-EXIT
063600     END-IF
063700     .
063800 4500-EXIT.
063900     EXIT.
064000
064100*-----------------------------------------------------------------
064200*    4550-PICK-COLUMN -- ONE NOAA ROW IS FOUR RETURN-PERIOD
064300*    COLUMNS; PICKS THE ONE FOR THE CURRENT STORM.
064400*-----------------------------------------------------------------
064500 4550-PICK-COLUMN.
064600     EVALUATE WS-CUR-RETURN-PERIOD
064700         WHEN 10
064800             MOVE WS-NOAA-I-10YR  (WS-NOAA-IDX) TO WS-INTENSITY
064900         WHEN 25
065000             MOVE WS-NOAA-I-25YR  (WS-NOAA-IDX) TO WS-INTENSITY
065100         WHEN 50
065200             MOVE WS-NOAA-I-50YR  (WS-NOAA-IDX) TO WS-INTENSITY
065300         WHEN 100
065400             MOVE WS-NOAA-I-100YR (WS-NOAA-IDX) TO WS-INTENSITY
065500         WHEN OTHER
065600             SET WS-INTENSITY-NOT-FOUND TO TRUE
065700     END-EVALUATE
065800     .
065900 4550-EXIT.
066000     EXIT.
066100
066200*-----------------------------------------------------------------
066300*    4600-INTERPOLATE-INTENSITY -- FINDS THE NOAA ROWS BRACKETING
066400*    THE ROUNDED DURATION AND INTERPOLATES LINEARLY.  NO BRACKET
066500*    (DURATION OUTSIDE 5-60 MINUTES) LEAVES THE CALLER TO APPLY
066600*    THE FALLBACK MAP.
066700*-----------------------------------------------------------------
066800 4600-INTERPOLATE-INTENSITY.
066900     SET WS-BRACKET-NOT-FOUND TO TRUE
067000     MOVE ZERO TO WS-BRACKET-LO-IDX
067100     MOVE ZERO TO WS-BRACKET-HI-IDX
067200     PERFORM 4610-SCAN-BRACKET THRU 4610-EXIT
067300             VARYING WS-NOAA-IDX FROM 1 BY 1
067400             UNTIL WS-NOAA-IDX > 5
067500     IF WS-BRACKET-LO-IDX > ZERO AND WS-BRACKET-HI-IDX > ZERO
067600         SET WS-BRACKET-FOUND TO TRUE
067700         PERFORM 4620-PICK-BRACKET-COLUMNS THRU 4620-EXIT
067800         ADD 1 TO WS-INTENSITY-INTERP-CNT
067900         SET WS-INTENSITY-IS-FOUND TO TRUE
068000     END-IF
068100     .
068200 4600-EXIT.
068300     EXIT.
068400
068500 4610-SCAN-BRACKET.
068600     IF WS-NOAA-DURATION (WS-NOAA-IDX) < WS-TC-DURATION-ROUNDED
068700         SET WS-BRACKET-LO-IDX TO WS-NOAA-IDX
068800     END-IF
068900     IF WS-NOAA-DURATION (WS-NOAA-IDX) > WS-TC-DURATION-ROUNDED
069000             AND WS-BRACKET-HI-IDX = ZERO
069100         SET WS-BRACKET-HI-IDX TO WS-NOAA-IDX
069200     END-IF
069300     .
069400 4610-EXIT.
069500     EXIT.
069600
069700*-----------------------------------------------------------------
069800*    4620-PICK-BRACKET-COLUMNS -- LINEAR INTERPOLATION ON DURATION
069900*    FOR THE CURRENT STORM'S RETURN-PERIOD COLUMN, ROUNDED TO FOUR
070000*    DECIMALS PER THE DRAINAGE DESIGN MANUAL.
070100*-----------------------------------------------------------------
070200 4620-PICK-BRACKET-COLUMNS.
070300     EVALUATE WS-CUR-RETURN-PERIOD
070400         WHEN 10
070500             COMPUTE WS-INTENSITY ROUNDED =
070600               WS-NOAA-I-10YR (WS-BRACKET-LO-IDX) +
070700               (WS-NOAA-I-10YR (WS-BRACKET-HI-IDX) -
070800                WS-NOAA-I-10YR (WS-BRACKET-LO-IDX)) *
070900               (WS-TC-DURATION-ROUNDED -
071000                WS-NOAA-DURATION (WS-BRACKET-LO-IDX)) /
071100               (WS-NOAA-DURATION (WS-BRACKET-HI-IDX) -
071200                WS-NOAA-DURATION (WS-BRACKET-LO-IDX))
071300         WHEN 25
071400             COMPUTE WS-INTENSITY ROUNDED =
071500               WS-NOAA-I-25YR (WS-BRACKET-LO-IDX) +
071600               (WS-NOAA-I-25YR (WS-BRACKET-HI-IDX) -
071700                WS-NOAA-I-25YR (WS-BRACKET-LO-IDX)) *
071800               (WS-TC-DURATION-ROUNDED -
071900                WS-NOAA-DURATION (WS-BRACKET-LO-IDX)) /
072000               (WS-NOAA-DURATION (WS-BRACKET-HI-IDX) -
072100                WS-NOAA-DURATION (WS-BRACKET-LO-IDX))
072200         WHEN 50
072300             COMPUTE WS-INTENSITY ROUNDED =
072400               WS-NOAA-I-50YR (WS-BRACKET-LO-IDX) +
072500               (WS-NOAA-I-50YR (WS-BRACKET-HI-IDX) -
072600                WS-NOAA-I-50YR (WS-BRACKET-LO-IDX)) *
072700               (WS-TC-DURATION-ROUNDED -
072800                WS-NOAA-DURATION (WS-BRACKET-LO-IDX)) /
072900               (WS-NOAA-DURATION (WS-BRACKET-HI-IDX) -
073000                WS-NOAA-DURATION (WS-BRACKET-LO-IDX))
073100         WHEN 100
073200             COMPUTE WS-INTENSITY ROUNDED =
073300               WS-NOAA-I-100YR (WS-BRACKET-LO-IDX) +
073400               (WS-NOAA-I-100YR (WS-BRACKET-HI-IDX) -
073500                WS-NOAA-I-100YR (WS-BRACKET-LO-IDX)) *
073600               (WS-TC-DURATION-ROUNDED -
073700                WS-NOAA-DURATION (WS-BRACKET-LO-IDX)) /
073800               (WS-NOAA-DURATION (WS-BRACKET-HI-IDX) -
073900                WS-NOAA-DURATION (WS-BRACKET-LO-IDX))
074000         WHEN OTHER
074100             SET WS-BRACKET-NOT-FOUND TO TRUE
074200     END-EVALUATE
074300     .
074400 4620-EXIT.
074500     EXIT.
074600
074700*-----------------------------------------------------------------
074800*    4700-FALLBACK-INTENSITY -- EEDR-0263.
074900*-----------------------------------------------------------------
075000 4700-FALLBACK-INTENSITY.
075100     MOVE WS-CUR-FALLBACK-I TO WS-INTENSITY
075200     SET WS-INTENSITY-IS-FOUND TO TRUE
075300     ADD 1 TO WS-INTENSITY-FALLBK-CNT
075400     .
075500 4700-EXIT.
075600     EXIT.
075700
075800*-----------------------------------------------------------------
075900*    5000-COMPUTE-PEAK-FLOW -- RATIONAL METHOD Q=CIA, ROUNDED HALF
076000*    UP TO THREE DECIMALS.  C, I AND A MUST EACH BE POSITIVE (C
076100*    MAY
076200*    BE ZERO ONLY WHEN THE AREA'S WEIGHTED-C WAS MARKED IN ERROR).
076300*-----------------------------------------------------------------
076400 5000-COMPUTE-PEAK-FLOW.
076500     SET WS-Q-IS-VALID TO TRUE
076600     IF WS-CUR-C-VALUE > ZERO AND WS-CUR-C-VALUE <= 1
076700             AND WS-INTENSITY > ZERO
076800             AND WS-CUR-ACRES > ZERO
076900         COMPUTE WS-PEAK-FLOW-CFS ROUNDED =
077000                 WS-CUR-C-VALUE * WS-INTENSITY * WS-CUR-ACRES
077100     ELSE
077200         MOVE ZERO TO WS-PEAK-FLOW-CFS
077300         SET WS-Q-IS-INVALID TO TRUE
077400     END-IF
077500     MOVE WS-CUR-AREA-LABEL  TO FLW-AREA-LABEL
077600     MOVE WS-CUR-STORM-NAME  TO FLW-STORM-EVENT
077700     MOVE ZERO               TO FLW-RUN-DATE
077800     MOVE WS-CUR-C-VALUE     TO FLW-C-VALUE
077900     MOVE WS-INTENSITY       TO FLW-I-VALUE
078000     MOVE WS-CUR-ACRES       TO FLW-AREA-ACRES
078100     MOVE WS-TC-MINUTES      TO FLW-TC-MINUTES
078200     MOVE WS-PEAK-FLOW-CFS   TO FLW-PEAK-FLOW-CFS
078300     ADD 1 TO WS-RESULTS-WRITTEN
078400     MOVE WS-RESULTS-WRITTEN TO FLW-SEQUENCE-NO
078500     WRITE FLW-RESULT-RECORD
078600     ADD WS-PEAK-FLOW-CFS TO WS-STORM-TOTAL-Q
078700     .
078800 5000-EXIT.
078900     EXIT.
079000
079100*-----------------------------------------------------------------
079200*    5100-COMPUTE-DETENTION -- EEDR-0311.  COMPARES THE AREA'S
079300*    JUST-COMPUTED POST-DEVELOPMENT PEAK FLOW AGAINST ITS
079400*    PRE-DEVELOPMENT PEAK FLOW (SAME I AND ACRES, WS-PRE-DEV-C-
079500*    VALUE IN PLACE OF THE DEVELOPED WEIGHTED-C) AND THE AREA
079600*    MASTER'S POST-DEVELOPMENT DISCHARGE TARGET.  PER THE
079700*    REVISED DRAINAGE DESIGN MANUAL, SECTION 3A.
079800*-----------------------------------------------------------------
079900 5100-COMPUTE-DETENTION.
080000     COMPUTE WS-PRE-DEV-Q ROUNDED =
080100             WS-PRE-DEV-C-VALUE * WS-INTENSITY * WS-CUR-ACRES
080200     IF WS-CUR-DETENTION-PCT > ZERO
080300         COMPUTE WS-DETENTION-TARGET-FACTOR ROUNDED =
080400                 WS-CUR-DETENTION-PCT / 100
080500     ELSE
080600         MOVE 1.000 TO WS-DETENTION-TARGET-FACTOR
080700     END-IF
080800     COMPUTE WS-DETENTION-TARGET ROUNDED =
080900             WS-PRE-DEV-Q * WS-DETENTION-TARGET-FACTOR
081000     IF WS-PEAK-FLOW-CFS > WS-DETENTION-TARGET
081100         COMPUTE WS-REDUCTION-REQUIRED ROUNDED =
081200                 WS-PEAK-FLOW-CFS - WS-DETENTION-TARGET
081300     ELSE
081400         MOVE ZERO TO WS-REDUCTION-REQUIRED
081500     END-IF
081600     IF WS-PRE-DEV-Q > ZERO
081700         COMPUTE WS-FLOW-INCREASE-PCT ROUNDED =
081800                 (WS-PEAK-FLOW-CFS - WS-PRE-DEV-Q)
081900                 / WS-PRE-DEV-Q * 100
082000     ELSE
082100         MOVE ZERO TO WS-FLOW-INCREASE-PCT
082200     END-IF
082300     IF WS-REDUCTION-REQUIRED > ZERO
082400         SET WS-DETENTION-IS-REQUIRED TO TRUE
082500     ELSE
082600         SET WS-DETENTION-NOT-REQUIRED TO TRUE
082700     END-IF
082800     DISPLAY 'AREA ' WS-CUR-AREA-LABEL ' DETENTION REQD = '
082900         WS-DETENTION-REQUIRED-SW ' REDUCTION (CFS) = '
083000         WS-REDUCTION-REQUIRED ' FLOW INCREASE PCT = '
083100         WS-FLOW-INCREASE-PCT
083200     .
083300 5100-EXIT.
083400     EXIT.
083500
083600
083700 9000-WRITE-CONTROL-TOTALS.
083800     DISPLAY 'DRAINAGE AREAS LOADED....... ' WS-AREAS-LOADED
083900     DISPLAY 'FLOW RESULTS WRITTEN........ ' WS-RESULTS-WRITTEN
084000     DISPLAY 'INTENSITIES INTERPOLATED.... '
084100              WS-INTENSITY-INTERP-CNT
084200     DISPLAY 'INTENSITIES BY FALLBACK MAP. '
084300              WS-INTENSITY-FALLBK-CNT
084400     DISPLAY 'TC RUNS DEFAULTED TO NRCS/70. ' WS-TC-DEFAULT-CNT
084500     DISPLAY 'GRAND TOTAL Q, ALL STORMS... ' WS-GRAND-TOTAL-Q
084600     .
084700
084800 9500-TERMINATE.
084900     CLOSE DRNAREA-FILE RESULT-FILE
085000     .
085100
085200 FIN-PGM.
085300     STOP RUN.
