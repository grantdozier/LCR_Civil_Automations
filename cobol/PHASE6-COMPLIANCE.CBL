000100******************************************************************
000200* PROGRAM:   6-COMPLIANCE
000300* TITLE:     DIA PLAN-SHEET COMPLIANCE CHECKER
000400* AUTHOR:    L. M. BOUDREAUX
000500* INSTALLATION: EVANGELINE ENGINEERING AND DRAINAGE RECORDS
000600* DATE-WRITTEN:  11/05/1995
000700* DATE-COMPILED:
000800* SECURITY:  UNCLASSIFIED -- INTERNAL ENGINEERING USE ONLY
000900*----------------------------------------------------------------
001000* PURPOSE:   CHECKS EXTRACTED PLAN-SHEET TEXT AGAINST THE STANDING
001100*            26-RULE COMPLIANCE TABLE (LPDES, LUS, DOTD, ASTM,
001200*            SESC, DRAINAGE DESIGN, MATERIALS, GENERAL AND SAFETY
001300*            RULES).  EACH RULE NAMES THE SHEETS IT APPLIES TO AND
001400*            AN ANY-OF LIST OF REQUIRED PHRASES; A RULE/SHEET PAIR
001500*            PASSES IF
001600*            ANY REQUIRED PHRASE TURNS UP AS A SUBSTRING OF THAT
001700*            SHEET'S ACCUMULATED TEXT.  PRODUCES THE QA COMPLIANCE
001800*            REPORT AND A PASS/FAIL SUMMARY.
001900*----------------------------------------------------------------
002000*    MAINT LOG
002100*    11/05/1995  LMB  EEDR-0141  ORIGINAL PROGRAM -- 18 RULES
002200*    03/02/1997  LMB  EEDR-0172  ADDED THE FIVE SESC RULES PER THE
002300*                                PARISH EROSION CONTROL ORDINANCE
002400*    14/01/1999  LMB  EEDR-0233  Y2K REVIEW -- NO DATE FIELDS ON
002500*                                THIS DECK, NO CHANGE REQUIRED
002600*    09/08/2000  CSO  EEDR-0251  ADDED THE THREE DRAINAGE-DESIGN
002700*                                RULES (NOAA/RATIONAL METHOD/TC),
002800*                                NOW 26 RULES
002900*    19/02/2002  CSO  EEDR-0268  SHEET TEXT NOW ACCUMULATED ACROSS
003000*                                MULTIPLE INPUT RECORDS PER SHEET
003100*                                SOME SHEETS RUN LONGER THAN ONE
003200*                                CARD
003300*    22/10/2004  RJT  EEDR-0287  PASS RATE AND SEVERITY BREAKOUT
003400*                                ADDED TO THE SUMMARY FOOTER
003500*    14/05/2007  CSO  EEDR-0311  SHEET TEXT NOW UPPERCASED
003600*                                AS IT ACCUMULATES SO THE
003700*                                PHRASE SCAN IS CASE-
003800*                                INSENSITIVE
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.     6-COMPLIANCE.
004200 AUTHOR.         L. M. BOUDREAUX.
004300 INSTALLATION.   EVANGELINE ENGINEERING AND DRAINAGE RECORDS.
004400 DATE-WRITTEN.   11/05/1995.
004500 DATE-COMPILED.
004600 SECURITY.       UNCLASSIFIED -- INTERNAL ENGINEERING USE ONLY.
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     SELECT  SHEET-FILE    ASSIGN TO SHEET-FILE
005700             ORGANIZATION LINE SEQUENTIAL
005800             FILE STATUS IS FS-SHEET.
005900
006000     SELECT  QA-REPORT-FILE ASSIGN TO QA-REPORT-FILE
006100             ORGANIZATION LINE SEQUENTIAL
006200             FILE STATUS IS FS-QA.
006300
006400******************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  SHEET-FILE.
006900 01  SHT-SHEET-RECORD.
007000     05  SHT-SHEET-NUMBER          PIC X(05).
007100     05  SHT-SHEET-TEXT            PIC X(200).
007200
007300*    KEY-ONLY VIEW USED BY THE TABLE SEARCH IN 2910/3210.
007400 01  SHT-SHEET-RECORD-R1 REDEFINES SHT-SHEET-RECORD.
007500     05  SHT-R1-SHEET-NUMBER       PIC X(05).
007600     05  FILLER                    PIC X(200).
007700
007800 FD  QA-REPORT-FILE.
007900 01  QA-REPORT-LINE                PIC X(132).
008000
008100******************************************************************
008200 WORKING-STORAGE SECTION.
008300
008400 77  FS-SHEET                      PIC 9(02).
008500 77  FS-QA                         PIC 9(02).
008600
008700 77  FIN-SHEET                     PIC X(01) VALUE SPACE.
008800     88  FF-SHEET VALUE HIGH-VALUE.
008900
009000 77  WS-TOTAL-CHECKS               PIC 9(05).
009100 77  WS-TOTAL-PASSED               PIC 9(05).
009200 77  WS-TOTAL-FAILED               PIC 9(05).
009300 77  WS-CRIT-FAILED                PIC 9(05).
009400 77  WS-WARN-FAILED                PIC 9(05).
009500 77  WS-INFO-FAILED                PIC 9(05).
009600 77  WS-PASS-RATE                  PIC 9(03)V9(01).
009700
009800*    SHEETS ENCOUNTERED IN THE INPUT, TEXT ACCUMULATED ACROSS ALL
009900*    RECORDS FOR A GIVEN SHEET NUMBER -- SEE EEDR-0268.
010000 01  WS-SHEET-TABLE-CONTROL.
010100     05  WS-SHEET-COUNT             PIC 9(02) VALUE ZERO.
010200     05  WS-MAX-SHEET-SLOTS         PIC 9(02) VALUE 15.
010300
010400 01  WS-SHEET-TABLE.
010500     05  WS-ST-ENTRY OCCURS 15 TIMES
010600                     INDEXED BY WS-SHEET-IDX.
010700         10  WS-ST-SHEET-NUMBER     PIC X(05).
010800         10  WS-ST-TEXT-LEN         PIC 9(04).
010900         10  WS-ST-SHEET-TEXT       PIC X(2000).
011000         10  FILLER                 PIC X(05).
011100
011200*    KEY-ONLY VIEW OF THE SHEET TABLE USED WHEN A RULE LOOKS FOR
011300*    ONE OF ITS NAMED SHEETS -- SEE 3210-SCAN-FOR-RULE-SHEET.
011400 01  WS-SHEET-TABLE-R1 REDEFINES WS-SHEET-TABLE.
011500     05  WS-R1-ST-ENTRY OCCURS 15 TIMES
011600                        INDEXED BY WS-SHEET-R1-IDX.
011700         10  WS-R1-ST-SHEET-NUMBER  PIC X(05).
011800         10  FILLER                 PIC X(2009).
011900
012000 01  WS-APPEND-BUFFER               PIC X(2000).
012100
012200*    THE STANDING 26-RULE COMPLIANCE TABLE -- SEE 1300-LOAD-RULE-
012300*    TABLE FOR THE RULE TEXT ITSELF.
012400 01  WS-RULE-TABLE.
012500     05  WS-RULE-ENTRY OCCURS 26 TIMES
012600                       INDEXED BY WS-RULE-IDX.
012700         10  WS-RULE-ID             PIC X(10).
012800         10  WS-RULE-CATEGORY       PIC X(08).
012900         10  WS-RULE-SEVERITY       PIC X(01).
013000             88  WS-RULE-IS-CRITICAL VALUE 'C'.
013100             88  WS-RULE-IS-WARNING VALUE 'W'.
013200             88  WS-RULE-IS-INFO VALUE 'I'.
013300         10  WS-RULE-DESC           PIC X(60).
013400         10  WS-RULE-SHEET-COUNT    PIC 9(01).
013500         10  WS-RULE-SHEET OCCURS 3 TIMES
013600                           PIC X(05).
013700         10  WS-RULE-PHRASE-COUNT   PIC 9(01).
013800         10  WS-RULE-PHRASE OCCURS 4 TIMES
013900                            PIC X(48).
014000         10  WS-RULE-PHRASE-LEN OCCURS 4 TIMES
014100                                PIC 9(02).
014200         10  FILLER                 PIC X(05).
014300
014400*    KEY-ONLY VIEW OF THE RULE TABLE USED WHEN THE DETAIL LINE
014500*    IS BUILT IN 3900-WRITE-DETAIL-LINE.
014600 01  WS-RULE-TABLE-R1 REDEFINES WS-RULE-TABLE.
014700     05  WS-R1-RULE-ENTRY OCCURS 26 TIMES
014800                          INDEXED BY WS-RULE-R1-IDX.
014900         10  WS-R1-RULE-ID          PIC X(10).
015000         10  FILLER                 PIC X(291).
015100
015200 01  WS-SEARCH-FIELDS.
015300     05  WS-RULE-SHEET-SUB          PIC 9(01).
015400     05  WS-RULE-PHRASE-SUB         PIC 9(01).
015500     05  WS-SHEET-MATCH-IDX         PIC 9(02).
015600     05  WS-SHEET-FOUND-SW          PIC X(01).
015700         88  WS-SHEET-IS-FOUND VALUE 'Y'.
015800         88  WS-SHEET-NOT-FOUND VALUE 'N'.
015900     05  WS-PHRASE-MATCH-SW         PIC X(01).
016000         88  WS-PHRASE-IS-MATCHED VALUE 'Y'.
016100         88  WS-PHRASE-NOT-MATCHED VALUE 'N'.
016200
016300 01  WS-SCAN-FIELDS.
016400     05  WS-SCAN-POS                PIC 9(04).
016500     05  WS-SCAN-LIMIT               PIC 9(04).
016600     05  WS-CURRENT-PHRASE-LEN       PIC 9(02).
016700
016800 01  WS-CURRENT-RESULT.
016900     05  WS-RESULT-TEXT              PIC X(04).
017000
017100 01  WS-REPORT-LINES.
017200     05  QA-TITLE                   PIC X(132)
017300 VALUE 'DIA PLAN SHEET COMPLIANCE REPORT'.
017400     05  QA-RULE-LINE.
017500         10  FILLER                 PIC X VALUE '+'.
017600         10  FILLER                 PIC X(10) VALUE ALL '-'.
017700         10  FILLER                 PIC X VALUE '+'.
017800         10  FILLER                 PIC X(05) VALUE ALL '-'.
017900         10  FILLER                 PIC X VALUE '+'.
018000         10  FILLER                 PIC X(01) VALUE '-'.
018100         10  FILLER                 PIC X VALUE '+'.
018200         10  FILLER                 PIC X(04) VALUE ALL '-'.
018300         10  FILLER                 PIC X VALUE '+'.
018400         10  FILLER                 PIC X(60) VALUE ALL '-'.
018500         10  FILLER                 PIC X VALUE '+'.
018600         10  FILLER                 PIC X(45) VALUE SPACES.
018700     05  QA-HEADING.
018800         10  FILLER                 PIC X VALUE '|'.
018900         10  FILLER                 PIC X(10) VALUE 'RULE-ID   '.
019000         10  FILLER                 PIC X VALUE '|'.
019100         10  FILLER                 PIC X(05) VALUE 'SHEET'.
019200         10  FILLER                 PIC X VALUE '|'.
019300         10  FILLER                 PIC X(01) VALUE 'S'.
019400         10  FILLER                 PIC X VALUE '|'.
019500         10  FILLER                 PIC X(04) VALUE 'RSLT'.
019600         10  FILLER                 PIC X VALUE '|'.
019700         10  FILLER                 PIC X(60) VALUE 'DESCRIPTION'.
019800         10  FILLER                 PIC X VALUE '|'.
019900         10  FILLER                 PIC X(45) VALUE SPACES.
020000     05  QA-DETAIL.
020100         10  FILLER                 PIC X VALUE '|'.
020200         10  QAD-RULE-ID            PIC X(10).
020300         10  FILLER                 PIC X VALUE '|'.
020400         10  QAD-SHEET              PIC X(05).
020500         10  FILLER                 PIC X VALUE '|'.
020600         10  QAD-SEVERITY           PIC X(01).
020700         10  FILLER                 PIC X VALUE '|'.
020800         10  QAD-RESULT             PIC X(04).
020900         10  FILLER                 PIC X VALUE '|'.
021000         10  QAD-DESCRIPTION        PIC X(60).
021100         10  FILLER                 PIC X VALUE '|'.
021200         10  FILLER                 PIC X(45) VALUE SPACES.
021300     05  QA-SUMMARY-LINE.
021400         10  FILLER                 PIC X(28) VALUE SPACES.
021500         10  QAS-LABEL              PIC X(28).
021600         10  QAS-VALUE              PIC Z(07)9.
021700         10  FILLER                 PIC X(69) VALUE SPACES.
021800     05  QA-STATUS-LINE.
021900         10  FILLER                 PIC X(28) VALUE SPACES.
022000         10  FILLER                 PIC X(28)
022100 VALUE 'OVERALL STATUS :'.
022200         10  QAS-STATUS              PIC X(04).
022300         10  FILLER                 PIC X(72) VALUE SPACES.
022400
022500******************************************************************
022600 PROCEDURE DIVISION.
022700
022800 MAIN-PROCEDURE.
022900     PERFORM 1000-INITIALIZE
023000     PERFORM 2000-ACCUMULATE-SHEET-TEXT THRU 2000-EXIT
023100         UNTIL FF-SHEET
023200     PERFORM 3000-CHECK-ALL-RULES THRU 3000-EXIT
023300         VARYING WS-RULE-IDX FROM 1 BY 1
023400         UNTIL WS-RULE-IDX > 26
023500     PERFORM 6000-WRITE-SUMMARY
023600     PERFORM 9000-TERMINATE
023700     .
023800
023900 1000-INITIALIZE.
024000     OPEN INPUT  SHEET-FILE
024100     OPEN OUTPUT QA-REPORT-FILE
024200     MOVE ZERO TO WS-TOTAL-CHECKS
024300     MOVE ZERO TO WS-TOTAL-PASSED
024400     MOVE ZERO TO WS-TOTAL-FAILED
024500     MOVE ZERO TO WS-CRIT-FAILED
024600     MOVE ZERO TO WS-WARN-FAILED
024700     MOVE ZERO TO WS-INFO-FAILED
024800     PERFORM 1300-LOAD-RULE-TABLE
024900     MOVE QA-TITLE TO QA-REPORT-LINE
025000     WRITE QA-REPORT-LINE
025100     MOVE QA-RULE-LINE TO QA-REPORT-LINE
025200     WRITE QA-REPORT-LINE
025300     MOVE QA-HEADING TO QA-REPORT-LINE
025400     WRITE QA-REPORT-LINE
025500     MOVE QA-RULE-LINE TO QA-REPORT-LINE
025600     WRITE QA-REPORT-LINE
025700     .
025800
025900*----------------------------------------------------------------
026000*    1300-LOAD-RULE-TABLE -- THE 26 STANDING RULES.  SEE THE
026100*    CHANGE LOG ABOVE FOR WHEN EACH GROUP WAS ADDED.
026200*----------------------------------------------------------------
026300 1300-LOAD-RULE-TABLE.
026400    MOVE 'LPDES-001 ' TO WS-RULE-ID       (1)
026500    MOVE 'LPDES   '  TO WS-RULE-CATEGORY (1)
026600    MOVE 'C'       TO WS-RULE-SEVERITY (1)
026700    MOVE 'LPDES GENERAL PERMIT COMPLIANCE' TO WS-RULE-DESC (1)
026800    MOVE 2           TO WS-RULE-SHEET-COUNT (1)
026900    MOVE 'C-2  ' TO WS-RULE-SHEET (1 1)
027000    MOVE 'C-9  ' TO WS-RULE-SHEET (1 2)
027100    MOVE SPACES    TO WS-RULE-SHEET (1 3)
027200    MOVE 3           TO WS-RULE-PHRASE-COUNT (1)
027300    MOVE 'LPDES'
027400        TO WS-RULE-PHRASE (1 1)
027500    MOVE 05          TO WS-RULE-PHRASE-LEN (1 1)
027600    MOVE 'LOUISIANA POLLUTANT DISCHARGE ELIMINATION
027700-   ' SYSTEM'
027800        TO WS-RULE-PHRASE (1 2)
027900    MOVE 48          TO WS-RULE-PHRASE-LEN (1 2)
028000    MOVE 'LPDES GENERAL PERMIT'
028100        TO WS-RULE-PHRASE (1 3)
028200    MOVE 20          TO WS-RULE-PHRASE-LEN (1 3)
028300    MOVE SPACES    TO WS-RULE-PHRASE (1 4)
028400    MOVE 00          TO WS-RULE-PHRASE-LEN (1 4)
028500
028600    MOVE 'LPDES-002 ' TO WS-RULE-ID       (2)
028700    MOVE 'LPDES   '  TO WS-RULE-CATEGORY (2)
028800    MOVE 'C'       TO WS-RULE-SEVERITY (2)
028900    MOVE 'SWPPP REQUIRED ON PLAN SET' TO WS-RULE-DESC (2)
029000    MOVE 2           TO WS-RULE-SHEET-COUNT (2)
029100    MOVE 'C-2  ' TO WS-RULE-SHEET (2 1)
029200    MOVE 'C-9  ' TO WS-RULE-SHEET (2 2)
029300    MOVE SPACES    TO WS-RULE-SHEET (2 3)
029400    MOVE 2           TO WS-RULE-PHRASE-COUNT (2)
029500    MOVE 'SWPPP'
029600        TO WS-RULE-PHRASE (2 1)
029700    MOVE 05          TO WS-RULE-PHRASE-LEN (2 1)
029800    MOVE 'STORMWATER POLLUTION PREVENTION PLAN'
029900        TO WS-RULE-PHRASE (2 2)
030000    MOVE 36          TO WS-RULE-PHRASE-LEN (2 2)
030100    MOVE SPACES    TO WS-RULE-PHRASE (2 3)
030200    MOVE 00          TO WS-RULE-PHRASE-LEN (2 3)
030300    MOVE SPACES    TO WS-RULE-PHRASE (2 4)
030400    MOVE 00          TO WS-RULE-PHRASE-LEN (2 4)
030500
030600    MOVE 'LPDES-003 ' TO WS-RULE-ID       (3)
030700    MOVE 'LPDES   '  TO WS-RULE-CATEGORY (3)
030800    MOVE 'W'       TO WS-RULE-SEVERITY (3)
030900    MOVE 'WEEKLY SITE INSPECTION NOTED' TO WS-RULE-DESC (3)
031000    MOVE 1           TO WS-RULE-SHEET-COUNT (3)
031100    MOVE 'C-9  ' TO WS-RULE-SHEET (3 1)
031200    MOVE SPACES    TO WS-RULE-SHEET (3 2)
031300    MOVE SPACES    TO WS-RULE-SHEET (3 3)
031400    MOVE 3           TO WS-RULE-PHRASE-COUNT (3)
031500    MOVE 'WEEKLY INSPECTION'
031600        TO WS-RULE-PHRASE (3 1)
031700    MOVE 17          TO WS-RULE-PHRASE-LEN (3 1)
031800    MOVE 'INSPECTED WEEKLY'
031900        TO WS-RULE-PHRASE (3 2)
032000    MOVE 16          TO WS-RULE-PHRASE-LEN (3 2)
032100    MOVE 'INSPECT WEEKLY'
032200        TO WS-RULE-PHRASE (3 3)
032300    MOVE 14          TO WS-RULE-PHRASE-LEN (3 3)
032400    MOVE SPACES    TO WS-RULE-PHRASE (3 4)
032500    MOVE 00          TO WS-RULE-PHRASE-LEN (3 4)
032600
032700    MOVE 'LUS-001   ' TO WS-RULE-ID       (4)
032800    MOVE 'LUS     '  TO WS-RULE-CATEGORY (4)
032900    MOVE 'C'       TO WS-RULE-SEVERITY (4)
033000    MOVE 'COORDINATION WITH LAFAYETTE UTILITIES SYSTEM'
033100        TO WS-RULE-DESC (4)
033200    MOVE 2           TO WS-RULE-SHEET-COUNT (4)
033300    MOVE 'C-2  ' TO WS-RULE-SHEET (4 1)
033400    MOVE 'C-8  ' TO WS-RULE-SHEET (4 2)
033500    MOVE SPACES    TO WS-RULE-SHEET (4 3)
033600    MOVE 3           TO WS-RULE-PHRASE-COUNT (4)
033700    MOVE 'LAFAYETTE UTILITIES SYSTEM'
033800        TO WS-RULE-PHRASE (4 1)
033900    MOVE 26          TO WS-RULE-PHRASE-LEN (4 1)
034000    MOVE 'LUS'
034100        TO WS-RULE-PHRASE (4 2)
034200    MOVE 03          TO WS-RULE-PHRASE-LEN (4 2)
034300    MOVE 'COORDINATE WITH LUS'
034400        TO WS-RULE-PHRASE (4 3)
034500    MOVE 19          TO WS-RULE-PHRASE-LEN (4 3)
034600    MOVE SPACES    TO WS-RULE-PHRASE (4 4)
034700    MOVE 00          TO WS-RULE-PHRASE-LEN (4 4)
034800
034900    MOVE 'LUS-002   ' TO WS-RULE-ID       (5)
035000    MOVE 'LUS     '  TO WS-RULE-CATEGORY (5)
035100    MOVE 'C'       TO WS-RULE-SEVERITY (5)
035200    MOVE 'LOUISIANA ONE CALL NOTIFICATION' TO WS-RULE-DESC (5)
035300    MOVE 2           TO WS-RULE-SHEET-COUNT (5)
035400    MOVE 'C-2  ' TO WS-RULE-SHEET (5 1)
035500    MOVE 'C-8  ' TO WS-RULE-SHEET (5 2)
035600    MOVE SPACES    TO WS-RULE-SHEET (5 3)
035700    MOVE 4           TO WS-RULE-PHRASE-COUNT (5)
035800    MOVE 'LOUISIANA ONE CALL'
035900        TO WS-RULE-PHRASE (5 1)
036000    MOVE 18          TO WS-RULE-PHRASE-LEN (5 1)
036100    MOVE 'LA ONE CALL'
036200        TO WS-RULE-PHRASE (5 2)
036300    MOVE 11          TO WS-RULE-PHRASE-LEN (5 2)
036400    MOVE 'CALL 811'
036500        TO WS-RULE-PHRASE (5 3)
036600    MOVE 08          TO WS-RULE-PHRASE-LEN (5 3)
036700    MOVE '811'
036800        TO WS-RULE-PHRASE (5 4)
036900    MOVE 03          TO WS-RULE-PHRASE-LEN (5 4)
037000
037100    MOVE 'DOTD-001  ' TO WS-RULE-ID       (6)
037200    MOVE 'DOTD    '  TO WS-RULE-CATEGORY (6)
037300    MOVE 'W'       TO WS-RULE-SEVERITY (6)
037400    MOVE 'DOTD STANDARD SPECIFICATIONS CITED' TO WS-RULE-DESC (6)
037500    MOVE 2           TO WS-RULE-SHEET-COUNT (6)
037600    MOVE 'C-2  ' TO WS-RULE-SHEET (6 1)
037700    MOVE 'C-7  ' TO WS-RULE-SHEET (6 2)
037800    MOVE SPACES    TO WS-RULE-SHEET (6 3)
037900    MOVE 3           TO WS-RULE-PHRASE-COUNT (6)
038000    MOVE 'DOTD STANDARD'
038100        TO WS-RULE-PHRASE (6 1)
038200    MOVE 13          TO WS-RULE-PHRASE-LEN (6 1)
038300    MOVE 'DOTD SPECIFICATIONS'
038400        TO WS-RULE-PHRASE (6 2)
038500    MOVE 19          TO WS-RULE-PHRASE-LEN (6 2)
038600    MOVE 'LA DOTD'
038700        TO WS-RULE-PHRASE (6 3)
038800    MOVE 07          TO WS-RULE-PHRASE-LEN (6 3)
038900    MOVE SPACES    TO WS-RULE-PHRASE (6 4)
039000    MOVE 00          TO WS-RULE-PHRASE-LEN (6 4)
039100
039200    MOVE 'DOTD-002  ' TO WS-RULE-ID       (7)
039300    MOVE 'DOTD    '  TO WS-RULE-CATEGORY (7)
039400    MOVE 'W'       TO WS-RULE-SEVERITY (7)
039500    MOVE 'DOTD PAVEMENT SECTION DETAIL' TO WS-RULE-DESC (7)
039600    MOVE 3           TO WS-RULE-SHEET-COUNT (7)
039700    MOVE 'C-2  ' TO WS-RULE-SHEET (7 1)
039800    MOVE 'C-5  ' TO WS-RULE-SHEET (7 2)
039900    MOVE 'C-6  ' TO WS-RULE-SHEET (7 3)
040000    MOVE 2           TO WS-RULE-PHRASE-COUNT (7)
040100    MOVE 'DOTD STANDARD'
040200        TO WS-RULE-PHRASE (7 1)
040300    MOVE 13          TO WS-RULE-PHRASE-LEN (7 1)
040400    MOVE 'PAVEMENT SECTION'
040500        TO WS-RULE-PHRASE (7 2)
040600    MOVE 16          TO WS-RULE-PHRASE-LEN (7 2)
040700    MOVE SPACES    TO WS-RULE-PHRASE (7 3)
040800    MOVE 00          TO WS-RULE-PHRASE-LEN (7 3)
040900    MOVE SPACES    TO WS-RULE-PHRASE (7 4)
041000    MOVE 00          TO WS-RULE-PHRASE-LEN (7 4)
041100
041200    MOVE 'ASTM-001  ' TO WS-RULE-ID       (8)
041300    MOVE 'ASTM    '  TO WS-RULE-CATEGORY (8)
041400    MOVE 'W'       TO WS-RULE-SEVERITY (8)
041500    MOVE 'ASTM D1557 COMPACTION STANDARD' TO WS-RULE-DESC (8)
041600    MOVE 2           TO WS-RULE-SHEET-COUNT (8)
041700    MOVE 'C-2  ' TO WS-RULE-SHEET (8 1)
041800    MOVE 'C-6  ' TO WS-RULE-SHEET (8 2)
041900    MOVE SPACES    TO WS-RULE-SHEET (8 3)
042000    MOVE 2           TO WS-RULE-PHRASE-COUNT (8)
042100    MOVE 'ASTM D1557'
042200        TO WS-RULE-PHRASE (8 1)
042300    MOVE 10          TO WS-RULE-PHRASE-LEN (8 1)
042400    MOVE 'ASTM D-1557'
042500        TO WS-RULE-PHRASE (8 2)
042600    MOVE 11          TO WS-RULE-PHRASE-LEN (8 2)
042700    MOVE SPACES    TO WS-RULE-PHRASE (8 3)
042800    MOVE 00          TO WS-RULE-PHRASE-LEN (8 3)
042900    MOVE SPACES    TO WS-RULE-PHRASE (8 4)
043000    MOVE 00          TO WS-RULE-PHRASE-LEN (8 4)
043100
043200    MOVE 'ASTM-002  ' TO WS-RULE-ID       (9)
043300    MOVE 'ASTM    '  TO WS-RULE-CATEGORY (9)
043400    MOVE 'W'       TO WS-RULE-SEVERITY (9)
043500    MOVE 'ASTM C478 PRECAST STRUCTURE STANDARD'
043600        TO WS-RULE-DESC (9)
043700    MOVE 2           TO WS-RULE-SHEET-COUNT (9)
043800    MOVE 'C-2  ' TO WS-RULE-SHEET (9 1)
043900    MOVE 'C-7  ' TO WS-RULE-SHEET (9 2)
044000    MOVE SPACES    TO WS-RULE-SHEET (9 3)
044100    MOVE 2           TO WS-RULE-PHRASE-COUNT (9)
044200    MOVE 'ASTM C478'
044300        TO WS-RULE-PHRASE (9 1)
044400    MOVE 09          TO WS-RULE-PHRASE-LEN (9 1)
044500    MOVE 'ASTM C-478'
044600        TO WS-RULE-PHRASE (9 2)
044700    MOVE 10          TO WS-RULE-PHRASE-LEN (9 2)
044800    MOVE SPACES    TO WS-RULE-PHRASE (9 3)
044900    MOVE 00          TO WS-RULE-PHRASE-LEN (9 3)
045000    MOVE SPACES    TO WS-RULE-PHRASE (9 4)
045100    MOVE 00          TO WS-RULE-PHRASE-LEN (9 4)
045200
045300    MOVE 'SESC-001  ' TO WS-RULE-ID       (10)
045400    MOVE 'SESC    '  TO WS-RULE-CATEGORY (10)
045500    MOVE 'C'       TO WS-RULE-SEVERITY (10)
045600    MOVE 'SILT FENCE SHOWN ON EROSION PLAN' TO WS-RULE-DESC (10)
045700    MOVE 1           TO WS-RULE-SHEET-COUNT (10)
045800    MOVE 'C-9  ' TO WS-RULE-SHEET (10 1)
045900    MOVE SPACES    TO WS-RULE-SHEET (10 2)
046000    MOVE SPACES    TO WS-RULE-SHEET (10 3)
046100    MOVE 2           TO WS-RULE-PHRASE-COUNT (10)
046200    MOVE 'SILT FENCE'
046300        TO WS-RULE-PHRASE (10 1)
046400    MOVE 10          TO WS-RULE-PHRASE-LEN (10 1)
046500    MOVE 'SEDIMENT FENCE'
046600        TO WS-RULE-PHRASE (10 2)
046700    MOVE 14          TO WS-RULE-PHRASE-LEN (10 2)
046800    MOVE SPACES    TO WS-RULE-PHRASE (10 3)
046900    MOVE 00          TO WS-RULE-PHRASE-LEN (10 3)
047000    MOVE SPACES    TO WS-RULE-PHRASE (10 4)
047100    MOVE 00          TO WS-RULE-PHRASE-LEN (10 4)
047200
047300    MOVE 'SESC-002  ' TO WS-RULE-ID       (11)
047400    MOVE 'SESC    '  TO WS-RULE-CATEGORY (11)
047500    MOVE 'C'       TO WS-RULE-SEVERITY (11)
047600    MOVE 'STABILIZED CONSTRUCTION ENTRANCE SHOWN'
047700        TO WS-RULE-DESC (11)
047800    MOVE 1           TO WS-RULE-SHEET-COUNT (11)
047900    MOVE 'C-9  ' TO WS-RULE-SHEET (11 1)
048000    MOVE SPACES    TO WS-RULE-SHEET (11 2)
048100    MOVE SPACES    TO WS-RULE-SHEET (11 3)
048200    MOVE 2           TO WS-RULE-PHRASE-COUNT (11)
048300    MOVE 'CONSTRUCTION ENTRANCE'
048400        TO WS-RULE-PHRASE (11 1)
048500    MOVE 21          TO WS-RULE-PHRASE-LEN (11 1)
048600    MOVE 'STABILIZED ENTRANCE'
048700        TO WS-RULE-PHRASE (11 2)
048800    MOVE 19          TO WS-RULE-PHRASE-LEN (11 2)
048900    MOVE SPACES    TO WS-RULE-PHRASE (11 3)
049000    MOVE 00          TO WS-RULE-PHRASE-LEN (11 3)
049100    MOVE SPACES    TO WS-RULE-PHRASE (11 4)
049200    MOVE 00          TO WS-RULE-PHRASE-LEN (11 4)
049300
049400    MOVE 'SESC-003  ' TO WS-RULE-ID       (12)
049500    MOVE 'SESC    '  TO WS-RULE-CATEGORY (12)
049600    MOVE 'C'       TO WS-RULE-SEVERITY (12)
049700    MOVE 'CATCH BASIN/INLET PROTECTION SHOWN' TO WS-RULE-DESC (12)
049800    MOVE 1           TO WS-RULE-SHEET-COUNT (12)
049900    MOVE 'C-9  ' TO WS-RULE-SHEET (12 1)
050000    MOVE SPACES    TO WS-RULE-SHEET (12 2)
050100    MOVE SPACES    TO WS-RULE-SHEET (12 3)
050200    MOVE 3           TO WS-RULE-PHRASE-COUNT (12)
050300    MOVE 'CATCH BASIN PROTECTION'
050400        TO WS-RULE-PHRASE (12 1)
050500    MOVE 22          TO WS-RULE-PHRASE-LEN (12 1)
050600    MOVE 'SILT SACK'
050700        TO WS-RULE-PHRASE (12 2)
050800    MOVE 09          TO WS-RULE-PHRASE-LEN (12 2)
050900    MOVE 'INLET PROTECTION'
051000        TO WS-RULE-PHRASE (12 3)
051100    MOVE 16          TO WS-RULE-PHRASE-LEN (12 3)
051200    MOVE SPACES    TO WS-RULE-PHRASE (12 4)
051300    MOVE 00          TO WS-RULE-PHRASE-LEN (12 4)
051400
051500    MOVE 'SESC-004  ' TO WS-RULE-ID       (13)
051600    MOVE 'SESC    '  TO WS-RULE-CATEGORY (13)
051700    MOVE 'W'       TO WS-RULE-SEVERITY (13)
051800    MOVE 'TEMPORARY SEEDING NOTE PRESENT' TO WS-RULE-DESC (13)
051900    MOVE 1           TO WS-RULE-SHEET-COUNT (13)
052000    MOVE 'C-9  ' TO WS-RULE-SHEET (13 1)
052100    MOVE SPACES    TO WS-RULE-SHEET (13 2)
052200    MOVE SPACES    TO WS-RULE-SHEET (13 3)
052300    MOVE 3           TO WS-RULE-PHRASE-COUNT (13)
052400    MOVE 'TEMPORARY SEEDING'
052500        TO WS-RULE-PHRASE (13 1)
052600    MOVE 17          TO WS-RULE-PHRASE-LEN (13 1)
052700    MOVE 'SEED WITHIN'
052800        TO WS-RULE-PHRASE (13 2)
052900    MOVE 11          TO WS-RULE-PHRASE-LEN (13 2)
053000    MOVE '14 DAYS'
053100        TO WS-RULE-PHRASE (13 3)
053200    MOVE 07          TO WS-RULE-PHRASE-LEN (13 3)
053300    MOVE SPACES    TO WS-RULE-PHRASE (13 4)
053400    MOVE 00          TO WS-RULE-PHRASE-LEN (13 4)
053500
053600    MOVE 'SESC-005  ' TO WS-RULE-ID       (14)
053700    MOVE 'SESC    '  TO WS-RULE-CATEGORY (14)
053800    MOVE 'W'       TO WS-RULE-SEVERITY (14)
053900    MOVE 'PERMANENT STABILIZATION NOTE PRESENT'
054000        TO WS-RULE-DESC (14)
054100    MOVE 1           TO WS-RULE-SHEET-COUNT (14)
054200    MOVE 'C-9  ' TO WS-RULE-SHEET (14 1)
054300    MOVE SPACES    TO WS-RULE-SHEET (14 2)
054400    MOVE SPACES    TO WS-RULE-SHEET (14 3)
054500    MOVE 3           TO WS-RULE-PHRASE-COUNT (14)
054600    MOVE 'PERMANENT STABILIZATION'
054700        TO WS-RULE-PHRASE (14 1)
054800    MOVE 23          TO WS-RULE-PHRASE-LEN (14 1)
054900    MOVE 'PERMANENT SEEDING'
055000        TO WS-RULE-PHRASE (14 2)
055100    MOVE 17          TO WS-RULE-PHRASE-LEN (14 2)
055200    MOVE 'FINAL STABILIZATION'
055300        TO WS-RULE-PHRASE (14 3)
055400    MOVE 19          TO WS-RULE-PHRASE-LEN (14 3)
055500    MOVE SPACES    TO WS-RULE-PHRASE (14 4)
055600    MOVE 00          TO WS-RULE-PHRASE-LEN (14 4)
055700
055800    MOVE 'DRAIN-001 ' TO WS-RULE-ID       (15)
055900    MOVE 'DRAIN   '  TO WS-RULE-CATEGORY (15)
056000    MOVE 'C'       TO WS-RULE-SEVERITY (15)
056100    MOVE 'NOAA ATLAS 14 CITED FOR DESIGN STORM'
056200        TO WS-RULE-DESC (15)
056300    MOVE 2           TO WS-RULE-SHEET-COUNT (15)
056400    MOVE 'C-2  ' TO WS-RULE-SHEET (15 1)
056500    MOVE 'C-7  ' TO WS-RULE-SHEET (15 2)
056600    MOVE SPACES    TO WS-RULE-SHEET (15 3)
056700    MOVE 2           TO WS-RULE-PHRASE-COUNT (15)
056800    MOVE 'NOAA ATLAS 14'
056900        TO WS-RULE-PHRASE (15 1)
057000    MOVE 13          TO WS-RULE-PHRASE-LEN (15 1)
057100    MOVE 'NOAA ATLAS-14'
057200        TO WS-RULE-PHRASE (15 2)
057300    MOVE 13          TO WS-RULE-PHRASE-LEN (15 2)
057400    MOVE SPACES    TO WS-RULE-PHRASE (15 3)
057500    MOVE 00          TO WS-RULE-PHRASE-LEN (15 3)
057600    MOVE SPACES    TO WS-RULE-PHRASE (15 4)
057700    MOVE 00          TO WS-RULE-PHRASE-LEN (15 4)
057800
057900    MOVE 'DRAIN-002 ' TO WS-RULE-ID       (16)
058000    MOVE 'DRAIN   '  TO WS-RULE-CATEGORY (16)
058100    MOVE 'C'       TO WS-RULE-SEVERITY (16)
058200    MOVE 'RATIONAL METHOD FORMULA SHOWN' TO WS-RULE-DESC (16)
058300    MOVE 1           TO WS-RULE-SHEET-COUNT (16)
058400    MOVE 'C-7  ' TO WS-RULE-SHEET (16 1)
058500    MOVE SPACES    TO WS-RULE-SHEET (16 2)
058600    MOVE SPACES    TO WS-RULE-SHEET (16 3)
058700    MOVE 3           TO WS-RULE-PHRASE-COUNT (16)
058800    MOVE 'RATIONAL METHOD'
058900        TO WS-RULE-PHRASE (16 1)
059000    MOVE 15          TO WS-RULE-PHRASE-LEN (16 1)
059100    MOVE 'Q = CIA'
059200        TO WS-RULE-PHRASE (16 2)
059300    MOVE 07          TO WS-RULE-PHRASE-LEN (16 2)
059400    MOVE 'Q=CIA'
059500        TO WS-RULE-PHRASE (16 3)
059600    MOVE 05          TO WS-RULE-PHRASE-LEN (16 3)
059700    MOVE SPACES    TO WS-RULE-PHRASE (16 4)
059800    MOVE 00          TO WS-RULE-PHRASE-LEN (16 4)
059900
060000    MOVE 'DRAIN-003 ' TO WS-RULE-ID       (17)
060100    MOVE 'DRAIN   '  TO WS-RULE-CATEGORY (17)
060200    MOVE 'W'       TO WS-RULE-SEVERITY (17)
060300    MOVE 'TIME OF CONCENTRATION METHOD NOTED' TO WS-RULE-DESC (17)
060400    MOVE 1           TO WS-RULE-SHEET-COUNT (17)
060500    MOVE 'C-7  ' TO WS-RULE-SHEET (17 1)
060600    MOVE SPACES    TO WS-RULE-SHEET (17 2)
060700    MOVE SPACES    TO WS-RULE-SHEET (17 3)
060800    MOVE 4           TO WS-RULE-PHRASE-COUNT (17)
060900    MOVE 'TIME OF CONCENTRATION'
061000        TO WS-RULE-PHRASE (17 1)
061100    MOVE 21          TO WS-RULE-PHRASE-LEN (17 1)
061200    MOVE 'TC'
061300        TO WS-RULE-PHRASE (17 2)
061400    MOVE 02          TO WS-RULE-PHRASE-LEN (17 2)
061500    MOVE 'NRCS METHOD'
061600        TO WS-RULE-PHRASE (17 3)
061700    MOVE 11          TO WS-RULE-PHRASE-LEN (17 3)
061800    MOVE 'KIRPICH'
061900        TO WS-RULE-PHRASE (17 4)
062000    MOVE 07          TO WS-RULE-PHRASE-LEN (17 4)
062100
062200    MOVE 'DRAIN-004 ' TO WS-RULE-ID       (18)
062300    MOVE 'DRAIN   '  TO WS-RULE-CATEGORY (18)
062400    MOVE 'C'       TO WS-RULE-SEVERITY (18)
062500    MOVE 'DESIGN STORM EVENT IDENTIFIED' TO WS-RULE-DESC (18)
062600    MOVE 1           TO WS-RULE-SHEET-COUNT (18)
062700    MOVE 'C-7  ' TO WS-RULE-SHEET (18 1)
062800    MOVE SPACES    TO WS-RULE-SHEET (18 2)
062900    MOVE SPACES    TO WS-RULE-SHEET (18 3)
063000    MOVE 4           TO WS-RULE-PHRASE-COUNT (18)
063100    MOVE '10-YEAR'
063200        TO WS-RULE-PHRASE (18 1)
063300    MOVE 07          TO WS-RULE-PHRASE-LEN (18 1)
063400    MOVE '25-YEAR'
063500        TO WS-RULE-PHRASE (18 2)
063600    MOVE 07          TO WS-RULE-PHRASE-LEN (18 2)
063700    MOVE '50-YEAR'
063800        TO WS-RULE-PHRASE (18 3)
063900    MOVE 07          TO WS-RULE-PHRASE-LEN (18 3)
064000    MOVE '100-YEAR'
064100        TO WS-RULE-PHRASE (18 4)
064200    MOVE 08          TO WS-RULE-PHRASE-LEN (18 4)
064300
064400    MOVE 'DRAIN-005 ' TO WS-RULE-ID       (19)
064500    MOVE 'DRAIN   '  TO WS-RULE-CATEGORY (19)
064600    MOVE 'W'       TO WS-RULE-SEVERITY (19)
064700    MOVE 'MINIMUM PIPE SLOPE NOTED' TO WS-RULE-DESC (19)
064800    MOVE 1           TO WS-RULE-SHEET-COUNT (19)
064900    MOVE 'C-7  ' TO WS-RULE-SHEET (19 1)
065000    MOVE SPACES    TO WS-RULE-SHEET (19 2)
065100    MOVE SPACES    TO WS-RULE-SHEET (19 3)
065200    MOVE 3           TO WS-RULE-PHRASE-COUNT (19)
065300    MOVE 'MINIMUM SLOPE'
065400        TO WS-RULE-PHRASE (19 1)
065500    MOVE 13          TO WS-RULE-PHRASE-LEN (19 1)
065600    MOVE 'MIN SLOPE'
065700        TO WS-RULE-PHRASE (19 2)
065800    MOVE 09          TO WS-RULE-PHRASE-LEN (19 2)
065900    MOVE '0.5%'
066000        TO WS-RULE-PHRASE (19 3)
066100    MOVE 04          TO WS-RULE-PHRASE-LEN (19 3)
066200    MOVE SPACES    TO WS-RULE-PHRASE (19 4)
066300    MOVE 00          TO WS-RULE-PHRASE-LEN (19 4)
066400
066500    MOVE 'DRAIN-006 ' TO WS-RULE-ID       (20)
066600    MOVE 'DRAIN   '  TO WS-RULE-CATEGORY (20)
066700    MOVE 'W'       TO WS-RULE-SEVERITY (20)
066800    MOVE 'LAFAYETTE UDC SECTION 3.2 CITED' TO WS-RULE-DESC (20)
066900    MOVE 2           TO WS-RULE-SHEET-COUNT (20)
067000    MOVE 'C-2  ' TO WS-RULE-SHEET (20 1)
067100    MOVE 'C-7  ' TO WS-RULE-SHEET (20 2)
067200    MOVE SPACES    TO WS-RULE-SHEET (20 3)
067300    MOVE 3           TO WS-RULE-PHRASE-COUNT (20)
067400    MOVE 'LAFAYETTE UDC'
067500        TO WS-RULE-PHRASE (20 1)
067600    MOVE 13          TO WS-RULE-PHRASE-LEN (20 1)
067700    MOVE 'UDC SECTION 3.2'
067800        TO WS-RULE-PHRASE (20 2)
067900    MOVE 15          TO WS-RULE-PHRASE-LEN (20 2)
068000    MOVE 'UNIFIED DEVELOPMENT CODE'
068100        TO WS-RULE-PHRASE (20 3)
068200    MOVE 24          TO WS-RULE-PHRASE-LEN (20 3)
068300    MOVE SPACES    TO WS-RULE-PHRASE (20 4)
068400    MOVE 00          TO WS-RULE-PHRASE-LEN (20 4)
068500
068600    MOVE 'MAT-001   ' TO WS-RULE-ID       (21)
068700    MOVE 'MAT     '  TO WS-RULE-CATEGORY (21)
068800    MOVE 'W'       TO WS-RULE-SEVERITY (21)
068900    MOVE 'PIPE MATERIAL SPECIFIED' TO WS-RULE-DESC (21)
069000    MOVE 2           TO WS-RULE-SHEET-COUNT (21)
069100    MOVE 'C-7  ' TO WS-RULE-SHEET (21 1)
069200    MOVE 'C-10 ' TO WS-RULE-SHEET (21 2)
069300    MOVE SPACES    TO WS-RULE-SHEET (21 3)
069400    MOVE 4           TO WS-RULE-PHRASE-COUNT (21)
069500    MOVE 'RCP'
069600        TO WS-RULE-PHRASE (21 1)
069700    MOVE 03          TO WS-RULE-PHRASE-LEN (21 1)
069800    MOVE 'REINFORCED CONCRETE PIPE'
069900        TO WS-RULE-PHRASE (21 2)
070000    MOVE 24          TO WS-RULE-PHRASE-LEN (21 2)
070100    MOVE 'HDPE'
070200        TO WS-RULE-PHRASE (21 3)
070300    MOVE 04          TO WS-RULE-PHRASE-LEN (21 3)
070400    MOVE 'PVC'
070500        TO WS-RULE-PHRASE (21 4)
070600    MOVE 03          TO WS-RULE-PHRASE-LEN (21 4)
070700
070800    MOVE 'MAT-002   ' TO WS-RULE-ID       (22)
070900    MOVE 'MAT     '  TO WS-RULE-CATEGORY (22)
071000    MOVE 'I'       TO WS-RULE-SEVERITY (22)
071100    MOVE 'CONCRETE STRENGTH SPECIFIED' TO WS-RULE-DESC (22)
071200    MOVE 2           TO WS-RULE-SHEET-COUNT (22)
071300    MOVE 'C-2  ' TO WS-RULE-SHEET (22 1)
071400    MOVE 'C-10 ' TO WS-RULE-SHEET (22 2)
071500    MOVE SPACES    TO WS-RULE-SHEET (22 3)
071600    MOVE 3           TO WS-RULE-PHRASE-COUNT (22)
071700    MOVE '3000 PSI'
071800        TO WS-RULE-PHRASE (22 1)
071900    MOVE 08          TO WS-RULE-PHRASE-LEN (22 1)
072000    MOVE '4000 PSI'
072100        TO WS-RULE-PHRASE (22 2)
072200    MOVE 08          TO WS-RULE-PHRASE-LEN (22 2)
072300    MOVE 'F''C ='
072400        TO WS-RULE-PHRASE (22 3)
072500    MOVE 05          TO WS-RULE-PHRASE-LEN (22 3)
072600    MOVE SPACES    TO WS-RULE-PHRASE (22 4)
072700    MOVE 00          TO WS-RULE-PHRASE-LEN (22 4)
072800
072900    MOVE 'GEN-001   ' TO WS-RULE-ID       (23)
073000    MOVE 'GEN     '  TO WS-RULE-CATEGORY (23)
073100    MOVE 'C'       TO WS-RULE-SEVERITY (23)
073200    MOVE 'PROFESSIONAL ENGINEER SEAL NOTED' TO WS-RULE-DESC (23)
073300    MOVE 2           TO WS-RULE-SHEET-COUNT (23)
073400    MOVE 'C-1  ' TO WS-RULE-SHEET (23 1)
073500    MOVE 'C-2  ' TO WS-RULE-SHEET (23 2)
073600    MOVE SPACES    TO WS-RULE-SHEET (23 3)
073700    MOVE 3           TO WS-RULE-PHRASE-COUNT (23)
073800    MOVE 'P.E.'
073900        TO WS-RULE-PHRASE (23 1)
074000    MOVE 04          TO WS-RULE-PHRASE-LEN (23 1)
074100    MOVE 'PE'
074200        TO WS-RULE-PHRASE (23 2)
074300    MOVE 02          TO WS-RULE-PHRASE-LEN (23 2)
074400    MOVE 'PROFESSIONAL ENGINEER'
074500        TO WS-RULE-PHRASE (23 3)
074600    MOVE 21          TO WS-RULE-PHRASE-LEN (23 3)
074700    MOVE SPACES    TO WS-RULE-PHRASE (23 4)
074800    MOVE 00          TO WS-RULE-PHRASE-LEN (23 4)
074900
075000    MOVE 'GEN-002   ' TO WS-RULE-ID       (24)
075100    MOVE 'GEN     '  TO WS-RULE-CATEGORY (24)
075200    MOVE 'W'       TO WS-RULE-SEVERITY (24)
075300    MOVE 'SURVEY BENCHMARK/DATUM NOTED' TO WS-RULE-DESC (24)
075400    MOVE 2           TO WS-RULE-SHEET-COUNT (24)
075500    MOVE 'C-2  ' TO WS-RULE-SHEET (24 1)
075600    MOVE 'C-3  ' TO WS-RULE-SHEET (24 2)
075700    MOVE SPACES    TO WS-RULE-SHEET (24 3)
075800    MOVE 3           TO WS-RULE-PHRASE-COUNT (24)
075900    MOVE 'BENCHMARK'
076000        TO WS-RULE-PHRASE (24 1)
076100    MOVE 09          TO WS-RULE-PHRASE-LEN (24 1)
076200    MOVE 'BM'
076300        TO WS-RULE-PHRASE (24 2)
076400    MOVE 02          TO WS-RULE-PHRASE-LEN (24 2)
076500    MOVE 'DATUM'
076600        TO WS-RULE-PHRASE (24 3)
076700    MOVE 05          TO WS-RULE-PHRASE-LEN (24 3)
076800    MOVE SPACES    TO WS-RULE-PHRASE (24 4)
076900    MOVE 00          TO WS-RULE-PHRASE-LEN (24 4)
077000
077100    MOVE 'GEN-003   ' TO WS-RULE-ID       (25)
077200    MOVE 'GEN     '  TO WS-RULE-CATEGORY (25)
077300    MOVE 'I'       TO WS-RULE-SEVERITY (25)
077400    MOVE 'MAINTENANCE ACCESS NOTED' TO WS-RULE-DESC (25)
077500    MOVE 1           TO WS-RULE-SHEET-COUNT (25)
077600    MOVE 'C-7  ' TO WS-RULE-SHEET (25 1)
077700    MOVE SPACES    TO WS-RULE-SHEET (25 2)
077800    MOVE SPACES    TO WS-RULE-SHEET (25 3)
077900    MOVE 2           TO WS-RULE-PHRASE-COUNT (25)
078000    MOVE 'MAINTENANCE ACCESS'
078100        TO WS-RULE-PHRASE (25 1)
078200    MOVE 18          TO WS-RULE-PHRASE-LEN (25 1)
078300    MOVE 'ACCESS FOR MAINTENANCE'
078400        TO WS-RULE-PHRASE (25 2)
078500    MOVE 22          TO WS-RULE-PHRASE-LEN (25 2)
078600    MOVE SPACES    TO WS-RULE-PHRASE (25 3)
078700    MOVE 00          TO WS-RULE-PHRASE-LEN (25 3)
078800    MOVE SPACES    TO WS-RULE-PHRASE (25 4)
078900    MOVE 00          TO WS-RULE-PHRASE-LEN (25 4)
079000
079100    MOVE 'SAFE-001  ' TO WS-RULE-ID       (26)
079200    MOVE 'SAFE    '  TO WS-RULE-CATEGORY (26)
079300    MOVE 'W'       TO WS-RULE-SEVERITY (26)
079400    MOVE 'TRAFFIC CONTROL/MOT PLAN NOTED' TO WS-RULE-DESC (26)
079500    MOVE 1           TO WS-RULE-SHEET-COUNT (26)
079600    MOVE 'C-2  ' TO WS-RULE-SHEET (26 1)
079700    MOVE SPACES    TO WS-RULE-SHEET (26 2)
079800    MOVE SPACES    TO WS-RULE-SHEET (26 3)
079900    MOVE 3           TO WS-RULE-PHRASE-COUNT (26)
080000    MOVE 'TRAFFIC CONTROL'
080100        TO WS-RULE-PHRASE (26 1)
080200    MOVE 15          TO WS-RULE-PHRASE-LEN (26 1)
080300    MOVE 'MOT'
080400        TO WS-RULE-PHRASE (26 2)
080500    MOVE 03          TO WS-RULE-PHRASE-LEN (26 2)
080600    MOVE 'MAINTENANCE OF TRAFFIC'
080700        TO WS-RULE-PHRASE (26 3)
080800    MOVE 22          TO WS-RULE-PHRASE-LEN (26 3)
080900    MOVE SPACES    TO WS-RULE-PHRASE (26 4)
081000    MOVE 00          TO WS-RULE-PHRASE-LEN (26 4)
081100     .
081200
081300*----------------------------------------------------------------
081400*    2000-ACCUMULATE-SHEET-TEXT -- READS SHEET-FILE, FINDS OR
081500*    OPENS THE SHEET'S TABLE SLOT, APPENDS THIS RECORD'S TEXT.
081600*----------------------------------------------------------------
081700 2000-ACCUMULATE-SHEET-TEXT.
081800     READ SHEET-FILE
081900     IF FS-SHEET = '00'
082000         PERFORM 2900-FIND-OR-OPEN-SHEET THRU 2900-EXIT
082100         PERFORM 2950-APPEND-SHEET-TEXT THRU 2950-EXIT
082200     ELSE
082300         IF FS-SHEET NOT = '10'
082400             DISPLAY 'SHEET-FILE READ ERROR, STATUS ' FS-SHEET
082500         END-IF
082600         SET FF-SHEET TO TRUE
082700     END-IF
082800     .
082900 2000-EXIT.
083000     EXIT.
083100
083200*----------------------------------------------------------------
083300*    2900-FIND-OR-OPEN-SHEET.
083400*----------------------------------------------------------------
083500 2900-FIND-OR-OPEN-SHEET.
083600     SET WS-SHEET-NOT-FOUND TO TRUE
083700     PERFORM 2910-SCAN-SHEET-ENTRY THRU 2910-EXIT
083800         VARYING WS-SHEET-IDX FROM 1 BY 1
083900         UNTIL WS-SHEET-IDX > WS-SHEET-COUNT
084000         OR WS-SHEET-IS-FOUND
084100     IF WS-SHEET-NOT-FOUND
084200         IF WS-SHEET-COUNT < WS-MAX-SHEET-SLOTS
084300             ADD 1 TO WS-SHEET-COUNT
084400             SET WS-SHEET-IDX TO WS-SHEET-COUNT
084500             MOVE SHT-SHEET-NUMBER
084600                 TO WS-ST-SHEET-NUMBER (WS-SHEET-IDX)
084700             MOVE ZERO TO WS-ST-TEXT-LEN (WS-SHEET-IDX)
084800             MOVE SPACES TO WS-ST-SHEET-TEXT (WS-SHEET-IDX)
084900         ELSE
085000             DISPLAY 'SHEET TABLE FULL, SHEET DROPPED -- '
085100                      SHT-SHEET-NUMBER
085200         END-IF
085300     END-IF
085400     .
085500 2900-EXIT.
085600     EXIT.
085700
085800 2910-SCAN-SHEET-ENTRY.
085900     IF WS-ST-SHEET-NUMBER (WS-SHEET-IDX) = SHT-SHEET-NUMBER
086000         SET WS-SHEET-IS-FOUND TO TRUE
086100     END-IF
086200     .
086300 2910-EXIT.
086400     EXIT.
086500
086600*----------------------------------------------------------------
086700*    2950-APPEND-SHEET-TEXT -- ADDS THIS RECORD'S TEXT TO THE
086800*    SHEET'S ACCUMULATED BUFFER, ONE BLANK BETWEEN RECORDS.
086900*    EEDR-0311 -- UPPERCASES THE ACCUMULATED TEXT AS IT GROWS SO
087000*    3410-TRY-ONE-POSITION'S SUBSTRING SCAN IS CASE-INSENSITIVE,
087100*    NO FUNCTION UPPER-CASE ON THIS COMPILER -- HAND-ROLLED THE
087200*    SAME WAY 9600-SQUARE-ROOT HAND-ROLLS ITS OWN ARITHMETIC.
087300*----------------------------------------------------------------
087400 2950-APPEND-SHEET-TEXT.
087500     IF WS-SHEET-IS-FOUND OR WS-SHEET-IDX NOT > WS-SHEET-COUNT
087600         MOVE WS-ST-SHEET-TEXT (WS-SHEET-IDX) TO WS-APPEND-BUFFER
087700         IF WS-ST-TEXT-LEN (WS-SHEET-IDX) = ZERO
087800             MOVE SHT-SHEET-TEXT
087900                 TO WS-ST-SHEET-TEXT (WS-SHEET-IDX)
088000             MOVE 200 TO WS-ST-TEXT-LEN (WS-SHEET-IDX)
088100         ELSE
088200             IF WS-ST-TEXT-LEN (WS-SHEET-IDX) < 1799
088300                 STRING WS-APPEND-BUFFER (1 : WS-ST-TEXT-LEN
088400                         (WS-SHEET-IDX)) DELIMITED BY SIZE
088500                        ' ' DELIMITED BY SIZE
088600                        SHT-SHEET-TEXT DELIMITED BY SIZE
088700                     INTO WS-ST-SHEET-TEXT (WS-SHEET-IDX)
088800                 COMPUTE WS-ST-TEXT-LEN (WS-SHEET-IDX) =
088900                         WS-ST-TEXT-LEN (WS-SHEET-IDX) + 201
089000             END-IF
089100         END-IF
089200         INSPECT WS-ST-SHEET-TEXT (WS-SHEET-IDX)
089300             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
089400                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
089500     END-IF
089600     .
089700 2950-EXIT.
089800     EXIT.
089900
090000*----------------------------------------------------------------
090100*    3000-CHECK-ALL-RULES -- ONE RULE AT WS-RULE-IDX, ALL OF ITS
090200*    APPLICABLE SHEETS.
090300*----------------------------------------------------------------
090400 3000-CHECK-ALL-RULES.
090500     PERFORM 3100-CHECK-RULE-ON-SHEET THRU 3100-EXIT
090600         VARYING WS-RULE-SHEET-SUB FROM 1 BY 1
090700         UNTIL WS-RULE-SHEET-SUB >
090800             WS-RULE-SHEET-COUNT (WS-RULE-IDX)
090900     .
091000 3000-EXIT.
091100     EXIT.
091200
091300*----------------------------------------------------------------
091400*    3100-CHECK-RULE-ON-SHEET -- SKIPS A RULE'S SHEET WHEN THAT
091500*    SHEET NEVER TURNED UP IN THE INPUT -- SEE THE RULE SUMMARY.
091600*----------------------------------------------------------------
091700 3100-CHECK-RULE-ON-SHEET.
091800     PERFORM 3200-FIND-SHEET-FOR-RULE THRU 3200-EXIT
091900     IF WS-SHEET-IS-FOUND
092000         PERFORM 3300-EVALUATE-RULE-ON-SHEET THRU 3300-EXIT
092100         PERFORM 3900-WRITE-DETAIL-LINE THRU 3900-EXIT
092200     END-IF
092300     .
092400 3100-EXIT.
092500     EXIT.
092600
092700 3200-FIND-SHEET-FOR-RULE.
092800     SET WS-SHEET-NOT-FOUND TO TRUE
092900     MOVE ZERO TO WS-SHEET-MATCH-IDX
093000     PERFORM 3210-SCAN-FOR-RULE-SHEET THRU 3210-EXIT
093100         VARYING WS-SHEET-IDX FROM 1 BY 1
093200         UNTIL WS-SHEET-IDX > WS-SHEET-COUNT
093300         OR WS-SHEET-IS-FOUND
093400     .
093500 3200-EXIT.
093600     EXIT.
093700
093800 3210-SCAN-FOR-RULE-SHEET.
093900     IF WS-ST-SHEET-NUMBER (WS-SHEET-IDX) =
094000             WS-RULE-SHEET (WS-RULE-IDX WS-RULE-SHEET-SUB)
094100         SET WS-SHEET-IS-FOUND TO TRUE
094200         SET WS-SHEET-MATCH-IDX TO WS-SHEET-IDX
094300     END-IF
094400     .
094500 3210-EXIT.
094600     EXIT.
094700
094800*----------------------------------------------------------------
094900*    3300-EVALUATE-RULE-ON-SHEET -- PASS IF ANY REQUIRED PHRASE IS
095000*    A SUBSTRING OF THE SHEET'S ACCUMULATED TEXT.
095100*----------------------------------------------------------------
095200 3300-EVALUATE-RULE-ON-SHEET.
095300     SET WS-PHRASE-NOT-MATCHED TO TRUE
095400     PERFORM 3350-TRY-ONE-PHRASE THRU 3350-EXIT
095500         VARYING WS-RULE-PHRASE-SUB FROM 1 BY 1
095600         UNTIL WS-RULE-PHRASE-SUB >
095700             WS-RULE-PHRASE-COUNT (WS-RULE-IDX)
095800         OR WS-PHRASE-IS-MATCHED
095900     ADD 1 TO WS-TOTAL-CHECKS
096000     IF WS-PHRASE-IS-MATCHED
096100         MOVE 'PASS' TO WS-RESULT-TEXT
096200         ADD 1 TO WS-TOTAL-PASSED
096300     ELSE
096400         MOVE 'FAIL' TO WS-RESULT-TEXT
096500         ADD 1 TO WS-TOTAL-FAILED
096600         EVALUATE TRUE
096700             WHEN WS-RULE-IS-CRITICAL (WS-RULE-IDX)
096800                 ADD 1 TO WS-CRIT-FAILED
096900             WHEN WS-RULE-IS-WARNING (WS-RULE-IDX)
097000                 ADD 1 TO WS-WARN-FAILED
097100             WHEN WS-RULE-IS-INFO (WS-RULE-IDX)
097200                 ADD 1 TO WS-INFO-FAILED
097300         END-EVALUATE
097400     END-IF
097500     .
097600 3300-EXIT.
097700     EXIT.
097800
097900 3350-TRY-ONE-PHRASE.
098000     MOVE WS-RULE-PHRASE-LEN (WS-RULE-IDX WS-RULE-PHRASE-SUB)
098100         TO WS-CURRENT-PHRASE-LEN
098200     IF WS-CURRENT-PHRASE-LEN > ZERO
098300         PERFORM 3400-SUBSTRING-SEARCH THRU 3400-EXIT
098400     END-IF
098500     .
098600 3350-EXIT.
098700     EXIT.
098800
098900*----------------------------------------------------------------
099000*    3400-SUBSTRING-SEARCH -- SCANS THE MATCHED SHEET'S TEXT FOR
099100*    THE CURRENT PHRASE, REFERENCE-MODIFYING A WINDOW THE PHRASE'S
099200*    LENGTH WIDE.  NO INTRINSIC FUNCTIONS USED.
099300*----------------------------------------------------------------
099400 3400-SUBSTRING-SEARCH.
099500     COMPUTE WS-SCAN-LIMIT =
099600             WS-ST-TEXT-LEN (WS-SHEET-MATCH-IDX)
099700             - WS-CURRENT-PHRASE-LEN + 1
099800     IF WS-SCAN-LIMIT > ZERO
099900         PERFORM 3410-TRY-ONE-POSITION THRU 3410-EXIT
100000             VARYING WS-SCAN-POS FROM 1 BY 1
100100             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
100200             OR WS-PHRASE-IS-MATCHED
100300     END-IF
100400     .
100500 3400-EXIT.
100600     EXIT.
100700
100800 3410-TRY-ONE-POSITION.
100900     IF WS-ST-SHEET-TEXT (WS-SHEET-MATCH-IDX)
101000             (WS-SCAN-POS : WS-CURRENT-PHRASE-LEN)
101100          = WS-RULE-PHRASE (WS-RULE-IDX WS-RULE-PHRASE-SUB)
101200             (1 : WS-CURRENT-PHRASE-LEN)
101300         SET WS-PHRASE-IS-MATCHED TO TRUE
101400     END-IF
101500     .
101600 3410-EXIT.
101700     EXIT.
101800
101900*----------------------------------------------------------------
102000*    3900-WRITE-DETAIL-LINE.
102100*----------------------------------------------------------------
102200 3900-WRITE-DETAIL-LINE.
102300     MOVE WS-RULE-ID (WS-RULE-IDX)      TO QAD-RULE-ID
102400     MOVE WS-RULE-SHEET (WS-RULE-IDX WS-RULE-SHEET-SUB)
102500         TO QAD-SHEET
102600     MOVE WS-RULE-SEVERITY (WS-RULE-IDX) TO QAD-SEVERITY
102700     MOVE WS-RESULT-TEXT                TO QAD-RESULT
102800     MOVE WS-RULE-DESC (WS-RULE-IDX)    TO QAD-DESCRIPTION
102900     MOVE QA-DETAIL                     TO QA-REPORT-LINE
103000     WRITE QA-REPORT-LINE
103100     .
103200 3900-EXIT.
103300     EXIT.
103400
103500*----------------------------------------------------------------
103600*    6000-WRITE-SUMMARY.
103700*----------------------------------------------------------------
103800 6000-WRITE-SUMMARY.
103900     MOVE QA-RULE-LINE TO QA-REPORT-LINE
104000     WRITE QA-REPORT-LINE
104100     IF WS-TOTAL-CHECKS > ZERO
104200         COMPUTE WS-PASS-RATE ROUNDED =
104300                 WS-TOTAL-PASSED / WS-TOTAL-CHECKS * 100
104400     ELSE
104500         MOVE ZERO TO WS-PASS-RATE
104600     END-IF
104700     MOVE 'TOTAL CHECKS PERFORMED      '  TO QAS-LABEL
104800     MOVE WS-TOTAL-CHECKS                 TO QAS-VALUE
104900     MOVE QA-SUMMARY-LINE TO QA-REPORT-LINE
105000     WRITE QA-REPORT-LINE
105100     MOVE 'TOTAL PASSED                '  TO QAS-LABEL
105200     MOVE WS-TOTAL-PASSED                 TO QAS-VALUE
105300     MOVE QA-SUMMARY-LINE TO QA-REPORT-LINE
105400     WRITE QA-REPORT-LINE
105500     MOVE 'TOTAL FAILED                '  TO QAS-LABEL
105600     MOVE WS-TOTAL-FAILED                 TO QAS-VALUE
105700     MOVE QA-SUMMARY-LINE TO QA-REPORT-LINE
105800     WRITE QA-REPORT-LINE
105900     MOVE 'CRITICAL FAILURES           '  TO QAS-LABEL
106000     MOVE WS-CRIT-FAILED                  TO QAS-VALUE
106100     MOVE QA-SUMMARY-LINE TO QA-REPORT-LINE
106200     WRITE QA-REPORT-LINE
106300     MOVE 'WARNING FAILURES            '  TO QAS-LABEL
106400     MOVE WS-WARN-FAILED                  TO QAS-VALUE
106500     MOVE QA-SUMMARY-LINE TO QA-REPORT-LINE
106600     WRITE QA-REPORT-LINE
106700     MOVE 'INFO FAILURES               '  TO QAS-LABEL
106800     MOVE WS-INFO-FAILED                  TO QAS-VALUE
106900     MOVE QA-SUMMARY-LINE TO QA-REPORT-LINE
107000     WRITE QA-REPORT-LINE
107100     IF WS-CRIT-FAILED = ZERO
107200         MOVE 'PASS' TO QAS-STATUS
107300     ELSE
107400         MOVE 'FAIL' TO QAS-STATUS
107500     END-IF
107600     MOVE QA-STATUS-LINE TO QA-REPORT-LINE
107700     WRITE QA-REPORT-LINE
107800     DISPLAY 'TOTAL CHECKS... ' WS-TOTAL-CHECKS
107900     DISPLAY 'PASS RATE...... ' WS-PASS-RATE
108000     DISPLAY 'OVERALL STATUS. ' QAS-STATUS
108100     .
108200
108300 9000-TERMINATE.
108400     CLOSE SHEET-FILE QA-REPORT-FILE
108500     .
108600
108700 FIN-PGM.
108800     STOP RUN.
