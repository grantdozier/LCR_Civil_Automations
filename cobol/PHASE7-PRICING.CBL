000100******************************************************************
000200* PROGRAM:   7-PRICING
000300* TITLE:     AUTOMATION PROPOSAL PRICING CALCULATOR
000400* AUTHOR:    C. S. OUBRE
000500* INSTALLATION: EVANGELINE ENGINEERING AND DRAINAGE RECORDS
000600* DATE-WRITTEN:  19/06/1997
000700* DATE-COMPILED:
000800* SECURITY:  UNCLASSIFIED -- INTERNAL ENGINEERING USE ONLY
000900*-----------------------------------------------------------------
001000* PURPOSE:   PRICES A DECK OF AUTOMATION PROPOSAL REQUESTS AGAINST
001100*            THE STANDING FIVE-MODULE PRICE TABLE (AREA CALC,
001200*            SPEC EXTRACTION, DIA REPORT, PLAN REVIEW, PROPOSAL
001300*            AUTOMATION).  SUMS BASE PRICE AND ESTIMATED DAYS OVER
001400*            THE MODULES REQUESTED, APPLIES THE GREATER OF THE
001500*            BUNDLE DISCOUNT EARNED BY MODULE COUNT OR THE
001600*            CUSTOMER'S OWN NEGOTIATED DISCOUNT, THEN APPLIES ANY
001700*            RUSH FEE AFTER THE DISCOUNT.  DISPLAYS THE PRICING
001800*            BREAKDOWN FOR EACH PROPOSAL ON THE OPERATOR CONSOLE.
001900*-----------------------------------------------------------------
002000*    MAINT LOG
002100*    19/06/1997  CSO  EEDR-0191  ORIGINAL PROGRAM -- REPLACES THE
002200*                                MANUAL PRICE SHEET KEPT IN THE
002300*                                ESTIMATING BINDER
002400*    08/03/1998  CSO  EEDR-0206  ADDED MODULE E (PROPOSAL AND
002500*                                DOCUMENT AUTOMATION) TO THE TABLE
002600*    21/01/1999  LMB  EEDR-0234  Y2K REVIEW -- NO DATE FIELDS ON
002700*                                THIS DECK, NO CHANGE REQUIRED
002800*    03/09/2001  RJT  EEDR-0259  BUNDLE DISCOUNT WAS COMPARING
002900*                                AGAINST VALID MODULES ONLY --
003000*                                SHOP RULE COUNTS THE REQUESTED
003100*                                LIST AS KEYED, UNKNOWN IDS
003200*                                INCLUDED
003300*    17/02/2004  CSO  EEDR-0284  RUSH FEE WAS BEING TAKEN ON THE
003400*                                SUBTOTAL -- CORRECTED TO APPLY
003500*                                AFTER THE DISCOUNT PER ESTIMATING
003600*                                DEPARTMENT MEMO
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.     7-PRICING.
004000 AUTHOR.         C. S. OUBRE.
004100 INSTALLATION.   EVANGELINE ENGINEERING AND DRAINAGE RECORDS.
004200 DATE-WRITTEN.   19/06/1997.
004300 DATE-COMPILED.
004400 SECURITY.       UNCLASSIFIED -- INTERNAL ENGINEERING USE ONLY.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400*    PROPOSAL REQUEST DECK -- ONE RECORD PER PRICING REQUEST
005500     SELECT  PROPOSAL-FILE  ASSIGN TO PROPOSAL-FILE
005600             ORGANIZATION LINE SEQUENTIAL
005700             FILE STATUS IS FS-PROPOSAL.
005800
005900******************************************************************
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD  PROPOSAL-FILE.
006400 01  PRP-PROPOSAL-RECORD.
006500     05  PRP-PROPOSAL-ID             PIC X(08).
006600     05  PRP-MODULE-LIST.
006700         10  PRP-MODULE-ID           PIC X(01) OCCURS 5 TIMES.
006800     05  PRP-CUSTOM-DISCOUNT-PCT     PIC 9(03)V9(02).
006900     05  PRP-RUSH-FEE-PCT            PIC 9(03)V9(02).
007000     05  FILLER                      PIC X(16).
007100
007200*    KEY-ONLY VIEW USED WHEN A REQUEST IS TRACED TO THE OPERATOR
007300*    CONSOLE ON REJECTION -- PROPOSAL ID AND RAW MODULE LIST ONLY.
007400 01  PRP-PROPOSAL-RECORD-R1 REDEFINES PRP-PROPOSAL-RECORD.
007500     05  PRP-R1-PROPOSAL-ID          PIC X(08).
007600     05  PRP-R1-MODULE-LIST          PIC X(05).
007700     05  FILLER                      PIC X(28).
007800
007900 WORKING-STORAGE SECTION.
008000
008100 77  FS-PROPOSAL                     PIC 9(02).
008200
008300 77  FIN-PROP                        PIC X(01) VALUE SPACE.
008400     88  FF-PROP VALUE HIGH-VALUE.
008500
008600 77  WS-READ-COUNT                   PIC 9(06).
008700 77  WS-MODULE-COUNT                 PIC 9(02).
008800
008900 77  WS-MOD-SUB                      PIC 9(02).
009000
009100 77  WS-MOD-FOUND-SW                 PIC X(01) VALUE 'N'.
009200     88  WS-MOD-FOUND VALUE 'Y'.
009300     88  WS-MOD-NOT-FOUND VALUE 'N'.
009800
009900*    STANDING FIVE-MODULE PRICE TABLE -- LOADED ONCE AT STARTUP BY
010000*    1300-LOAD-MODULE-TABLE, SEE ESTIMATING DEPT PRICE SHEET.
010100 01  WS-MODULE-TABLE.
010200     05  WS-MOD-ENTRY OCCURS 5 TIMES
010300                       INDEXED BY WS-MOD-IDX.
010400         10  WS-MOD-ID               PIC X(01).
010500         10  WS-MOD-NAME             PIC X(40).
010600         10  WS-MOD-BASE-PRICE       PIC 9(06)V99.
010700         10  WS-MOD-EST-DAYS         PIC 9(03).
010800         10  FILLER                  PIC X(05).
010900
011000*    KEY-ONLY VIEW OF THE MODULE PRICE TABLE USED BY THE LOOKUP
011100*    IN 2130-SCAN-TABLE-ENTRY.
011200 01  WS-MODULE-TABLE-R1 REDEFINES WS-MODULE-TABLE.
011300     05  WS-R1-MOD-ENTRY OCCURS 5 TIMES
011400                         INDEXED BY WS-MOD-R1-IDX.
011500         10  WS-R1-MOD-ID            PIC X(01).
011600         10  FILLER                  PIC X(56).
011700
011800 01  WS-PRICE-RESULT.
011900     05  WS-PR-SUBTOTAL                   PIC 9(07)V99.
012000     05  WS-PR-BUNDLE-DISCOUNT-PCT        PIC 9(03)V99.
012100     05  WS-PR-CUSTOM-DISCOUNT-PCT        PIC 9(03)V99.
012200     05  WS-PR-EFFECTIVE-DISCOUNT-PCT     PIC 9(03)V99.
012300     05  WS-PR-DISCOUNT-AMT               PIC 9(07)V99.
012400     05  WS-PR-DISCOUNTED-SUBTOTAL        PIC 9(07)V99.
012500     05  WS-PR-RUSH-FEE-PCT               PIC 9(03)V99.
012600     05  WS-PR-RUSH-FEE-AMT               PIC 9(07)V99.
012700     05  WS-PR-TOTAL                      PIC 9(07)V99.
012800     05  WS-PR-TOTAL-DAYS                 PIC 9(04).
012900
013000*    ALTERNATE VIEW OF THE RESULT BLOCK USED BY 8000-DISPLAY-
013100*    BREAKDOWN WHEN ROUTING THE DISCOUNT AND RUSH FEE AMOUNTS TO
013200*    THE CONSOLE WITHOUT A SEPARATE SET OF MOVES.
013300 01  WS-PRICE-RESULT-R1 REDEFINES WS-PRICE-RESULT.
013400     05  FILLER                      PIC X(24).
013500     05  WS-R1-DISCOUNT-AMT          PIC 9(07)V99.
013600     05  FILLER                      PIC X(14).
013700     05  WS-R1-RUSH-FEE-AMT          PIC 9(07)V99.
013800     05  FILLER                      PIC X(13).
013900
014000 PROCEDURE DIVISION.
014100
014200 MAIN-PROCEDURE.
014300     PERFORM 1000-INITIALIZE
014400     PERFORM 2000-PROCESS-PROPOSAL THRU 2000-EXIT
014500         UNTIL FF-PROP
014600     PERFORM 9000-TERMINATE
014700     .
014800
014900 1000-INITIALIZE.
015000     OPEN INPUT PROPOSAL-FILE
015100     MOVE ZERO TO WS-READ-COUNT
015200     PERFORM 1300-LOAD-MODULE-TABLE
015300     READ PROPOSAL-FILE
015400         AT END
015500             SET FF-PROP TO TRUE
015600     END-READ
015700     .
015800
015900*    MODULE PRICE TABLE -- BASE PRICE AND ESTIMATED DAYS PER THE
016000*    ESTIMATING DEPARTMENT SCHEDULE, MODULES A THROUGH E.
016100 1300-LOAD-MODULE-TABLE.
016200     MOVE 'A' TO WS-MOD-ID (1)
016300     MOVE 'AUTOMATED AREA CALCULATION ENGINE'
016400         TO WS-MOD-NAME (1)
016500     MOVE 7500.00 TO WS-MOD-BASE-PRICE (1)
016600     MOVE 010 TO WS-MOD-EST-DAYS (1)
016700
016800     MOVE 'B' TO WS-MOD-ID (2)
016900     MOVE 'UDC AND DOTD SPECIFICATION EXTRACTION'
017000         TO WS-MOD-NAME (2)
017100     MOVE 8000.00 TO WS-MOD-BASE-PRICE (2)
017200     MOVE 012 TO WS-MOD-EST-DAYS (2)
017300
017400     MOVE 'C' TO WS-MOD-ID (3)
017500     MOVE 'DRAINAGE IMPACT ANALYSIS REPORT GENERATOR'
017600         TO WS-MOD-NAME (3)
017700     MOVE 12000.00 TO WS-MOD-BASE-PRICE (3)
017800     MOVE 015 TO WS-MOD-EST-DAYS (3)
017900
018000     MOVE 'D' TO WS-MOD-ID (4)
018100     MOVE 'PLAN REVIEW AND QA AUTOMATION'
018200         TO WS-MOD-NAME (4)
018300     MOVE 9500.00 TO WS-MOD-BASE-PRICE (4)
018400     MOVE 014 TO WS-MOD-EST-DAYS (4)
018500
018600     MOVE 'E' TO WS-MOD-ID (5)
018700     MOVE 'PROPOSAL AND DOCUMENT AUTOMATION'
018800         TO WS-MOD-NAME (5)
018900     MOVE 5000.00 TO WS-MOD-BASE-PRICE (5)
019000     MOVE 007 TO WS-MOD-EST-DAYS (5)
019100     .
019200
019300 2000-PROCESS-PROPOSAL.
019400     ADD 1 TO WS-READ-COUNT
019500     PERFORM 2100-PRICE-MODULES THRU 2100-EXIT
019600     PERFORM 2200-APPLY-DISCOUNT THRU 2200-EXIT
019700     PERFORM 2300-APPLY-RUSH-FEE THRU 2300-EXIT
019800     PERFORM 8000-DISPLAY-BREAKDOWN THRU 8000-EXIT
019900     READ PROPOSAL-FILE
020000         AT END
020100             SET FF-PROP TO TRUE
020200     END-READ
020300     .
020400 2000-EXIT.
020500     EXIT.
020600
020700*    SUMS BASE PRICE AND ESTIMATED DAYS OVER THE REQUESTED MODULE
020800*    LIST.  AN UNKNOWN MODULE ID STILL COUNTS TOWARD THE BUNDLE
020900*    COUNT BELOW BUT CONTRIBUTES NO PRICE -- SEE EEDR-0259.
021000 2100-PRICE-MODULES.
021100     MOVE ZERO TO WS-MODULE-COUNT
021200     MOVE ZERO TO WS-PR-SUBTOTAL
021300     MOVE ZERO TO WS-PR-TOTAL-DAYS
021400     PERFORM 2110-LOOKUP-MODULE
021500         VARYING WS-MOD-SUB FROM 1 BY 1
021600         UNTIL WS-MOD-SUB > 5
021700     .
021800 2100-EXIT.
021900     EXIT.
022000
022100 2110-LOOKUP-MODULE.
022200     IF PRP-MODULE-ID (WS-MOD-SUB) NOT = SPACE
022300         ADD 1 TO WS-MODULE-COUNT
022400         PERFORM 2120-FIND-MODULE-PRICE THRU 2120-EXIT
022500     END-IF
022600     .
022700
022800 2120-FIND-MODULE-PRICE.
022900     MOVE 'N' TO WS-MOD-FOUND-SW
023000     PERFORM 2130-SCAN-TABLE-ENTRY
023100         VARYING WS-MOD-IDX FROM 1 BY 1
023200         UNTIL WS-MOD-IDX > 5 OR WS-MOD-FOUND
023300     .
023400 2120-EXIT.
023500     EXIT.
023600
023700 2130-SCAN-TABLE-ENTRY.
023800     IF WS-MOD-ID (WS-MOD-IDX) = PRP-MODULE-ID (WS-MOD-SUB)
023900         ADD WS-MOD-BASE-PRICE (WS-MOD-IDX) TO WS-PR-SUBTOTAL
024000         ADD WS-MOD-EST-DAYS (WS-MOD-IDX) TO WS-PR-TOTAL-DAYS
024100         SET WS-MOD-FOUND TO TRUE
024200     END-IF
024300     .
024400
024500*    BUNDLE DISCOUNT BY COUNT OF REQUESTED MODULE IDS (KEYED,
024600*    UNKNOWN IDS INCLUDED).  EFFECTIVE DISCOUNT IS THE GREATER OF
024700*    THE BUNDLE DISCOUNT EARNED AND THE CUSTOMER'S NEGOTIATED
024800*    DISCOUNT ON THE REQUEST CARD.
024900 2200-APPLY-DISCOUNT.
025000     EVALUATE TRUE
025100         WHEN WS-MODULE-COUNT >= 5
025200             MOVE 15.00 TO WS-PR-BUNDLE-DISCOUNT-PCT
025300         WHEN WS-MODULE-COUNT = 4
025400             MOVE 10.00 TO WS-PR-BUNDLE-DISCOUNT-PCT
025500         WHEN WS-MODULE-COUNT = 3
025600             MOVE 05.00 TO WS-PR-BUNDLE-DISCOUNT-PCT
025700         WHEN OTHER
025800             MOVE ZERO TO WS-PR-BUNDLE-DISCOUNT-PCT
025900     END-EVALUATE
026000     MOVE PRP-CUSTOM-DISCOUNT-PCT TO WS-PR-CUSTOM-DISCOUNT-PCT
026100     IF WS-PR-BUNDLE-DISCOUNT-PCT > WS-PR-CUSTOM-DISCOUNT-PCT
026200         MOVE WS-PR-BUNDLE-DISCOUNT-PCT
026300             TO WS-PR-EFFECTIVE-DISCOUNT-PCT
026400     ELSE
026500         MOVE WS-PR-CUSTOM-DISCOUNT-PCT
026600             TO WS-PR-EFFECTIVE-DISCOUNT-PCT
026700     END-IF
026800     COMPUTE WS-PR-DISCOUNT-AMT ROUNDED =
026900             WS-PR-SUBTOTAL * WS-PR-EFFECTIVE-DISCOUNT-PCT / 100
027000     COMPUTE WS-PR-DISCOUNTED-SUBTOTAL =
027100             WS-PR-SUBTOTAL - WS-PR-DISCOUNT-AMT
027200     .
027300 2200-EXIT.
027400     EXIT.
027500
027600*    RUSH FEE IS TAKEN AFTER THE DISCOUNT, NOT ON THE SUBTOTAL --
027700*    CORRECTED PER EEDR-0284.
027800 2300-APPLY-RUSH-FEE.
027900     MOVE PRP-RUSH-FEE-PCT TO WS-PR-RUSH-FEE-PCT
028000     COMPUTE WS-PR-RUSH-FEE-AMT ROUNDED =
028100             WS-PR-DISCOUNTED-SUBTOTAL * WS-PR-RUSH-FEE-PCT / 100
028200     COMPUTE WS-PR-TOTAL =
028300             WS-PR-DISCOUNTED-SUBTOTAL + WS-PR-RUSH-FEE-AMT
028400     .
028500 2300-EXIT.
028600     EXIT.
028700
028800 8000-DISPLAY-BREAKDOWN.
028900     DISPLAY 'PROPOSAL............... ' PRP-PROPOSAL-ID
029000     DISPLAY 'SUBTOTAL................ '
029100             WS-PR-SUBTOTAL
029200     DISPLAY 'BUNDLE DISCOUNT PCT..... '
029300             WS-PR-BUNDLE-DISCOUNT-PCT
029400     DISPLAY 'CUSTOM DISCOUNT PCT..... '
029500             WS-PR-CUSTOM-DISCOUNT-PCT
029600     DISPLAY 'EFFECTIVE DISCOUNT PCT.. '
029700             WS-PR-EFFECTIVE-DISCOUNT-PCT
029800     DISPLAY 'DISCOUNT AMOUNT......... ' WS-R1-DISCOUNT-AMT
029900     DISPLAY 'DISCOUNTED SUBTOTAL..... '
030000             WS-PR-DISCOUNTED-SUBTOTAL
030100     DISPLAY 'RUSH FEE PCT............ ' WS-PR-RUSH-FEE-PCT
030200     DISPLAY 'RUSH FEE AMOUNT......... ' WS-R1-RUSH-FEE-AMT
030300     DISPLAY 'TOTAL PRICE............. ' WS-PR-TOTAL
030400     DISPLAY 'ESTIMATED TOTAL DAYS..... ' WS-PR-TOTAL-DAYS
030500     .
030600 8000-EXIT.
030700     EXIT.
030800
030900 9000-TERMINATE.
031000     CLOSE PROPOSAL-FILE
031100     DISPLAY 'PROPOSALS PRICED........ ' WS-READ-COUNT
031200     .
031300
031400 FIN-PGM.
031500     STOP RUN.
