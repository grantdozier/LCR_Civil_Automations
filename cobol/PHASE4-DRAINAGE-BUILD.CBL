000100******************************************************************
000200* PROGRAM:   4-DRAINAGE-BUILD
000300* TITLE:     DRAINAGE AREA MASTER BUILD -- GEOMETRY/CVALUE/TC JOIN
000400* AUTHOR:    R. J. THIBODEAUX
000500* INSTALLATION: EVANGELINE ENGINEERING & DRAINAGE RECORDS -- DP
000600* DATE-WRITTEN:  02/03/1994
000700* DATE-COMPILED:
000800* SECURITY:  UNCLASSIFIED -- INTERNAL ENGINEERING USE ONLY
000900*-----------------------------------------------------------------
001000* PURPOSE:   BUILDS THE DRAINAGE AREA MASTER (DRNAREA-FILE) READ
001100* BY PHASE5 AND PHASE8.  LOADS THE POLYGON AREA RESULTS OFF
001200*            AREA-FILE (PHASE2-AREA-CALC), MATCHES EACH AREA-LABEL
001300*            AGAINST THE WEIGHTED-C RESULTS ON CVALUE-FILE
001400*            (PHASE3-WEIGHTED-C), THEN AGAINST THE RAW TIME-OF-
001500*            CONCENTRATION INPUT DECK ON DRAINAGE-FILE, AND WRITES
001600*            ONE DRN-AREA-RECORD PER DRAINAGE AREA.  THE AREA-FILE
001700*            CARRIES ONE TOTAL-BOUNDARY POLYGON (TYPE 'T') AND
001750*            ZERO
001800*            OR MORE IMPERVIOUS SUB-AREA POLYGONS (TYPE 'I') PER
001900*            AREA -- SEE VTX-POLY-TYPE-CD IN PHASE2-AREA-CALC.
002000*            IMPERVIOUS SQFT IS THE SUM OF THE 'I' POLYGONS,
002050*            PERVIOUS
002100*            SQFT IS THE TOTAL LESS IMPERVIOUS (NEVER BELOW ZERO).
002200*-----------------------------------------------------------------
002300*    MAINT LOG
002400*    02/03/1994  RJT  EEDR-0109  ORIGINAL PROGRAM, TABLE BUILD AND
002500*                                RE-MATCH ADAPTED FROM THE
002600*                                REGIONAL ROLL-UP DECK
002700*    11/05/1996  RJT  EEDR-0148  RAISED WS-AREA-TABLE FROM 25 TO
002800*    50 ENTRIES, SHOP NOW RUNNING LARGER JOBS
002900*    14/01/1999  LMB  EEDR-0233  Y2K - DRN-RUN-DATE NOW CCYYMMDD,
003000*    SEE 8100-STAMP-RUN-DATE
003100*    21/10/2002  CSO  EEDR-0274  A DRAINAGE-FILE ROW WITH NO
003200*    MATCHING GEOMETRY NOW INSERTS A NEW TABLE SLOT
003300*                                INSTEAD OF BEING SILENTLY DROPPED
003400*    08/03/2005  CSO  EEDR-0291  OVERFLOW OF WS-AREA-TABLE NOW
003500*    COUNTED AND DISPLAYED, NOT JUST ABENDED
003550*    14/05/2007  CSO  EEDR-0311  DRN-DETENTION-TARGET-PCT NO
003560*    LONGER ZEROED -- NOW STAMPED WITH THE PARISH'S STANDARD
003570*    85 PERCENT POST-DEVELOPMENT DISCHARGE TARGET PER THE
003580*    REVISED DRAINAGE DESIGN MANUAL, SECTION 3A, FOR PHASE5'S
003590*    DETENTION CHECK
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.     4-DRAINAGE-BUILD.
003900 AUTHOR.         R. J. THIBODEAUX.
004000 INSTALLATION.   EVANGELINE ENGINEERING AND DRAINAGE RECORDS.
004100 DATE-WRITTEN.   02/03/1994.
004200 DATE-COMPILED.
004300 SECURITY.       UNCLASSIFIED -- INTERNAL ENGINEERING USE ONLY.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT  AREA-FILE     ASSIGN TO AREA-FILE
005400             ORGANIZATION LINE SEQUENTIAL
005500             FILE STATUS IS FS-AREA.
005600
005700     SELECT  CVALUE-FILE   ASSIGN TO CVALUE-FILE
005800             ORGANIZATION LINE SEQUENTIAL
005900             FILE STATUS IS FS-CVALUE.
006000
006100     SELECT  DRAINAGE-FILE ASSIGN TO DRAINAGE-FILE
006200             ORGANIZATION LINE SEQUENTIAL
006300             FILE STATUS IS FS-DRAINAGE.
006400
006500     SELECT  DRNAREA-FILE  ASSIGN TO DRNAREA-FILE
006600             ORGANIZATION LINE SEQUENTIAL
006700             FILE STATUS IS FS-DRNAREA.
006800
006900******************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  AREA-FILE.
007400 01  ARF-AREA-RESULT-RECORD.
007500     05  ARF-POLY-ID.
007600         10  ARF-POLY-AREA-STEM   PIC X(06).
007700         10  ARF-POLY-TYPE-CD     PIC X(01).
007800             88  ARF-POLY-IS-TOTAL VALUE 'T'.
007900             88  ARF-POLY-IS-IMPERV VALUE 'I'.
008000         10  ARF-POLY-SUB-SEQ     PIC X(01).
008100     05  ARF-AREA-SQFT            PIC 9(08)V99.
008200     05  ARF-AREA-ACRES           PIC 9(04)V9(04).
008300     05  ARF-PERIMETER-FT         PIC 9(06)V99.
008400     05  ARF-VERTEX-COUNT         PIC 9(03).
008500     05  ARF-POLY-REJECTED        PIC X(01).
008600         88  ARF-POLY-IS-REJECTED VALUE 'Y'.
008700         88  ARF-POLY-IS-OK VALUE 'N'.
008800     05  FILLER                   PIC X(20).
008900
009000*    KEY-ONLY VIEW USED BY THE CONTROL-BREAK COMPARE IN
009100*    2000-LOAD-AREA-GEOMETRY.
009200 01  ARF-AREA-RESULT-RECORD-R1 REDEFINES ARF-AREA-RESULT-RECORD.
009300     05  ARF-R1-POLY-ID           PIC X(08).
009400     05  FILLER                   PIC X(41).
009500
009600 FD  CVALUE-FILE.
009700 01  CVF-CVALUE-RESULT-RECORD.
009800     05  CVF-AREA-LABEL           PIC X(08).
009900     05  CVF-WEIGHTED-C           PIC 9V9(03).
010000     05  CVF-TOTAL-AREA-SQFT      PIC 9(08)V99.
010100     05  CVF-CVALUE-ERROR         PIC X(01).
010200         88  CVF-CVALUE-IS-ERROR VALUE 'Y'.
010300         88  CVF-CVALUE-IS-OK VALUE 'N'.
010400     05  FILLER                   PIC X(20).
010500
010600*    KEY-ONLY VIEW USED WHEN SEARCHING WS-AREA-TABLE FOR A MATCH.
010700 01  CVF-CVALUE-RESULT-RECORD-R1
010800     REDEFINES CVF-CVALUE-RESULT-RECORD.
010900     05  CVF-R1-AREA-LABEL        PIC X(08).
011000     05  FILLER                   PIC X(35).
011100
011200 FD  DRAINAGE-FILE.
011300 01  DRG-DRAINAGE-RECORD.
011400     05  DRG-AREA-LABEL           PIC X(08).
011500     05  DRG-FLOW-LENGTH-X        PIC X(07).
011600     05  DRG-ELEV-CHANGE-X        PIC X(06).
011700     05  DRG-CN-VALUE-X           PIC X(03).
011800     05  DRG-MANNING-N-X          PIC X(04).
011900     05  DRG-FLOW-DEPTH-X         PIC X(04).
012000     05  DRG-TC-METHOD            PIC X(01).
012100     05  FILLER                   PIC X(07).
012200
012300*    NUMERIC VIEW OF THE TC INPUT FIGURES, MOVED INTO THE TABLE
012400*    ONCE A MATCHING SLOT IS FOUND OR OPENED.
012500 01  DRG-DRAINAGE-RECORD-R1 REDEFINES DRG-DRAINAGE-RECORD.
012600     05  FILLER                   PIC X(08).
012700     05  DRG-R1-FLOW-LENGTH-FT    PIC 9(05)V9(02).
012800     05  DRG-R1-ELEV-CHANGE-FT    PIC 9(04)V9(02).
012900     05  DRG-R1-CN-VALUE          PIC 9(03).
013000     05  DRG-R1-MANNING-N         PIC 9V9(03).
013100     05  DRG-R1-FLOW-DEPTH-FT     PIC 9(02)V9(02).
013200     05  FILLER                   PIC X(08).
013300
013400*    KEY-ONLY VIEW USED BY THE CONTROL-BREAK COMPARE AND THE
013500*    TABLE SEARCH IN 4000-LOAD-TC-INPUTS.
013600 01  DRG-DRAINAGE-RECORD-R2 REDEFINES DRG-DRAINAGE-RECORD.
013700     05  DRG-R2-AREA-LABEL        PIC X(08).
013800     05  FILLER                   PIC X(32).
013900
014000 FD  DRNAREA-FILE.
014100 COPY DRNAREA.
014200
014300******************************************************************
014400 WORKING-STORAGE SECTION.
014500
014600 77  FS-AREA                      PIC 9(02).
014700 77  FS-CVALUE                    PIC 9(02).
014800 77  FS-DRAINAGE                  PIC 9(02).
014900 77  FS-DRNAREA                   PIC 9(02).
015000
015100 77  FIN-AREA                     PIC X(01) VALUE SPACE.
015200     88  FF-AREA VALUE HIGH-VALUE.
015300 77  FIN-CVALUE                   PIC X(01) VALUE SPACE.
015400     88  FF-CVALUE VALUE HIGH-VALUE.
015500 77  FIN-DRAINAGE                 PIC X(01) VALUE SPACE.
015600     88  FF-DRAINAGE VALUE HIGH-VALUE.
015700
015800 77  WS-AREA-RECS-READ            PIC 9(06).
015900 77  WS-CVALUE-RECS-READ          PIC 9(06).
016000 77  WS-DRAINAGE-RECS-READ        PIC 9(06).
016100 77  WS-AREAS-WRITTEN             PIC 9(06).
016200 77  WS-AREAS-REJECTED            PIC 9(06).
016300 77  WS-TABLE-OVERFLOW-COUNT      PIC 9(06).
016400
016700*    DRAINAGE AREA WORK TABLE -- ONE SLOT PER DISTINCT AREA-LABEL,
016800*    FILLED ACROSS THE THREE LOAD PASSES AND WRITTEN OUT IN
016900*    6000-WRITE-DRNAREA.  SIZED TO THE SHOP'S LARGEST SUBDIVISION
017000*    JOB -- SEE EEDR-0148 ABOVE.
017100 01  WS-AREA-TABLE-CONTROL.
017200     05  WS-AREA-TABLE-COUNT       PIC 9(03).
017300     05  WS-MAX-AREA-SLOTS         PIC 9(03) VALUE 50.
017400
017500 01  WS-AREA-TABLE.
017600     05  WS-AREA-ENTRY OCCURS 50 TIMES
017700                        INDEXED BY WS-AREA-IDX.
017800         10  WS-AE-AREA-LABEL      PIC X(08) VALUE SPACES.
017900         10  WS-AE-TOTAL-SQFT      PIC 9(08)V99 VALUE ZERO.
018000         10  WS-AE-IMPERV-SQFT     PIC 9(08)V99 VALUE ZERO.
018100         10  WS-AE-HAS-TOTAL-SW    PIC X(01) VALUE 'N'.
018200             88  WS-AE-HAS-TOTAL VALUE 'Y'.
018300         10  WS-AE-REJECTED-SW     PIC X(01) VALUE 'N'.
018400             88  WS-AE-IS-REJECTED VALUE 'Y'.
018500         10  WS-AE-WEIGHTED-C      PIC 9V9(03) VALUE ZERO.
018600         10  WS-AE-CVALUE-ERROR-SW PIC X(01) VALUE 'Y'.
018700             88  WS-AE-CVALUE-ERROR VALUE 'Y'.
018800         10  WS-AE-FLOW-LENGTH-FT  PIC 9(05)V9(02) VALUE ZERO.
018900         10  WS-AE-ELEV-CHANGE-FT  PIC 9(04)V9(02) VALUE ZERO.
019000         10  WS-AE-CN-VALUE        PIC 9(03) VALUE ZERO.
019100         10  WS-AE-MANNING-N       PIC 9V9(03) VALUE ZERO.
019200         10  WS-AE-FLOW-DEPTH-FT   PIC 9(02)V9(02) VALUE ZERO.
019300         10  WS-AE-TC-METHOD       PIC X(01) VALUE 'N'.
019400
019500 01  WS-SEARCH-FIELDS.
019600     05  WS-SEARCH-LABEL           PIC X(08).
019700     05  WS-SEARCH-FOUND-SW        PIC X(01).
019800         88  WS-SEARCH-FOUND VALUE 'Y'.
019900         88  WS-SEARCH-NOT-FOUND VALUE 'N'.
020000
020100 01  WS-DERIVED-FIELDS.
020200     05  WS-PERV-SQFT              PIC 9(08)V99.
020300     05  WS-IMPERV-PCT             PIC 9(03)V9.
020400
020500 01  WS-RUN-DATE-WORK.
020600     05  WS-RUN-DATE-CCYYMMDD      PIC 9(08) VALUE ZERO.
020700     05  WS-TODAY-YYMMDD           PIC 9(06) VALUE ZERO.
020800     05  WS-TODAY-YYMMDD-R1 REDEFINES WS-TODAY-YYMMDD.
020900         10  WS-TODAY-YY           PIC 9(02).
021000         10  WS-TODAY-MMDD         PIC 9(04).
021100     05  WS-TODAY-CENTURY          PIC 9(02) VALUE ZERO.
021200
021300******************************************************************
021400 PROCEDURE DIVISION.
021500
021600 MAIN-PROCEDURE.
021700     PERFORM 1000-INITIALIZE
021800     PERFORM 2000-LOAD-AREA-GEOMETRY THRU 2000-EXIT
021900         UNTIL FF-AREA
022000     PERFORM 3000-LOAD-CVALUES THRU 3000-EXIT
022100         UNTIL FF-CVALUE
022200     PERFORM 4000-LOAD-TC-INPUTS THRU 4000-EXIT
022300         UNTIL FF-DRAINAGE
022400     PERFORM 6000-WRITE-DRNAREA THRU 6000-EXIT
022500         VARYING WS-AREA-IDX FROM 1 BY 1
022600         UNTIL WS-AREA-IDX > WS-AREA-TABLE-COUNT
022700     PERFORM 8000-DISPLAY-TOTALS
022800     PERFORM 9000-TERMINATE
022900     .
023000
023100 1000-INITIALIZE.
023200     OPEN INPUT  AREA-FILE
023300     OPEN INPUT  CVALUE-FILE
023400     OPEN INPUT  DRAINAGE-FILE
023500     OPEN OUTPUT DRNAREA-FILE
023600     MOVE ZERO TO WS-AREA-RECS-READ
023700     MOVE ZERO TO WS-CVALUE-RECS-READ
023800     MOVE ZERO TO WS-DRAINAGE-RECS-READ
023900     MOVE ZERO TO WS-AREAS-WRITTEN
024000     MOVE ZERO TO WS-AREAS-REJECTED
024100     MOVE ZERO TO WS-TABLE-OVERFLOW-COUNT
024200     MOVE ZERO TO WS-AREA-TABLE-COUNT
024300     PERFORM 8100-STAMP-RUN-DATE
024400     .
024500
024600*-----------------------------------------------------------------
024700*    2000-LOAD-AREA-GEOMETRY -- READS AREA-FILE AND POSTS EACH
024800*    POLYGON'S SQFT INTO THE MATCHING TABLE SLOT, OPENING A NEW
024900*    SLOT WHEN THE AREA-LABEL HAS NOT BEEN SEEN YET.
025000*-----------------------------------------------------------------
025100 2000-LOAD-AREA-GEOMETRY.
025200     READ AREA-FILE
025300     IF FS-AREA = '00'
025400         ADD 1 TO WS-AREA-RECS-READ
025500         MOVE ARF-R1-POLY-ID TO WS-SEARCH-LABEL
025600         PERFORM 2900-FIND-OR-OPEN-SLOT
025700         IF ARF-POLY-IS-TOTAL
025800             MOVE 'Y' TO WS-AE-HAS-TOTAL-SW (WS-AREA-IDX)
025900             ADD ARF-AREA-SQFT TO WS-AE-TOTAL-SQFT (WS-AREA-IDX)
026000             IF ARF-POLY-IS-REJECTED
026100                 MOVE 'Y' TO WS-AE-REJECTED-SW (WS-AREA-IDX)
026200             END-IF
026300         ELSE
026400             IF ARF-POLY-IS-OK
026500                 ADD ARF-AREA-SQFT
026600                     TO WS-AE-IMPERV-SQFT (WS-AREA-IDX)
026700             END-IF
026800         END-IF
026900     ELSE
027000         IF FS-AREA NOT = '10'
027100             DISPLAY 'AREA-FILE READ ERROR, STATUS ' FS-AREA
027200         END-IF
027300         SET FF-AREA TO TRUE
027400     END-IF
027500     .
027600 2000-EXIT.
027700     EXIT.
027800
027900*-----------------------------------------------------------------
028000*    3000-LOAD-CVALUES -- MATCHES EACH CVALUE-FILE RESULT TO ITS
028100*    TABLE SLOT BY AREA-LABEL.  A LABEL NOT ALREADY OPENED BY THE
028200*    GEOMETRY PASS OPENS ITS OWN SLOT -- AN AREA CAN HAVE LAND-USE
028300*    DATA BEFORE ITS SURVEY IS DIGITIZED.
028400*-----------------------------------------------------------------
028500 3000-LOAD-CVALUES.
028600     READ CVALUE-FILE
028700     IF FS-CVALUE = '00'
028800         ADD 1 TO WS-CVALUE-RECS-READ
028900         MOVE CVF-R1-AREA-LABEL TO WS-SEARCH-LABEL
029000         PERFORM 2900-FIND-OR-OPEN-SLOT
029100         MOVE CVF-WEIGHTED-C TO WS-AE-WEIGHTED-C (WS-AREA-IDX)
029200         MOVE CVF-CVALUE-ERROR
029300             TO WS-AE-CVALUE-ERROR-SW (WS-AREA-IDX)
029400     ELSE
029500         IF FS-CVALUE NOT = '10'
029600             DISPLAY 'CVALUE-FILE READ ERROR, STATUS ' FS-CVALUE
029700         END-IF
029800         SET FF-CVALUE TO TRUE
029900     END-IF
030000     .
030100 3000-EXIT.
030200     EXIT.
030300
030400*-----------------------------------------------------------------
030500*    4000-LOAD-TC-INPUTS -- MATCHES EACH DRAINAGE-FILE ROW TO ITS
030600*    TABLE SLOT BY AREA-LABEL AND CARRIES THE RAW TC FIGURES
030650*    ACROSS.
030700*-----------------------------------------------------------------
030800 4000-LOAD-TC-INPUTS.
030900     READ DRAINAGE-FILE
031000     IF FS-DRAINAGE = '00'
031100         ADD 1 TO WS-DRAINAGE-RECS-READ
031200         MOVE DRG-R2-AREA-LABEL TO WS-SEARCH-LABEL
031300         PERFORM 2900-FIND-OR-OPEN-SLOT
031400         MOVE DRG-R1-FLOW-LENGTH-FT
031500             TO WS-AE-FLOW-LENGTH-FT (WS-AREA-IDX)
031600         MOVE DRG-R1-ELEV-CHANGE-FT
031700             TO WS-AE-ELEV-CHANGE-FT (WS-AREA-IDX)
031800         MOVE DRG-R1-CN-VALUE TO WS-AE-CN-VALUE (WS-AREA-IDX)
031900         MOVE DRG-R1-MANNING-N TO WS-AE-MANNING-N (WS-AREA-IDX)
032000         MOVE DRG-R1-FLOW-DEPTH-FT
032100             TO WS-AE-FLOW-DEPTH-FT (WS-AREA-IDX)
032200         MOVE DRG-TC-METHOD TO WS-AE-TC-METHOD (WS-AREA-IDX)
032300     ELSE
032400         IF FS-DRAINAGE NOT = '10'
032500             DISPLAY 'DRAINAGE-FILE READ ERROR, STATUS '
032600                      FS-DRAINAGE
032700         END-IF
032800         SET FF-DRAINAGE TO TRUE
032900     END-IF
033000     .
033100 4000-EXIT.
033200     EXIT.
033300
033400*-----------------------------------------------------------------
033500*    2900-FIND-OR-OPEN-SLOT -- LINEAR SCAN OF WS-AREA-TABLE FOR
033600*    WS-SEARCH-LABEL.  IF NOT FOUND AND ROOM REMAINS, A NEW SLOT
033650*    IS
033700*    OPENED AT THE END OF THE TABLE.  RETURNS THE MATCHING OR
033750*    NEWLY
033800*    OPENED SLOT IN WS-AREA-IDX.  SEE EEDR-0274, EEDR-0291 ABOVE.
033900*-----------------------------------------------------------------
034000 2900-FIND-OR-OPEN-SLOT.
034100     SET WS-SEARCH-NOT-FOUND TO TRUE
034200     PERFORM 2910-SCAN-AREA-ENTRY THRU 2910-EXIT
034300             VARYING WS-AREA-IDX FROM 1 BY 1
034400             UNTIL WS-AREA-IDX > WS-AREA-TABLE-COUNT
034500                OR WS-SEARCH-FOUND
034600     IF WS-SEARCH-NOT-FOUND
034700         IF WS-AREA-TABLE-COUNT < WS-MAX-AREA-SLOTS
034800             ADD 1 TO WS-AREA-TABLE-COUNT
034900             SET WS-AREA-IDX TO WS-AREA-TABLE-COUNT
035000             MOVE WS-SEARCH-LABEL
035100                 TO WS-AE-AREA-LABEL (WS-AREA-IDX)
035200         ELSE
035300             ADD 1 TO WS-TABLE-OVERFLOW-COUNT
035400             SET WS-AREA-IDX TO WS-AREA-TABLE-COUNT
035500         END-IF
035600     END-IF
035700     .
035800
035900 2910-SCAN-AREA-ENTRY.
036000     IF WS-AE-AREA-LABEL (WS-AREA-IDX) = WS-SEARCH-LABEL
036100         SET WS-SEARCH-FOUND TO TRUE
036200     END-IF
036300     .
036400 2910-EXIT.
036500     EXIT.
036600
036700*-----------------------------------------------------------------
036800*    6000-WRITE-DRNAREA -- WALKS THE COMPLETED TABLE AND WRITES
036900*    ONE DRN-AREA-RECORD PER SLOT, COMPUTING THE DERIVED PERVIOUS
037000*    SQFT AND IMPERVIOUS PERCENT PER EEDR-0109'S ORIGINAL RULE.
037100*-----------------------------------------------------------------
037200 6000-WRITE-DRNAREA.
037300     MOVE WS-AE-AREA-LABEL (WS-AREA-IDX)    TO DRN-AREA-LABEL
037400     MOVE WS-RUN-DATE-CCYYMMDD              TO DRN-RUN-DATE
037500     MOVE WS-AE-TOTAL-SQFT (WS-AREA-IDX)    TO DRN-TOTAL-SQFT
037600     COMPUTE DRN-TOTAL-ACRES ROUNDED =
037700             WS-AE-TOTAL-SQFT (WS-AREA-IDX) / 43560
037800     MOVE WS-AE-IMPERV-SQFT (WS-AREA-IDX)   TO DRN-IMPERV-SQFT
037900     IF WS-AE-TOTAL-SQFT (WS-AREA-IDX)
038000             > WS-AE-IMPERV-SQFT (WS-AREA-IDX)
038100         COMPUTE WS-PERV-SQFT =
038200                 WS-AE-TOTAL-SQFT (WS-AREA-IDX)
038300                 - WS-AE-IMPERV-SQFT (WS-AREA-IDX)
038400     ELSE
038500         MOVE ZERO TO WS-PERV-SQFT
038600     END-IF
038700     MOVE WS-PERV-SQFT TO DRN-PERV-SQFT
038800     IF WS-AE-TOTAL-SQFT (WS-AREA-IDX) > ZERO
038900         COMPUTE WS-IMPERV-PCT ROUNDED =
039000                 WS-AE-IMPERV-SQFT (WS-AREA-IDX)
039100                 / WS-AE-TOTAL-SQFT (WS-AREA-IDX) * 100
039200     ELSE
039300         MOVE ZERO TO WS-IMPERV-PCT
039400     END-IF
039500     MOVE WS-IMPERV-PCT                     TO DRN-IMPERV-PCT
039600     MOVE WS-AE-WEIGHTED-C (WS-AREA-IDX)    TO DRN-WEIGHTED-C
039700     MOVE WS-AE-FLOW-LENGTH-FT (WS-AREA-IDX)
039800                                             TO DRN-FLOW-LENGTH-FT
039900     MOVE WS-AE-ELEV-CHANGE-FT (WS-AREA-IDX)
040000                                             TO DRN-ELEV-CHANGE-FT
040100     MOVE WS-AE-CN-VALUE (WS-AREA-IDX)      TO DRN-CN-VALUE
040200     MOVE WS-AE-MANNING-N (WS-AREA-IDX)     TO DRN-MANNING-N
040300     MOVE WS-AE-FLOW-DEPTH-FT (WS-AREA-IDX) TO DRN-FLOW-DEPTH-FT
040400     MOVE WS-AE-TC-METHOD (WS-AREA-IDX)     TO DRN-TC-METHOD
040500     MOVE WS-AE-REJECTED-SW (WS-AREA-IDX)   TO DRN-AREA-REJECTED
040600     MOVE WS-AE-CVALUE-ERROR-SW (WS-AREA-IDX)
040700                                             TO DRN-CVALUE-ERROR
040800     MOVE ZERO TO DRN-VERTEX-COUNT
040910*    EEDR-0311 -- PARISH STANDARD POST-DEVELOPMENT DISCHARGE
040920*    TARGET, 85 PERCENT OF PRE-DEVELOPMENT PEAK FLOW, PER THE
040930*    REVISED DRAINAGE DESIGN MANUAL, SECTION 3A.
040940     MOVE 85.0 TO DRN-DETENTION-TARGET-PCT
041000     WRITE DRN-AREA-RECORD
041100     ADD 1 TO WS-AREAS-WRITTEN
041200     IF WS-AE-IS-REJECTED (WS-AREA-IDX)
041300         ADD 1 TO WS-AREAS-REJECTED
041400     END-IF
041500     .
041600 6000-EXIT.
041700     EXIT.
041800
041900*-----------------------------------------------------------------
042000*    8100-STAMP-RUN-DATE -- SHOP'S COMPILER CARRIES NO INTRINSIC
042100*    DATE FUNCTION.  ACCEPT FROM DATE YYMMDD AND WINDOW THE
042150*    CENTURY
042200*    80/99 = 19, 00/79 = 20, PER THE Y2K REVIEW (EEDR-0233 ABOVE).
042300*-----------------------------------------------------------------
042400 8100-STAMP-RUN-DATE.
042500     ACCEPT WS-TODAY-YYMMDD FROM DATE
042600     IF WS-TODAY-YY < 80
042700         MOVE 20 TO WS-TODAY-CENTURY
042800     ELSE
042900         MOVE 19 TO WS-TODAY-CENTURY
043000     END-IF
043100     COMPUTE WS-RUN-DATE-CCYYMMDD =
043200             (WS-TODAY-CENTURY * 1000000)
043300             + (WS-TODAY-YY * 10000)
043400             + WS-TODAY-MMDD
043500     .
043600
043700 8000-DISPLAY-TOTALS.
043800     DISPLAY 'AREA-FILE RECORDS READ..... ' WS-AREA-RECS-READ
043900     DISPLAY 'CVALUE-FILE RECORDS READ... ' WS-CVALUE-RECS-READ
044000     DISPLAY 'DRAINAGE-FILE RECORDS READ. ' WS-DRAINAGE-RECS-READ
044100     DISPLAY 'DRAINAGE AREAS WRITTEN..... ' WS-AREAS-WRITTEN
044200     DISPLAY 'AREAS WITH REJECTED POLYGON  ' WS-AREAS-REJECTED
044300     DISPLAY 'AREA TABLE OVERFLOWS....... '
044400              WS-TABLE-OVERFLOW-COUNT
044500     .
044600
044700 9000-TERMINATE.
044800     CLOSE AREA-FILE CVALUE-FILE DRAINAGE-FILE DRNAREA-FILE
044900     .
045000
045100 FIN-PGM.
045200     STOP RUN.
