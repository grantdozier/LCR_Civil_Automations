000100******************************************************************
000200* PROGRAM:   3-WEIGHTED-C
000300* TITLE:     AREA-WEIGHTED RUNOFF COEFFICIENT
000400* AUTHOR:    R. J. THIBODEAUX
000500* INSTALLATION: EVANGELINE ENGINEERING & DRAINAGE RECORDS -- DP
000600* DATE-WRITTEN:  25/02/1994
000700* DATE-COMPILED:
000800* SECURITY:  UNCLASSIFIED -- INTERNAL ENGINEERING USE ONLY
000900*-----------------------------------------------------------------
001000* PURPOSE:   READS THE LAND-USE AREA DECK, GROUPED BY AREA-LABEL,
001100*            LOOKS UP EACH LAND-USE KEY IN THE STANDARD RUNOFF
001200*            C-VALUE TABLE, AND COMPUTES THE AREA-WEIGHTED
001300*            RUNOFF COEFFICIENT SUM(CI*AI)/SUM(AI) FOR EACH
001400*            DRAINAGE AREA.  AN UNKNOWN LAND-USE KEY FLAGS THE
001500*            WHOLE AREA IN ERROR -- ITS WEIGHTED C IS WRITTEN AS
001600*            ZERO SO PHASE4-DRAINAGE-BUILD CAN STILL JOIN ON THE
001700*            AREA-LABEL BUT WILL SEE THE ERROR SWITCH SET.
001800*-----------------------------------------------------------------
001900*    MAINT LOG
002000*    25/02/1994  RJT  EEDR-0107  ORIGINAL PROGRAM, TABLE SEARCH
002100*                                ADAPTED FROM THE REGIONAL
002200*                                ROLL-UP DECK
002300*    19/09/1996  RJT  EEDR-0161  ADDED GRASS-MODERATE AND
002400*                                GRASS-STEEP ROWS TO THE C TABLE
002500*    14/01/1999  LMB  EEDR-0233  Y2K REVIEW -- NO DATE FIELDS ON
002600*                                THIS DECK, NO CHANGE REQUIRED
002700*    02/04/2000  LMB  EEDR-0241  SUM(AI) = 0 NOW TREATED AS AN
002800*                                ERROR AREA RATHER THAN A ZERO
002900*                                DIVIDE ABEND
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.     3-WEIGHTED-C.
003300 AUTHOR.         R. J. THIBODEAUX.
003400 INSTALLATION.   EVANGELINE ENGINEERING AND DRAINAGE RECORDS.
003500 DATE-WRITTEN.   25/02/1994.
003600 DATE-COMPILED.
003700 SECURITY.       UNCLASSIFIED -- INTERNAL ENGINEERING USE ONLY.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     SELECT  LANDUSE-FILE ASSIGN TO LANDUSE-FILE
004800             ORGANIZATION LINE SEQUENTIAL
004900             FILE STATUS IS FS-LANDUSE.
005000
005100     SELECT  CVALUE-FILE  ASSIGN TO CVALUE-FILE
005200             ORGANIZATION LINE SEQUENTIAL
005300             FILE STATUS IS FS-CVALUE.
005400
005500******************************************************************
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 FD  LANDUSE-FILE.
006000 01  LUS-LANDUSE-RECORD.
006100     05  LUS-AREA-LABEL           PIC X(08).
006200     05  LUS-LAND-USE             PIC X(16).
006300     05  LUS-AREA-SQFT-X          PIC X(10).
006400     05  FILLER                   PIC X(06).
006500
006600*    NUMERIC VIEW OF THE AREA FIGURE, USED ONCE THE RECORD HAS
006700*    BEEN ROUTED TO 2200-ACCUMULATE-AREA.
006800 01  LUS-LANDUSE-RECORD-R1 REDEFINES LUS-LANDUSE-RECORD.
006900     05  FILLER                   PIC X(24).
007000     05  LUS-R1-AREA-SQFT         PIC 9(08)V99.
007100     05  FILLER                   PIC X(06).
007200
007300*    KEY-ONLY VIEW USED BY THE CONTROL-BREAK COMPARE IN
007400*    2000-PROCESS-LANDUSE.
007500 01  LUS-LANDUSE-RECORD-R2 REDEFINES LUS-LANDUSE-RECORD.
007600     05  LUS-R2-AREA-LABEL        PIC X(08).
007700     05  FILLER                   PIC X(32).
007800
007900 FD  CVALUE-FILE.
008000 01  CVF-CVALUE-RESULT-RECORD.
008100     05  CVF-AREA-LABEL           PIC X(08).
008200     05  CVF-WEIGHTED-C           PIC 9V9(03).
008300     05  CVF-TOTAL-AREA-SQFT      PIC 9(08)V99.
008400     05  CVF-CVALUE-ERROR         PIC X(01).
008500         88  CVF-CVALUE-IS-ERROR VALUE 'Y'.
008600         88  CVF-CVALUE-IS-OK VALUE 'N'.
008700     05  FILLER                   PIC X(20).
008800
008900*    KEY-ONLY VIEW USED WHEN AN ERROR AREA IS TRACED TO THE
009000*    OPERATOR CONSOLE.
009100 01  CVF-CVALUE-RESULT-RECORD-R1
009110     REDEFINES CVF-CVALUE-RESULT-RECORD.
009200     05  CVF-R1-AREA-LABEL        PIC X(08).
009300     05  FILLER                   PIC X(35).
009400
009500 WORKING-STORAGE SECTION.
009600
009700 77  FS-LANDUSE                   PIC 9(02).
009800 77  FS-CVALUE                    PIC 9(02).
009900
010000 77  FIN-ENREG                    PIC X(01) VALUE SPACE.
010100     88  FF VALUE HIGH-VALUE.
010200
010300 77  WS-RECORDS-READ              PIC 9(06).
010400 77  WS-AREAS-WRITTEN             PIC 9(06).
010500 77  WS-AREAS-ERROR               PIC 9(06).
010600
010900 01  WS-AREA-ACCUM.
011000     05  WS-CURRENT-AREA-LABEL    PIC X(08) VALUE SPACES.
011100     05  WS-SUM-C-TIMES-A         PIC 9(11)V9(03).
011200     05  WS-SUM-AREA              PIC 9(08)V99.
011300     05  WS-AREA-ERROR-SW         PIC X(01) VALUE 'N'.
011400         88  WS-AREA-IS-OK VALUE 'N'.
011500         88  WS-AREA-HAS-ERROR VALUE 'Y'.
011600
011700 01  WS-CVALUE-LOOKUP.
011800     05  WS-FOUND-CVALUE          PIC 9V9(03).
011900     05  WS-CVALUE-FOUND-SW       PIC X(01) VALUE 'N'.
012000         88  WS-CVALUE-FOUND VALUE 'Y'.
012100         88  WS-CVALUE-NOT-FOUND VALUE 'N'.
012200
012300*    STANDARD RUNOFF C-VALUE TABLE -- SEE DRAINAGE DESIGN
012400*    MANUAL TABLE 4-2.  LOADED AT 1100-LOAD-CVALUE-TABLE.
012500 01  WS-CTABLE.
012600     05  WS-CTABLE-ENTRY OCCURS 11 TIMES
012700                         INDEXED BY WS-CTABLE-IDX.
012800         10  WS-CTABLE-KEY        PIC X(16).
012900         10  WS-CTABLE-CVALUE     PIC 9V9(03).
013000
013100 PROCEDURE DIVISION.
013200
013300 MAIN-PROCEDURE.
013400     PERFORM 1000-INITIALIZE
013500     PERFORM 2000-PROCESS-LANDUSE THRU 2000-EXIT
013600         UNTIL FF
013700     PERFORM 8000-DISPLAY-TOTALS
013800     PERFORM 9000-TERMINATE
013900     .
014000
014100 1000-INITIALIZE.
014200     OPEN INPUT  LANDUSE-FILE
014300     OPEN OUTPUT CVALUE-FILE
014400     PERFORM 1100-LOAD-CVALUE-TABLE
014500     MOVE ZERO TO WS-RECORDS-READ
014600     MOVE ZERO TO WS-AREAS-WRITTEN
014700     MOVE ZERO TO WS-AREAS-ERROR
014800     MOVE SPACES TO WS-CURRENT-AREA-LABEL
014900     MOVE ZERO TO WS-SUM-C-TIMES-A
015000     MOVE ZERO TO WS-SUM-AREA
015100     SET WS-AREA-IS-OK TO TRUE
015200     .
015300
015400 1100-LOAD-CVALUE-TABLE.
015500     MOVE 'PAVEMENT'       TO WS-CTABLE-KEY (1)
015600     MOVE.900             TO WS-CTABLE-CVALUE (1)
015700     MOVE 'CONCRETE'       TO WS-CTABLE-KEY (2)
015800     MOVE.900             TO WS-CTABLE-CVALUE (2)
015900     MOVE 'ASPHALT'        TO WS-CTABLE-KEY (3)
016000     MOVE.900             TO WS-CTABLE-CVALUE (3)
016100     MOVE 'ROOF'           TO WS-CTABLE-KEY (4)
016200     MOVE.850             TO WS-CTABLE-CVALUE (4)
016300     MOVE 'SIDEWALK'       TO WS-CTABLE-KEY (5)
016400     MOVE.850             TO WS-CTABLE-CVALUE (5)
016500     MOVE 'GRASS-FLAT'     TO WS-CTABLE-KEY (6)
016600     MOVE.100             TO WS-CTABLE-CVALUE (6)
016700     MOVE 'GRASS-MODERATE' TO WS-CTABLE-KEY (7)
016800     MOVE.150             TO WS-CTABLE-CVALUE (7)
016900     MOVE 'GRASS-STEEP'    TO WS-CTABLE-KEY (8)
017000     MOVE.200             TO WS-CTABLE-CVALUE (8)
017100     MOVE 'TURF'           TO WS-CTABLE-KEY (9)
017200     MOVE.150             TO WS-CTABLE-CVALUE (9)
017300     MOVE 'GRAVEL'         TO WS-CTABLE-KEY (10)
017400     MOVE.500             TO WS-CTABLE-CVALUE (10)
017500     MOVE 'DIRT'           TO WS-CTABLE-KEY (11)
017600     MOVE.300             TO WS-CTABLE-CVALUE (11)
017700     .
017800
017900 2000-PROCESS-LANDUSE.
018000     READ LANDUSE-FILE
018100     IF FS-LANDUSE = '00'
018200         ADD 1 TO WS-RECORDS-READ
018300         IF WS-CURRENT-AREA-LABEL = LUS-R2-AREA-LABEL
018400            OR WS-CURRENT-AREA-LABEL = SPACES
018500             PERFORM 2100-LOOKUP-CVALUE THRU 2100-EXIT
018600             PERFORM 2200-ACCUMULATE-AREA
018700         ELSE
018800             PERFORM 2400-COMPUTE-WEIGHTED-C THRU 2400-EXIT
018900             PERFORM 2100-LOOKUP-CVALUE THRU 2100-EXIT
019000             PERFORM 2200-ACCUMULATE-AREA
019100         END-IF
019200     ELSE
019300         IF FS-LANDUSE = '10'
019400             PERFORM 2400-COMPUTE-WEIGHTED-C THRU 2400-EXIT
019500         ELSE
019600             DISPLAY 'LANDUSE-FILE READ ERROR, STATUS '
019700                      FS-LANDUSE
019800         END-IF
019900         SET FF TO TRUE
020000     END-IF
020100     .
020200 2000-EXIT.
020300     EXIT.
020400
020500 2100-LOOKUP-CVALUE.
020600     SET WS-CVALUE-NOT-FOUND TO TRUE
020700     MOVE ZERO TO WS-FOUND-CVALUE
020800     PERFORM 2110-SCAN-CVALUE-ENTRY THRU 2110-EXIT
020900             VARYING WS-CTABLE-IDX FROM 1 BY 1
021000             UNTIL WS-CTABLE-IDX > 11
021100                OR WS-CVALUE-FOUND
021200     .
021300 2100-EXIT.
021400     EXIT.
021500
021600 2110-SCAN-CVALUE-ENTRY.
021700     IF WS-CTABLE-KEY (WS-CTABLE-IDX) = LUS-LAND-USE
021800         MOVE WS-CTABLE-CVALUE (WS-CTABLE-IDX) TO WS-FOUND-CVALUE
021900         SET WS-CVALUE-FOUND TO TRUE
022000     END-IF
022100     .
022200 2110-EXIT.
022300     EXIT.
022400
022500 2200-ACCUMULATE-AREA.
022600     MOVE LUS-R2-AREA-LABEL TO WS-CURRENT-AREA-LABEL
022700     IF WS-CVALUE-FOUND
022800         COMPUTE WS-SUM-C-TIMES-A ROUNDED =
022900                 WS-SUM-C-TIMES-A +
023000                 (WS-FOUND-CVALUE * LUS-R1-AREA-SQFT)
023100         ADD LUS-R1-AREA-SQFT TO WS-SUM-AREA
023200     ELSE
023300         SET WS-AREA-HAS-ERROR TO TRUE
023400         DISPLAY 'UNKNOWN LAND-USE KEY -- ' LUS-LAND-USE
023500                  ' IN AREA ' LUS-R2-AREA-LABEL
023600     END-IF
023700     .
023800
023900 2400-COMPUTE-WEIGHTED-C.
024000     MOVE WS-CURRENT-AREA-LABEL TO CVF-AREA-LABEL
024100     MOVE WS-SUM-AREA           TO CVF-TOTAL-AREA-SQFT
024200     IF WS-SUM-AREA > ZERO AND WS-AREA-IS-OK
024300         COMPUTE CVF-WEIGHTED-C ROUNDED =
024400                 WS-SUM-C-TIMES-A / WS-SUM-AREA
024500         SET CVF-CVALUE-IS-OK TO TRUE
024600         ADD 1 TO WS-AREAS-WRITTEN
024700     ELSE
024800         MOVE ZERO TO CVF-WEIGHTED-C
024900         SET CVF-CVALUE-IS-ERROR TO TRUE
025000         ADD 1 TO WS-AREAS-ERROR
025100     END-IF
025200     WRITE CVF-CVALUE-RESULT-RECORD
025300     MOVE SPACES TO WS-CURRENT-AREA-LABEL
025400     MOVE ZERO TO WS-SUM-C-TIMES-A
025500     MOVE ZERO TO WS-SUM-AREA
025600     SET WS-AREA-IS-OK TO TRUE
025700     .
025800 2400-EXIT.
025900     EXIT.
026000
026100 8000-DISPLAY-TOTALS.
026200     DISPLAY 'LAND-USE RECORDS READ... ' WS-RECORDS-READ
026300     DISPLAY 'AREAS WRITTEN........... ' WS-AREAS-WRITTEN
026400     DISPLAY 'AREAS IN ERROR........... ' WS-AREAS-ERROR
026500     .
026600
026700 9000-TERMINATE.
026800     CLOSE LANDUSE-FILE CVALUE-FILE
026900     .
027000
027100 FIN-PGM.
027200     STOP RUN.
