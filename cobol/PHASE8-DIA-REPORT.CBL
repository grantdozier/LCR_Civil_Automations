000100******************************************************************
000200* PROGRAM:   8-DIA-REPORT
000300* TITLE:     DRAINAGE IMPACT ANALYSIS REPORT BUILDER
000400* AUTHOR:    L. M. BOUDREAUX
000500* INSTALLATION: EVANGELINE ENGINEERING AND DRAINAGE RECORDS
000600* DATE-WRITTEN:  02/09/1997
000700* DATE-COMPILED:
000800* SECURITY:  UNCLASSIFIED -- INTERNAL ENGINEERING USE ONLY
000900*-----------------------------------------------------------------
001000* PURPOSE:   PRINTS THE DRAINAGE IMPACT ANALYSIS REPORT FROM THE
001100*            DRAINAGE AREA MASTER AND THE RATIONAL METHOD FLOW
001200*            RESULTS WRITTEN BY PHASE5-DIA-DRIVER -- COVER BLOCK,
001300*            DRAINAGE AREA SUMMARY TABLE, ONE EXHIBIT (3A-3D) PER
001400*            STORM EVENT WITH A RATIONAL METHOD TABLE AND
001500*            SUBTOTAL Q, A GRAND TOTAL Q ACROSS ALL STORMS, AND A
001600*            CLOSING CONCLUSIONS SECTION.  REPLACES THE WORD-
001700*            PROCESSOR REPORT FORMERLY TYPED UP BY HAND FROM THE
001800*            ENGINEER'S WORKSHEETS.
001900*-----------------------------------------------------------------
002000*    MAINT LOG
002100*    02/09/1997  LMB  EEDR-0204  ORIGINAL PROGRAM
002200*    19/03/1998  LMB  EEDR-0211  ADDED IMPERVIOUS/PERVIOUS ACREAGE
002300*                                COLUMNS TO THE AREA SUMMARY
002400*                                TABLE, ENGINEERING REQUESTED
002500*                                PER-AREA SPLIT
002600*    14/01/1999  LMB  EEDR-0233  Y2K REVIEW -- RUN DATE STAMP NOW
002700*                                CENTURY-WINDOWED, SEE 8100 BELOW
002800*    11/07/2002  CSO  EEDR-0272  ADDED GRAND-TOTAL-Q LINE AFTER
002900*                                THE LAST EXHIBIT -- REVIEWERS
003000*                                WERE ADDING THE FOUR SUBTOTALS
003100*                                BY HAND
003200*    23/04/2005  RJT  EEDR-0293  CONCLUSIONS TEXT REVISED TO
003300*                                MATCH THE CURRENT DRAINAGE
003400*                                DESIGN MANUAL BOILERPLATE
003500*                                LANGUAGE
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.     8-DIA-REPORT.
003900 AUTHOR.         L. M. BOUDREAUX.
004000 INSTALLATION.   EVANGELINE ENGINEERING AND DRAINAGE RECORDS.
004100 DATE-WRITTEN.   02/09/1997.
004200 DATE-COMPILED.
004300 SECURITY.       UNCLASSIFIED -- INTERNAL ENGINEERING USE ONLY.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT  DRNAREA-FILE ASSIGN TO DRNAREA-FILE
005400             ORGANIZATION LINE SEQUENTIAL
005500             FILE STATUS IS FS-DRNAREA.
005600
005700     SELECT  RESULT-FILE  ASSIGN TO RESULT-FILE
005800             ORGANIZATION LINE SEQUENTIAL
005900             FILE STATUS IS FS-RESULT.
006000
006100     SELECT  REPORT-FILE  ASSIGN TO REPORT-FILE
006200             ORGANIZATION LINE SEQUENTIAL
006300             FILE STATUS IS FS-REPORT.
006400
006500******************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  DRNAREA-FILE.
007000 COPY DRNAREA.
007100
007200 FD  RESULT-FILE.
007300 COPY FLOWRES.
007400
007500 FD  REPORT-FILE.
007600 01  RPT-REPORT-LINE                 PIC X(132).
007700
007800******************************************************************
007900 WORKING-STORAGE SECTION.
008000
008100 77  FS-DRNAREA                      PIC 9(02).
008200 77  FS-RESULT                       PIC 9(02).
008300 77  FS-REPORT                       PIC 9(02).
008400
008500 77  FIN-DRNAREA                     PIC X(01) VALUE SPACE.
008600     88  FF-DRNAREA VALUE HIGH-VALUE.
008700 77  FIN-RESULT                      PIC X(01) VALUE SPACE.
008800     88  FF-RESULT VALUE HIGH-VALUE.
008900
009000 77  WS-AREAS-READ                   PIC 9(06).
009100 77  WS-RESULTS-READ                 PIC 9(06).
009200 77  WS-LINES-WRITTEN                PIC 9(06).
009500
009600 01  WS-ACCUMULATORS.
009700     05  WS-GRAND-TOTAL-ACRES          PIC 9(06)V9(04).
009800     05  WS-STORM-TOTAL-Q              PIC 9(07)V9(03).
009900     05  WS-GRAND-TOTAL-Q              PIC 9(07)V9(03).
010000
010100*    ALTERNATE VIEW OF THE Q ACCUMULATORS USED BY 4400 AND 4900
010200*    WHEN ROUTING A STORM/GRAND FLOW PAIR TO THE CONSOLE TRACE
010300*    WITHOUT A SEPARATE SET OF MOVES.
010400 01  WS-ACCUMULATORS-R1 REDEFINES WS-ACCUMULATORS.
010500     05  FILLER                        PIC 9(06)V9(04).
010600     05  WS-R1-STORM-TOTAL-Q           PIC 9(07)V9(03).
010700     05  WS-R1-GRAND-TOTAL-Q           PIC 9(07)V9(03).
010800
010900 01  WS-AREA-WORK.
011000     05  WS-AREA-IMPERV-ACRES          PIC 9(04)V9(04).
011100     05  WS-AREA-PERV-ACRES            PIC 9(04)V9(04).
011200
011300 77  WS-CURRENT-STORM-EVENT            PIC X(08) VALUE SPACES.
011400
011500*    RUN DATE -- SHOP'S COMPILER CARRIES NO INTRINSIC DATE
011600*    FUNCTION.  ACCEPT FROM DATE YYMMDD AND WINDOW THE CENTURY
011700*    80/99 = 19, 00/79 = 20, PER THE Y2K REVIEW (EEDR-0233 ABOVE).
011800 01  WS-DATE-WORK.
011900     05  WS-TODAY-YYMMDD                PIC 9(06) VALUE ZERO.
012000     05  WS-TODAY-YYMMDD-R1 REDEFINES WS-TODAY-YYMMDD.
012100         10  WS-TODAY-YY               PIC 9(02).
012200         10  WS-TODAY-MMDD             PIC 9(04).
012300     05  WS-TODAY-CENTURY               PIC 9(02) VALUE ZERO.
012400     05  WS-RUN-DATE-CCYYMMDD           PIC 9(08) VALUE ZERO.
012500
012600*    PROJECT COVER DATA -- THIS RUN'S DEMONSTRATION JOB, PER THE
012700*    ESTIMATING DEPARTMENT SAMPLE JOB CARD.
012800 01  WS-PROJECT-HEADER.
012900     05  WS-PROJECT-NAME               PIC X(40) VALUE
013000            'LAFAYETTE CITY CENTER REDEVELOPMENT'.
013100     05  WS-PROJECT-NUMBER             PIC X(12) VALUE
013200            'EEDR-1042'.
013300     05  WS-CLIENT-NAME                PIC X(30) VALUE
013400            'CITY OF LAFAYETTE PUBLIC WORKS'.
013500     05  WS-PROJECT-LOCATION           PIC X(40) VALUE
013600            'LAFAYETTE PARISH, LOUISIANA'.
013700
013800*    STORM EVENT / EXHIBIT CROSS-REFERENCE -- TIES THE FOUR
013900*    STANDARD DESIGN STORMS TO THEIR EXHIBIT LETTER AND RETURN
014000*    PERIOD PER THE DRAINAGE DESIGN MANUAL.
014100 01  WS-EXHIBIT-TABLE.
014200     05  WS-EXH-ENTRY OCCURS 4 TIMES
014300                       INDEXED BY WS-EXH-IDX.
014400         10  WS-EXH-STORM-EVENT        PIC X(08).
014500         10  WS-EXH-ID                 PIC X(02).
014600         10  WS-EXH-RETURN-YR          PIC 9(03).
014700
014800*    KEY-ONLY VIEW OF THE EXHIBIT TABLE USED BY THE LOOKUP IN
014900*    4100-LOOKUP-EXHIBIT.
015000 01  WS-EXHIBIT-TABLE-R1 REDEFINES WS-EXHIBIT-TABLE.
015100     05  WS-R1-EXH-ENTRY OCCURS 4 TIMES
015200                         INDEXED BY WS-EXH-R1-IDX.
015300         10  WS-R1-EXH-STORM-EVENT     PIC X(08).
015400         10  FILLER                    PIC X(05).
015500
015600 01  WS-CURRENT-EXHIBIT.
015700     05  WS-CUR-EXH-ID                 PIC X(02).
015800     05  WS-CUR-EXH-RETURN-YR          PIC 9(03).
015900
016000******************************************************************
016100* REPORT PRINT LINES -- EACH GROUP IS MOVED TO THE 132-BYTE
016200* RPT-REPORT-LINE BEFORE WRITE, RELYING ON THE SPACE-FILL A MOVE
016300* OF A SHORTER GROUP TO A LONGER ONE ALWAYS GIVES.
016400******************************************************************
016500 01  WS-REPORT-LINES.
016600
016700     05  RPT-BLANK-LINE                PIC X(01) VALUE SPACE.
016800
016900     05  RPT-TITLE-LINE.
017000         10  FILLER                    PIC X(10) VALUE
017100                'PROJECT : '.
017200         10  RTL-PROJECT-NAME          PIC X(40).
017300
017400     05  RPT-SUBTITLE-LINE.
017500         10  FILLER                    PIC X(10) VALUE
017600                'NO.     : '.
017700         10  RSL-PROJECT-NUMBER        PIC X(12).
017800         10  FILLER                    PIC X(05) VALUE SPACES.
017900         10  FILLER                    PIC X(10) VALUE
018000                'CLIENT  : '.
018100         10  RSL-CLIENT-NAME           PIC X(30).
018200
018300     05  RPT-LOCDATE-LINE.
018400         10  FILLER                    PIC X(10) VALUE
018500                'LOCATION: '.
018600         10  RLL-PROJECT-LOCATION      PIC X(40).
018700         10  FILLER                    PIC X(05) VALUE SPACES.
018800         10  FILLER                    PIC X(06) VALUE
018900                'DATE: '.
019000         10  RLL-RUN-DATE              PIC 9(08).
019100
019200     05  RPT-RULE-LINE-52.
019300         10  FILLER                    PIC X(52) VALUE ALL '-'.
019400
019500     05  RPT-AREA-HEADING.
019600         10  FILLER                    PIC X VALUE '|'.
019700         10  FILLER                    PIC X(08) VALUE 'AREA    '.
019800         10  FILLER                    PIC X VALUE '|'.
019900         10  FILLER                    PIC X(09) VALUE
020000                'TOTAL AC '.
020100         10  FILLER                    PIC X VALUE '|'.
020200         10  FILLER                    PIC X(09) VALUE
020300                'IMPRV AC '.
020400         10  FILLER                    PIC X VALUE '|'.
020500         10  FILLER                    PIC X(09) VALUE
020600                'PERV AC  '.
020700         10  FILLER                    PIC X VALUE '|'.
020800         10  FILLER                    PIC X(05) VALUE 'IMP% '.
020900         10  FILLER                    PIC X VALUE '|'.
021000         10  FILLER                    PIC X(05) VALUE 'WTD-C'.
021100         10  FILLER                    PIC X VALUE '|'.
021200
021300     05  RPT-AREA-DETAIL.
021400         10  FILLER                    PIC X VALUE '|'.
021500         10  RAD-AREA-LABEL            PIC X(08).
021600         10  FILLER                    PIC X VALUE '|'.
021700         10  RAD-TOTAL-ACRES           PIC ZZZ9.9999.
021800         10  FILLER                    PIC X VALUE '|'.
021900         10  RAD-IMPERV-ACRES          PIC ZZZ9.9999.
022000         10  FILLER                    PIC X VALUE '|'.
022100         10  RAD-PERV-ACRES            PIC ZZZ9.9999.
022200         10  FILLER                    PIC X VALUE '|'.
022300         10  RAD-IMPERV-PCT            PIC ZZ9.9.
022400         10  FILLER                    PIC X VALUE '|'.
022500         10  RAD-WEIGHTED-C            PIC Z.999.
022600         10  FILLER                    PIC X VALUE '|'.
022700
022800     05  RPT-AREA-TOTAL-LINE.
022900         10  FILLER                    PIC X(17) VALUE
023000                'TOTAL ACREAGE.. '.
023100         10  RAT-TOTAL-ACRES           PIC Z(05)9.9999.
023200
023300     05  RPT-EXHIBIT-TITLE.
023400         10  FILLER                    PIC X(09) VALUE
023500                'EXHIBIT  '.
023600         10  RET-EXHIBIT-ID            PIC X(02).
023700         10  FILLER                    PIC X(05) VALUE
023800                ' -- '.
023900         10  RET-RETURN-YR             PIC ZZ9.
024000         10  FILLER                    PIC X(20) VALUE
024100                '-YEAR STORM EVENT'.
024200
024300     05  RPT-EXHIBIT-HEADING.
024400         10  FILLER                    PIC X VALUE '|'.
024500         10  FILLER                    PIC X(08) VALUE 'AREA    '.
024600         10  FILLER                    PIC X VALUE '|'.
024700         10  FILLER                    PIC X(06) VALUE 'C     '.
024800         10  FILLER                    PIC X VALUE '|'.
024900         10  FILLER                    PIC X(08) VALUE 'TC(MIN) '.
025000         10  FILLER                    PIC X VALUE '|'.
025100         10  FILLER                    PIC X(09) VALUE
025200                'I(IN/HR) '.
025300         10  FILLER                    PIC X VALUE '|'.
025400         10  FILLER                    PIC X(07) VALUE 'A(AC)  '.
025500         10  FILLER                    PIC X VALUE '|'.
025600         10  FILLER                    PIC X(09) VALUE
025700                'Q(CFS)   '.
025800         10  FILLER                    PIC X VALUE '|'.
025900
026000     05  RPT-EXHIBIT-DETAIL.
026100         10  FILLER                    PIC X VALUE '|'.
026200         10  RED-AREA-LABEL            PIC X(08).
026300         10  FILLER                    PIC X VALUE '|'.
026400         10  RED-C-VALUE               PIC Z.999.
026500         10  FILLER                    PIC X(02) VALUE SPACES.
026600         10  FILLER                    PIC X VALUE '|'.
026700         10  RED-TC-MINUTES            PIC ZZ9.99.
026800         10  FILLER                    PIC X VALUE '|'.
026900         10  RED-I-VALUE               PIC Z9.9999.
027000         10  FILLER                    PIC X(02) VALUE SPACES.
027100         10  FILLER                    PIC X VALUE '|'.
027200         10  RED-AREA-ACRES            PIC ZZZ9.9999.
027300         10  FILLER                    PIC X(02) VALUE SPACES.
027400         10  FILLER                    PIC X VALUE '|'.
027500         10  RED-PEAK-FLOW             PIC ZZZZ9.999.
027600         10  FILLER                    PIC X(03) VALUE SPACES.
027700         10  FILLER                    PIC X VALUE '|'.
027800
027900     05  RPT-STORM-SUBTOTAL-LINE.
028000         10  FILLER                    PIC X(25) VALUE
028100                'STORM TOTAL Q (CFS).. '.
028200         10  RSS-STORM-TOTAL-Q         PIC Z(05)9.999.
028300
028400     05  RPT-GRAND-TOTAL-LINE.
028500         10  FILLER                    PIC X(25) VALUE
028600                'GRAND TOTAL Q (CFS).. '.
028700         10  RGT-GRAND-TOTAL-Q         PIC Z(05)9.999.
028800
028900     05  RPT-CONCL-LINE                PIC X(80).
029000
029100 PROCEDURE DIVISION.
029200
029300 MAIN-PROCEDURE.
029400     PERFORM 1000-INITIALIZE
029500     PERFORM 2000-PRINT-HEADER THRU 2000-EXIT
029600     PERFORM 3000-PRINT-AREA-SUMMARY THRU 3000-EXIT
029700     PERFORM 4000-PRINT-STORM-EXHIBITS THRU 4000-EXIT
029800     PERFORM 5000-PRINT-CONCLUSIONS THRU 5000-EXIT
029900     PERFORM 9000-TERMINATE
030000     .
030100
030200 1000-INITIALIZE.
030300     OPEN INPUT  DRNAREA-FILE
030400     OPEN INPUT  RESULT-FILE
030500     OPEN OUTPUT REPORT-FILE
030600     MOVE ZERO TO WS-AREAS-READ
030700     MOVE ZERO TO WS-RESULTS-READ
030800     MOVE ZERO TO WS-LINES-WRITTEN
030900     MOVE ZERO TO WS-GRAND-TOTAL-ACRES
031000     MOVE ZERO TO WS-GRAND-TOTAL-Q
031100     PERFORM 1300-LOAD-EXHIBIT-TABLE
031200     PERFORM 8100-STAMP-RUN-DATE THRU 8100-EXIT
031300     READ DRNAREA-FILE
031400         AT END
031500             SET FF-DRNAREA TO TRUE
031600     END-READ
031700     READ RESULT-FILE
031800         AT END
031900             SET FF-RESULT TO TRUE
032000     END-READ
032100     .
032200
032300 1300-LOAD-EXHIBIT-TABLE.
032400     MOVE '10-YEAR ' TO WS-EXH-STORM-EVENT (1)
032500     MOVE '3A'       TO WS-EXH-ID (1)
032600     MOVE 010         TO WS-EXH-RETURN-YR (1)
032700
032800     MOVE '25-YEAR ' TO WS-EXH-STORM-EVENT (2)
032900     MOVE '3B'       TO WS-EXH-ID (2)
033000     MOVE 025         TO WS-EXH-RETURN-YR (2)
033100
033200     MOVE '50-YEAR ' TO WS-EXH-STORM-EVENT (3)
033300     MOVE '3C'       TO WS-EXH-ID (3)
033400     MOVE 050         TO WS-EXH-RETURN-YR (3)
033500
033600     MOVE '100-YEAR' TO WS-EXH-STORM-EVENT (4)
033700     MOVE '3D'       TO WS-EXH-ID (4)
033800     MOVE 100         TO WS-EXH-RETURN-YR (4)
033900     .
034000
034100 2000-PRINT-HEADER.
034200     MOVE WS-PROJECT-NAME     TO RTL-PROJECT-NAME
034300     MOVE RPT-TITLE-LINE      TO RPT-REPORT-LINE
034400     WRITE RPT-REPORT-LINE
034500     MOVE WS-PROJECT-NUMBER   TO RSL-PROJECT-NUMBER
034600     MOVE WS-CLIENT-NAME      TO RSL-CLIENT-NAME
034700     MOVE RPT-SUBTITLE-LINE   TO RPT-REPORT-LINE
034800     WRITE RPT-REPORT-LINE
034900     MOVE WS-PROJECT-LOCATION TO RLL-PROJECT-LOCATION
035000     MOVE WS-RUN-DATE-CCYYMMDD TO RLL-RUN-DATE
035100     MOVE RPT-LOCDATE-LINE    TO RPT-REPORT-LINE
035200     WRITE RPT-REPORT-LINE
035300     MOVE RPT-RULE-LINE-52    TO RPT-REPORT-LINE
035400     WRITE RPT-REPORT-LINE
035500     MOVE RPT-BLANK-LINE      TO RPT-REPORT-LINE
035600     WRITE RPT-REPORT-LINE
035700     .
035800 2000-EXIT.
035900     EXIT.
036000
036100 3000-PRINT-AREA-SUMMARY.
036200     MOVE RPT-AREA-HEADING    TO RPT-REPORT-LINE
036300     WRITE RPT-REPORT-LINE
036400     PERFORM 3100-PRINT-AREA-DETAIL THRU 3100-EXIT
036500         UNTIL FF-DRNAREA
036600     MOVE RPT-RULE-LINE-52     TO RPT-REPORT-LINE
036700     WRITE RPT-REPORT-LINE
036800     MOVE WS-GRAND-TOTAL-ACRES TO RAT-TOTAL-ACRES
036900     MOVE RPT-AREA-TOTAL-LINE  TO RPT-REPORT-LINE
037000     WRITE RPT-REPORT-LINE
037100     MOVE RPT-BLANK-LINE       TO RPT-REPORT-LINE
037200     WRITE RPT-REPORT-LINE
037300     .
037400 3000-EXIT.
037500     EXIT.
037600
037700*    IMPERVIOUS/PERVIOUS ACREAGE IS SPLIT OFF THE MASTER'S TOTAL
037800*    ACRES AND IMPERVIOUS PERCENT RATHER THAN RE-DIVIDING THE
037900*    SQUARE-FOOTAGE FIGURES -- SEE EEDR-0211.
038000 3100-PRINT-AREA-DETAIL.
038100     ADD 1 TO WS-AREAS-READ
038200     COMPUTE WS-AREA-IMPERV-ACRES ROUNDED =
038300             DRN-TOTAL-ACRES * DRN-IMPERV-PCT / 100
038400     COMPUTE WS-AREA-PERV-ACRES =
038500             DRN-TOTAL-ACRES - WS-AREA-IMPERV-ACRES
038600     ADD DRN-TOTAL-ACRES TO WS-GRAND-TOTAL-ACRES
038700     MOVE DRN-AREA-LABEL       TO RAD-AREA-LABEL
038800     MOVE DRN-TOTAL-ACRES      TO RAD-TOTAL-ACRES
038900     MOVE WS-AREA-IMPERV-ACRES TO RAD-IMPERV-ACRES
039000     MOVE WS-AREA-PERV-ACRES   TO RAD-PERV-ACRES
039100     MOVE DRN-IMPERV-PCT       TO RAD-IMPERV-PCT
039200     MOVE DRN-WEIGHTED-C       TO RAD-WEIGHTED-C
039300     MOVE RPT-AREA-DETAIL      TO RPT-REPORT-LINE
039400     WRITE RPT-REPORT-LINE
039500     READ DRNAREA-FILE
039600         AT END
039700             SET FF-DRNAREA TO TRUE
039800     END-READ
039900     .
040000 3100-EXIT.
040100     EXIT.
040200
040300 4000-PRINT-STORM-EXHIBITS.
040400     PERFORM 4050-PROCESS-RESULT THRU 4050-EXIT
040500         UNTIL FF-RESULT
040600     IF WS-CURRENT-STORM-EVENT NOT = SPACES
040700         PERFORM 4400-PRINT-EXHIBIT-SUBTOTAL THRU 4400-EXIT
040800     END-IF
040900     PERFORM 4900-PRINT-GRAND-TOTAL THRU 4900-EXIT
041000     .
041100 4000-EXIT.
041200     EXIT.
041300
041400*    CONTROL BREAK ON FLW-STORM-EVENT -- WHEN THE KEY CHANGES, THE
041500*    PRIOR EXHIBIT'S SUBTOTAL IS FLUSHED BEFORE THE NEW EXHIBIT'S
041600*    HEADER IS PRINTED.  FIRST TIME THROUGH, WS-CURRENT-STORM-
041700*    EVENT IS STILL SPACES SO NO SUBTOTAL IS FLUSHED.
041800 4050-PROCESS-RESULT.
041900     ADD 1 TO WS-RESULTS-READ
042000     IF WS-CURRENT-STORM-EVENT = FLW-R1-STORM-EVENT
042100         PERFORM 4300-PRINT-EXHIBIT-DETAIL THRU 4300-EXIT
042200     ELSE
042300         IF WS-CURRENT-STORM-EVENT NOT = SPACES
042400             PERFORM 4400-PRINT-EXHIBIT-SUBTOTAL THRU 4400-EXIT
042500         END-IF
042600         MOVE FLW-R1-STORM-EVENT TO WS-CURRENT-STORM-EVENT
042700         MOVE ZERO TO WS-STORM-TOTAL-Q
042800         PERFORM 4100-LOOKUP-EXHIBIT THRU 4100-EXIT
042900         PERFORM 4200-PRINT-EXHIBIT-HEADER THRU 4200-EXIT
043000         PERFORM 4300-PRINT-EXHIBIT-DETAIL THRU 4300-EXIT
043100     END-IF
043200     READ RESULT-FILE
043300         AT END
043400             SET FF-RESULT TO TRUE
043500     END-READ
043600     .
043700 4050-EXIT.
043800     EXIT.
043900
044000 4100-LOOKUP-EXHIBIT.
044100     MOVE SPACES TO WS-CUR-EXH-ID
044200     MOVE ZERO   TO WS-CUR-EXH-RETURN-YR
044300     PERFORM 4110-SCAN-EXHIBIT-ENTRY
044400         VARYING WS-EXH-IDX FROM 1 BY 1
044500         UNTIL WS-EXH-IDX > 4
044600     .
044700 4100-EXIT.
044800     EXIT.
044900
045000 4110-SCAN-EXHIBIT-ENTRY.
045100     IF WS-EXH-STORM-EVENT (WS-EXH-IDX) = WS-CURRENT-STORM-EVENT
045200         MOVE WS-EXH-ID (WS-EXH-IDX)        TO WS-CUR-EXH-ID
045300         MOVE WS-EXH-RETURN-YR (WS-EXH-IDX)
045400                                     TO WS-CUR-EXH-RETURN-YR
045500     END-IF
045600     .
045700
045800 4200-PRINT-EXHIBIT-HEADER.
045900     MOVE WS-CUR-EXH-ID        TO RET-EXHIBIT-ID
046000     MOVE WS-CUR-EXH-RETURN-YR TO RET-RETURN-YR
046100     MOVE RPT-EXHIBIT-TITLE    TO RPT-REPORT-LINE
046200     WRITE RPT-REPORT-LINE
046300     MOVE RPT-RULE-LINE-52     TO RPT-REPORT-LINE
046400     WRITE RPT-REPORT-LINE
046500     MOVE RPT-EXHIBIT-HEADING  TO RPT-REPORT-LINE
046600     WRITE RPT-REPORT-LINE
046700     MOVE RPT-RULE-LINE-52     TO RPT-REPORT-LINE
046800     WRITE RPT-REPORT-LINE
046900     .
047000 4200-EXIT.
047100     EXIT.
047200
047300 4300-PRINT-EXHIBIT-DETAIL.
047400     MOVE FLW-AREA-LABEL    TO RED-AREA-LABEL
047500     MOVE FLW-C-VALUE       TO RED-C-VALUE
047600     MOVE FLW-TC-MINUTES    TO RED-TC-MINUTES
047700     MOVE FLW-I-VALUE       TO RED-I-VALUE
047800     MOVE FLW-AREA-ACRES    TO RED-AREA-ACRES
047900     MOVE FLW-PEAK-FLOW-CFS TO RED-PEAK-FLOW
048000     MOVE RPT-EXHIBIT-DETAIL TO RPT-REPORT-LINE
048100     WRITE RPT-REPORT-LINE
048200     ADD FLW-PEAK-FLOW-CFS TO WS-STORM-TOTAL-Q
048300     ADD FLW-PEAK-FLOW-CFS TO WS-GRAND-TOTAL-Q
048400     .
048500 4300-EXIT.
048600     EXIT.
048700
048800 4400-PRINT-EXHIBIT-SUBTOTAL.
048900     MOVE RPT-RULE-LINE-52        TO RPT-REPORT-LINE
049000     WRITE RPT-REPORT-LINE
049100     MOVE WS-STORM-TOTAL-Q        TO RSS-STORM-TOTAL-Q
049200     MOVE RPT-STORM-SUBTOTAL-LINE TO RPT-REPORT-LINE
049300     WRITE RPT-REPORT-LINE
049400     MOVE RPT-BLANK-LINE          TO RPT-REPORT-LINE
049500     WRITE RPT-REPORT-LINE
049600     .
049700 4400-EXIT.
049800     EXIT.
049900
050000 4900-PRINT-GRAND-TOTAL.
050100     MOVE WS-GRAND-TOTAL-Q     TO RGT-GRAND-TOTAL-Q
050200     MOVE RPT-GRAND-TOTAL-LINE TO RPT-REPORT-LINE
050300     WRITE RPT-REPORT-LINE
050400     MOVE RPT-BLANK-LINE       TO RPT-REPORT-LINE
050500     WRITE RPT-REPORT-LINE
050600     DISPLAY 'GRAND TOTAL Q (CFS)... ' WS-R1-GRAND-TOTAL-Q
050700     .
050800 4900-EXIT.
050900     EXIT.
051000
051100*    CONCLUSIONS TEXT -- CURRENT DRAINAGE DESIGN MANUAL
051200*    BOILERPLATE LANGUAGE, REVISED EEDR-0293.  STATIC EVERY RUN.
051300 5000-PRINT-CONCLUSIONS.
051400     MOVE 'CONCLUSIONS' TO RPT-CONCL-LINE
051500     MOVE RPT-CONCL-LINE TO RPT-REPORT-LINE
051600     WRITE RPT-REPORT-LINE
051700     MOVE RPT-RULE-LINE-52 TO RPT-REPORT-LINE
051800     WRITE RPT-REPORT-LINE
051900     MOVE
052000       'THE DRAINAGE AREAS ANALYZED HEREIN HAVE BEEN EVALUATED'
052100         TO RPT-CONCL-LINE
052200     MOVE RPT-CONCL-LINE TO RPT-REPORT-LINE
052300     WRITE RPT-REPORT-LINE
052400     MOVE
052500       'BY THE RATIONAL METHOD FOR THE 10, 25, 50 AND 100-YEAR'
052600         TO RPT-CONCL-LINE
052700     MOVE RPT-CONCL-LINE TO RPT-REPORT-LINE
052800     WRITE RPT-REPORT-LINE
052900     MOVE
053000       'DESIGN STORM EVENTS USING NOAA ATLAS 14 RAINFALL DATA'
053100         TO RPT-CONCL-LINE
053200     MOVE RPT-CONCL-LINE TO RPT-REPORT-LINE
053300     WRITE RPT-REPORT-LINE
053400     MOVE
053500       'FOR LAFAYETTE PARISH.  PEAK FLOWS SHOWN ON EXHIBITS 3A'
053600         TO RPT-CONCL-LINE
053700     MOVE RPT-CONCL-LINE TO RPT-REPORT-LINE
053800     WRITE RPT-REPORT-LINE
053900     MOVE
054000       'THROUGH 3D REPRESENT UNDETAINED CONDITIONS AND ARE TO BE'
054100         TO RPT-CONCL-LINE
054200     MOVE RPT-CONCL-LINE TO RPT-REPORT-LINE
054300     WRITE RPT-REPORT-LINE
054400     MOVE
054500       'USED FOR PRELIMINARY SIZING OF CONVEYANCE AND DETENTION'
054600         TO RPT-CONCL-LINE
054700     MOVE RPT-CONCL-LINE TO RPT-REPORT-LINE
054800     WRITE RPT-REPORT-LINE
054900     MOVE
055000       'FACILITIES ONLY.  THIS REPORT IS SUBMITTED IN SUPPORT OF'
055100         TO RPT-CONCL-LINE
055200     MOVE RPT-CONCL-LINE TO RPT-REPORT-LINE
055300     WRITE RPT-REPORT-LINE
055400     MOVE
055500       'THE DRAINAGE IMPACT ANALYSIS REQUIRED BY THE LAFAYETTE'
055600         TO RPT-CONCL-LINE
055700     MOVE RPT-CONCL-LINE TO RPT-REPORT-LINE
055800     WRITE RPT-REPORT-LINE
055900     MOVE
056000       'UNIFIED DEVELOPMENT CODE FOR THE PROJECT NAMED ABOVE.'
056100         TO RPT-CONCL-LINE
056200     MOVE RPT-CONCL-LINE TO RPT-REPORT-LINE
056300     WRITE RPT-REPORT-LINE
056400     .
056500 5000-EXIT.
056600     EXIT.
056700
056800*    RUN DATE -- SHOP'S COMPILER CARRIES NO INTRINSIC DATE
056900*    FUNCTION.  ACCEPT FROM DATE YYMMDD AND WINDOW THE CENTURY
057000*    80/99 = 19, 00/79 = 20, PER THE Y2K REVIEW (EEDR-0233 ABOVE).
057100 8100-STAMP-RUN-DATE.
057200     ACCEPT WS-TODAY-YYMMDD FROM DATE
057300     IF WS-TODAY-YY < 80
057400         MOVE 20 TO WS-TODAY-CENTURY
057500     ELSE
057600         MOVE 19 TO WS-TODAY-CENTURY
057700     END-IF
057800     COMPUTE WS-RUN-DATE-CCYYMMDD =
057900             (WS-TODAY-CENTURY * 1000000)
058000             + (WS-TODAY-YY * 10000)
058100             + WS-TODAY-MMDD
058200     .
058300 8100-EXIT.
058400     EXIT.
058500
058600 9000-TERMINATE.
058700     CLOSE DRNAREA-FILE RESULT-FILE REPORT-FILE
058800     DISPLAY 'DRAINAGE AREAS READ..... ' WS-AREAS-READ
058900     DISPLAY 'FLOW RESULTS READ....... ' WS-RESULTS-READ
059000     .
059100
059200 FIN-PGM.
059300     STOP RUN.
