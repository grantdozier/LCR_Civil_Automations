000100******************************************************************
000200* COPYBOOK:  FLOWRES
000300* TITLE:     RATIONAL METHOD FLOW RESULT RECORD
000400* PURPOSE:   ONE OCCURRENCE PER DRAINAGE-AREA/STORM-EVENT PAIR
000500*            PRODUCED BY THE RATIONAL METHOD (Q=CIA) IN
000600*            PHASE5-DIA-DRIVER.  READ BACK BY PHASE8-DIA-REPORT
000700*            TO BUILD THE PER-STORM EXHIBITS.
000800*-----------------------------------------------------------------
000900*    MAINT LOG
001000*    11/02/1994  RJT  EEDR-0119  ORIGINAL LAYOUT
001100*    23/08/1997  LMB  EEDR-0202  ADDED FLW-SEQUENCE-NO FOR THE
001200*                                EXHIBIT PRINT SEQUENCE
001300*    15/01/1999  LMB  EEDR-0234  Y2K - FLW-RUN-DATE NOW CCYYMMDD
001400******************************************************************
001500 01  FLW-RESULT-RECORD.
001600     05  FLW-AREA-LABEL          PIC X(08).
001700     05  FLW-STORM-EVENT         PIC X(08).
001800     05  FLW-RUN-DATE            PIC 9(08).
001900     05  FLW-FIGURES.
002000         10  FLW-C-VALUE         PIC 9V9(03).
002100         10  FLW-I-VALUE         PIC 9(02)V9(04).
002200         10  FLW-AREA-ACRES      PIC 9(04)V9(04).
002300         10  FLW-TC-MINUTES      PIC 9(03)V99.
002400         10  FLW-PEAK-FLOW-CFS   PIC 9(05)V9(03).
002500     05  FLW-SEQUENCE-NO         PIC 9(05).
002600     05  FILLER                  PIC X(10).
002700*-----------------------------------------------------------------
002800*    KEY-ONLY VIEW USED BY THE PHASE8 CONTROL-BREAK LOGIC WHEN
002900*    TESTING FOR A CHANGE OF STORM EVENT WITHOUT DISTURBING THE
003000*    FIGURES BLOCK ALREADY MOVED INTO THE PRINT LINE.
003100*-----------------------------------------------------------------
003200 01  FLW-RESULT-RECORD-R1 REDEFINES FLW-RESULT-RECORD.
003300     05  FLW-R1-AREA-LABEL       PIC X(08).
003400     05  FLW-R1-STORM-EVENT      PIC X(08).
003500     05  FILLER                  PIC X(52).
